000100*----------------------------------------------------------------
000200* PROGRAM:  LBREMND
000300* TITLE:    LIBRARY BATCH - OVERDUE REMINDER RUN
000400*----------------------------------------------------------------
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     LBREMND.
000700 AUTHOR.         D J TREMONT.
000800 INSTALLATION.   CIRCULATION SYSTEMS GROUP.
000900 DATE-WRITTEN.   08/30/88.
001000 DATE-COMPILED.
001100 SECURITY.       NON-CONFIDENTIAL.
001200*----------------------------------------------------------------
001300*   C H A N G E   L O G
001400*
001500*   08/30/88  DJT  ORIG    ORIGINAL WRITE-UP.  ONE PASS OVER      DJTORI  
001600*                          LOANS.DAT, BUILDS A REMINDER RECORD    DJTORI  
001700*                          FOR EVERY OVERDUE LOAN AND LEAVES THE  DJTORI  
001800*                          ACTUAL MAILING TO THE NIGHTLY NOTICES  DJTORI  
001900*                          JOB THAT PICKS UP LBRMNDS.             DJTORI  
002000*   05/11/91  RKS  CR0241  ADDED THE FIND-BORROWER STEP -- A      RKSCR0  
002100*                          LOAN WHOSE USER-ID NO LONGER RESOLVES  RKSCR0  
002200*                          TO AN ACTIVE PATRON (UNREGISTERED      RKSCR0  
002300*                          SINCE BORROWING) IS NOW DROPPED        RKSCR0  
002400*                          SILENTLY INSTEAD OF BLOWING UP THE     RKSCR0  
002500*                          RUN.  DOES NOT COUNT TOWARD SENT.      RKSCR0  
002600*   01/27/99  MWB  Y2K01   REVIEWED FOR YEAR 2000 -- OVERDUE TEST MWBY2K  
002700*                          COMPARES TWO 4-DIGIT-YEAR FIELDS, NO   MWBY2K  
002800*                          CHANGE REQUIRED.  SIGNED OFF PER Y2K   MWBY2K  
002900*                          PROJECT.                               MWBY2K  
003000*   08/14/06  MWB  CR0371  REMINDER BODY NOW NAMES THE DUE DATE   MWBCR0  
003100*                          AS WELL AS THE BORROWED ITEM -- BRANCH MWBCR0  
003200*                          SERVICES WANTED THE PATRON TO SEE THE  MWBCR0  
003300*                          DATE WITHOUT OPENING THE CATALOG.      MWBCR0  
003400*   10/02/15  PQR  CR0447  LOANS.DAT AND USERS.TXT ARE BOTH READ  PQRCR0  
003500*                          READ-ONLY HERE; CONFIRMED WITH QA THAT PQRCR0  
003600*                          NEITHER FILE IS REWRITTEN BY THIS JOB. PQRCR0  
003700*   03/04/16  TLK  CR0451  STORE-LOAN-LINE/STORE-USER-LINE/       TLKCR0  
003800*                          STORE-BOOK-LINE WERE KEEPING SHORT,    TLKCR0  
003900*                          CORRUPT LINES INSTEAD OF DROPPING      TLKCR0  
004000*                          THEM; ADDED A SEMICOLON-COUNT CHECK    TLKCR0  
004100*                          AHEAD OF EACH UNSTRING.                TLKCR0  
004200*   03/04/16  TLK  CR0452  MAIN LOAN-SCAN LOOP RECAST AS          TLKCR0
004300*                          PERFORM ... THRU ... -EXIT TO MATCH    TLKCR0
004400*                          SHOP STANDARD LOOP STYLE.              TLKCR0
004410*   11/14/17  SRA  CR0463  BUILD-REMINDER-MESSAGE WAS BACKING     SRACR0
004420*                          WS-U-IX UP ONE ROW AFTER FIND-BORROWER SRACR0
004430*                          HAD ALREADY LEFT IT ON THE MATCHED     SRACR0
004440*                          PATRON -- EVERY NOTICE WAS GOING TO    SRACR0
004450*                          THE PRIOR ROW'S EMAIL.  REMOVED THE    SRACR0
004460*                          STRAY SET...DOWN BY 1.                 SRACR0
004500*----------------------------------------------------------------
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.   IBM-370.
005000 OBJECT-COMPUTER.   IBM-370.
005100 SPECIAL-NAMES.
005200     CONSOLE IS CRT
005300     C01 IS TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT LBLOANS   ASSIGN TO DYNAMIC LBLOANS-PATH
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS IS WS-LOANS-STATUS.
006000     SELECT LBUSERS   ASSIGN TO DYNAMIC LBUSERS-PATH
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS IS WS-USERS-STATUS.
006300     SELECT LBBOOKS   ASSIGN TO DYNAMIC LBBOOKS-PATH
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS IS WS-BOOKS-STATUS.
006600     SELECT LBRMNDS   ASSIGN TO LBRMNDS
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS IS WS-RMND-STATUS.
006900     SELECT LBRMRPT   ASSIGN TO LBRMRPT
007000            ORGANIZATION IS LINE SEQUENTIAL.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  LBLOANS
007500     LABEL RECORDS ARE STANDARD.
007600 01  LBLOANS-LINE                    PIC X(100).
007700
007800 FD  LBUSERS
007900     LABEL RECORDS ARE STANDARD.
008000 01  LBUSERS-LINE                    PIC X(115).
008100
008200 FD  LBBOOKS
008300     LABEL RECORDS ARE STANDARD.
008400 01  LBBOOKS-LINE                    PIC X(115).
008500
008600 FD  LBRMNDS
008700     LABEL RECORDS ARE STANDARD.
008800 01  LBRMNDS-LINE                    PIC X(310).
008900
009000 FD  LBRMRPT
009100     LABEL RECORDS ARE STANDARD.
009200 01  LBRMRPT-LINE                    PIC X(100).
009300
009400 WORKING-STORAGE SECTION.
009500 COPY '/users/devel/lbloan.dd.cbl'.
009600 COPY '/users/devel/lbpersn.dd.cbl'.
009700 COPY '/users/devel/lbbook.dd.cbl'.
009800 COPY '/users/devel/lbrmsg.dd.cbl'.
009900 COPY '/users/devel/lb1500.cbl'.
010000
010100 01  WS-PATHS.
010200     05  LBLOANS-PATH                PIC X(64)
010300         VALUE '/lib/batch/data/loans.txt'.
010400     05  LBUSERS-PATH                PIC X(64)
010500         VALUE '/lib/batch/data/users.txt'.
010600     05  LBBOOKS-PATH                PIC X(64)
010700         VALUE '/lib/batch/data/books.txt'.
010800     05  FILLER                      PIC X(01).
010900
011000 01  WS-FILE-STATUSES.
011100     05  WS-LOANS-STATUS             PIC X(02).
011200     05  WS-USERS-STATUS             PIC X(02).
011300     05  WS-BOOKS-STATUS             PIC X(02).
011400     05  WS-RMND-STATUS              PIC X(02).
011500     05  FILLER                      PIC X(01).
011600
011700 01  WS-SWITCHES.
011800     05  WS-LOANS-EOF-SW             PIC 9(01) COMP VALUE 0.
011900     05  WS-USERS-EOF-SW             PIC 9(01) COMP VALUE 0.
012000     05  WS-BOOKS-EOF-SW             PIC 9(01) COMP VALUE 0.
012100     05  WS-FOUND-SW                 PIC 9(01) COMP VALUE 0.
012200         88  WS-WAS-FOUND                VALUE 1.
012300     05  FILLER                      PIC X(01).
012400
012500 01  WS-COUNTERS.
012600     05  WS-LOAN-COUNT               PIC 9(05) COMP-3 VALUE 0.
012700     05  WS-LOAN-SUB                 PIC 9(05) COMP   VALUE 0.
012800     05  WS-USER-COUNT               PIC 9(05) COMP-3 VALUE 0.
012900     05  WS-USER-SUB                 PIC 9(05) COMP   VALUE 0.
013000     05  WS-BOOK-COUNT               PIC 9(05) COMP-3 VALUE 0.
013100     05  WS-BOOK-SUB                 PIC 9(05) COMP   VALUE 0.
013200     05  WS-OVERDUE-COUNT            PIC 9(05) COMP-3 VALUE 0.
013300     05  WS-SENT-COUNT               PIC 9(05) COMP-3 VALUE 0.
013400     05  WS-UNRESOLVED-COUNT         PIC 9(05) COMP-3 VALUE 0.
013500     05  FILLER                      PIC X(01).
013600
013700 01  WS-LOAN-TABLE.
013800     05  WS-L-ENTRY OCCURS 500 TIMES
013900                     INDEXED BY WS-L-IX.
014000         10  WS-L-ID                 PIC X(10).
014100         10  WS-L-USER-ID            PIC X(10).
014200         10  WS-L-BOOK-ID            PIC X(10).
014300         10  WS-L-DUE-DT             PIC 9(08).
014400         10  WS-L-RETURN-DT          PIC 9(08).
014500         10  FILLER                  PIC X(10).
014600
014700 01  WS-USER-TABLE.
014800     05  WS-U-ENTRY OCCURS 500 TIMES
014900                     INDEXED BY WS-U-IX.
015000         10  WS-U-ID                 PIC X(10).
015100         10  WS-U-EMAIL              PIC X(40).
015200         10  FILLER                  PIC X(10).
015300
015400 01  WS-BOOK-TABLE.
015500     05  WS-B-ENTRY OCCURS 300 TIMES
015600                     INDEXED BY WS-B-IX.
015700         10  WS-B-ID                 PIC X(10).
015800         10  WS-B-TITLE              PIC X(40).
015900         10  FILLER                  PIC X(10).
016000
016100 01  WS-TODAY-RAW                    PIC 9(06).
016200 01  WS-TODAY-RAW-R REDEFINES WS-TODAY-RAW.
016300     05  WS-TR-YY                    PIC 9(02).
016400     05  WS-TR-MM                    PIC 9(02).
016500     05  WS-TR-DD                    PIC 9(02).
016600
016700* built by moving the 8-digit YYYYMMDD field's pieces (by
016800* reference modification) around two literal dashes -- a plain
016900* MOVE of the whole numeric field to this group would just
017000* left-justify the digits, not punctuate them.
017100 01  WS-DUE-DT-EDIT.
017200     05  WS-DUE-YY-EDIT              PIC 9(04).
017300     05  FILLER                      PIC X(01) VALUE '-'.
017400     05  WS-DUE-MM-EDIT              PIC 9(02).
017500     05  FILLER                      PIC X(01) VALUE '-'.
017600     05  WS-DUE-DD-EDIT              PIC 9(02).
017700
017800 01  WS-BOOK-TITLE-AREA.
017900     05  WS-BOOK-TITLE-HOLD          PIC X(40).
018000     05  FILLER                      PIC X(05).
018100
018200 01  WS-RPT-MSG-LINE.
018300     05  FILLER                      PIC X(02) VALUE SPACES.
018400     05  RPT-MESSAGE                 PIC X(90).
018500
018600* STRING cannot take a COMP-3 sending field directly -- move the
018700* packed count here (plain DISPLAY) before STRINGing it in.
018800 01  WS-CTR-DISP                     PIC 9(05).
018900
019000  01  WS-RPT-HEADING.
019100     05  FILLER                      PIC X(30)
019200         VALUE 'OVERDUE REMINDER RUN'.
019300     05  FILLER                      PIC X(70) VALUE SPACES.
019400
019500* scratch scalar for the short-line field-count checks below -- no
019600* group structure needed so it stands alone as a 77-level, the way
019700* this shop has always declared one-off working counters.
019800 77  WS-SEMI-COUNT                   PIC 9(02) COMP VALUE 0.
019900
020000 PROCEDURE DIVISION.
020100
020200 A010-MAIN-LINE.
020300     PERFORM OPEN-FILES.
020400     PERFORM GET-TODAY-DATE.
020500     PERFORM LOAD-LOANS.
020600     PERFORM LOAD-USERS.
020700     PERFORM LOAD-BOOKS.
020800     MOVE 1 TO WS-LOAN-SUB.
020900     PERFORM PROCESS-ONE-LOAN THRU PROCESS-ONE-LOAN-EXIT
021000         UNTIL WS-LOAN-SUB > WS-LOAN-COUNT.
021100     PERFORM WRITE-RUN-TOTALS.
021200     PERFORM CLOSE-FILES.
021300     STOP RUN.
021400
021500 OPEN-FILES.
021600     OPEN OUTPUT LBRMNDS.
021700     OPEN OUTPUT LBRMRPT.
021800     WRITE LBRMRPT-LINE FROM WS-RPT-HEADING
021900         AFTER ADVANCING C01.
022000
022100* same century pivot LBLNBAT and LBFINCA use for ACCEPT FROM DATE.
022200 GET-TODAY-DATE.
022300     ACCEPT WS-TODAY-RAW FROM DATE.
022400     IF WS-TR-YY < 50
022500         COMPUTE LB-TODAY-YY = 2000 + WS-TR-YY
022600     ELSE
022700         COMPUTE LB-TODAY-YY = 1900 + WS-TR-YY.
022800     MOVE WS-TR-MM TO LB-TODAY-MM.
022900     MOVE WS-TR-DD TO LB-TODAY-DD.
023000
023100 LOAD-LOANS.
023200     MOVE 0 TO WS-LOAN-COUNT.
023300     OPEN INPUT LBLOANS.
023400     IF WS-LOANS-STATUS = '00'
023500         PERFORM READ-ONE-LOAN-LINE
023600         PERFORM STORE-LOAN-LINE
023700             UNTIL WS-LOANS-EOF-SW = 1
023800         CLOSE LBLOANS.
023900
024000 READ-ONE-LOAN-LINE.
024100     READ LBLOANS
024200         AT END MOVE 1 TO WS-LOANS-EOF-SW.
024300
024400* FileStorage read rule: a loan record needs 6 semicolon-
024500* delimited fields (5 separators); short lines are dropped.
024600 STORE-LOAN-LINE.
024700     IF LBLOANS-LINE NOT = SPACES
024800         MOVE 0 TO WS-SEMI-COUNT
024900         INSPECT LBLOANS-LINE TALLYING WS-SEMI-COUNT
025000             FOR ALL ';'
025100         IF WS-SEMI-COUNT NOT < 5
025200             MOVE SPACES TO LBLOAN-REC
025300             UNSTRING LBLOANS-LINE DELIMITED BY ';'
025400                 INTO LBL-ID LBL-USER-ID LBL-BOOK-ID
025500                      LBL-BORROW-DT LBL-DUE-DT LBL-RETURN-DT
025600                      LBL-MEDIA-TYPE
025700             ADD 1 TO WS-LOAN-COUNT
025800             SET WS-L-IX TO WS-LOAN-COUNT
025900             MOVE LBL-ID         TO WS-L-ID (WS-L-IX)
026000             MOVE LBL-USER-ID    TO WS-L-USER-ID (WS-L-IX)
026100             MOVE LBL-BOOK-ID    TO WS-L-BOOK-ID (WS-L-IX)
026200             MOVE LBL-DUE-DT     TO WS-L-DUE-DT (WS-L-IX)
026300             MOVE LBL-RETURN-DT  TO WS-L-RETURN-DT (WS-L-IX).
026400     PERFORM READ-ONE-LOAN-LINE.
026500
026600* read-only -- this job never rewrites users.txt.
026700 LOAD-USERS.
026800     MOVE 0 TO WS-USER-COUNT.
026900     OPEN INPUT LBUSERS.
027000     IF WS-USERS-STATUS = '00'
027100         PERFORM READ-ONE-USER-LINE
027200         PERFORM STORE-USER-LINE
027300             UNTIL WS-USERS-EOF-SW = 1
027400         CLOSE LBUSERS.
027500
027600 READ-ONE-USER-LINE.
027700     READ LBUSERS
027800         AT END MOVE 1 TO WS-USERS-EOF-SW.
027900
028000* FileStorage read rule: a user record needs 4 semicolon-
028100* delimited fields (3 separators); short lines are dropped.
028200 STORE-USER-LINE.
028300     IF LBUSERS-LINE NOT = SPACES
028400         MOVE 0 TO WS-SEMI-COUNT
028500         INSPECT LBUSERS-LINE TALLYING WS-SEMI-COUNT
028600             FOR ALL ';'
028700         IF WS-SEMI-COUNT NOT < 3
028800             MOVE SPACES TO LBPERSN-REC
028900             UNSTRING LBUSERS-LINE DELIMITED BY ';'
029000                 INTO LBP-ID LBP-NAME LBP-EMAIL LBP-PASSWORD
029100             ADD 1 TO WS-USER-COUNT
029200             SET WS-U-IX TO WS-USER-COUNT
029300             MOVE LBP-ID    TO WS-U-ID (WS-U-IX)
029400             MOVE LBP-EMAIL TO WS-U-EMAIL (WS-U-IX).
029500     PERFORM READ-ONE-USER-LINE.
029600
029700* read-only -- only needed so the reminder body can name the
029800* borrowed item by title, not just by its catalog id.
029900 LOAD-BOOKS.
030000     MOVE 0 TO WS-BOOK-COUNT.
030100     OPEN INPUT LBBOOKS.
030200     IF WS-BOOKS-STATUS = '00'
030300         PERFORM READ-ONE-BOOK-LINE
030400         PERFORM STORE-BOOK-LINE
030500             UNTIL WS-BOOKS-EOF-SW = 1
030600         CLOSE LBBOOKS.
030700
030800 READ-ONE-BOOK-LINE.
030900     READ LBBOOKS
031000         AT END MOVE 1 TO WS-BOOKS-EOF-SW.
031100
031200* FileStorage read rule: a book record needs 5 semicolon-
031300* delimited fields (4 separators); short lines are dropped.
031400 STORE-BOOK-LINE.
031500     IF LBBOOKS-LINE NOT = SPACES
031600         MOVE 0 TO WS-SEMI-COUNT
031700         INSPECT LBBOOKS-LINE TALLYING WS-SEMI-COUNT
031800             FOR ALL ';'
031900         IF WS-SEMI-COUNT NOT < 4
032000             MOVE SPACES TO LBBOOK-REC
032100             UNSTRING LBBOOKS-LINE DELIMITED BY ';'
032200                 INTO LBB-ID LBB-TITLE LBB-AUTHOR
032300                      LBB-ISBN LBB-BORROWED-TEXT
032400             ADD 1 TO WS-BOOK-COUNT
032500             SET WS-B-IX TO WS-BOOK-COUNT
032600             MOVE LBB-ID    TO WS-B-ID (WS-B-IX)
032700             MOVE LBB-TITLE TO WS-B-TITLE (WS-B-IX).
032800     PERFORM READ-ONE-BOOK-LINE.
032900
033000* getOverdueLoans(): no return date and due date strictly before
033100* today -- the due date itself is not yet overdue.  loan-file
033200* order preserved, no sort step.
033300 PROCESS-ONE-LOAN.
033400     SET WS-L-IX TO WS-LOAN-SUB.
033500     IF WS-L-RETURN-DT (WS-L-IX) = 0
033600         IF WS-L-DUE-DT (WS-L-IX) < LB-TODAY-DT
033700             ADD 1 TO WS-OVERDUE-COUNT
033800             PERFORM RESOLVE-BORROWER
033900             IF WS-WAS-FOUND
034000                 PERFORM RESOLVE-BOOK-TITLE
034100                 PERFORM BUILD-REMINDER-MESSAGE
034200                 PERFORM WRITE-REMINDER
034300                 ADD 1 TO WS-SENT-COUNT
034400             ELSE
034500                 ADD 1 TO WS-UNRESOLVED-COUNT.
034600     ADD 1 TO WS-LOAN-SUB.
034700
034800 PROCESS-ONE-LOAN-EXIT.
034900     EXIT.
035000
035100* findById equivalent -- a loan whose borrower no longer resolves
035200* (unregistered since borrowing) is dropped silently and does not
035300* count toward the sent total.
035400 RESOLVE-BORROWER.
035500     MOVE 0 TO WS-FOUND-SW.
035600     MOVE 1 TO WS-USER-SUB.
035700     PERFORM SCAN-FOR-USER-ID
035800         UNTIL WS-USER-SUB > WS-USER-COUNT
035900            OR WS-WAS-FOUND.
036000
036100 SCAN-FOR-USER-ID.
036200     SET WS-U-IX TO WS-USER-SUB.
036300     IF WS-U-ID (WS-U-IX) = WS-L-USER-ID (WS-L-IX)
036400         MOVE 1 TO WS-FOUND-SW.
036500     ADD 1 TO WS-USER-SUB.
036600
036700* book title is cosmetic only -- if the catalog entry is gone the
036800* body just falls back on the bare book id, which still satisfies
036900* "mentioning loan/book id and due date".
037000 RESOLVE-BOOK-TITLE.
037100     MOVE 0 TO WS-FOUND-SW.
037200     MOVE SPACES TO WS-BOOK-TITLE-HOLD.
037300     MOVE 1 TO WS-BOOK-SUB.
037400     PERFORM SCAN-FOR-BOOK-ID
037500         UNTIL WS-BOOK-SUB > WS-BOOK-COUNT
037600            OR WS-WAS-FOUND.
037700
037800 SCAN-FOR-BOOK-ID.
037900     SET WS-B-IX TO WS-BOOK-SUB.
038000     IF WS-B-ID (WS-B-IX) = WS-L-BOOK-ID (WS-L-IX)
038100         MOVE WS-B-TITLE (WS-B-IX) TO WS-BOOK-TITLE-HOLD
038200         MOVE 1 TO WS-FOUND-SW.
038300     ADD 1 TO WS-BOOK-SUB.
038400
038500 BUILD-REMINDER-MESSAGE.
038700     MOVE SPACES TO LBRMSG-REC.
038800     MOVE WS-U-EMAIL (WS-U-IX) TO LBM-TO.
038900     MOVE 'LIBRARY NOTICE - ITEM OVERDUE, PLEASE RETURN'
039000         TO LBM-SUBJECT.
039100     MOVE WS-L-DUE-DT (WS-L-IX) (1:4) TO WS-DUE-YY-EDIT.
039200     MOVE WS-L-DUE-DT (WS-L-IX) (5:2) TO WS-DUE-MM-EDIT.
039300     MOVE WS-L-DUE-DT (WS-L-IX) (7:2) TO WS-DUE-DD-EDIT.
039400     MOVE SPACES TO LBM-BODY.
039500     IF WS-BOOK-TITLE-HOLD = SPACES
039600         STRING 'ITEM ' WS-L-BOOK-ID (WS-L-IX)
039700                ' (LOAN ' WS-L-ID (WS-L-IX)
039800                ') WAS DUE ' WS-DUE-DT-EDIT
039900                ' AND HAS NOT BEEN RETURNED.'
040000             DELIMITED BY SIZE INTO LBM-BODY
040100     ELSE
040200         STRING '"' WS-BOOK-TITLE-HOLD '" (LOAN '
040300                WS-L-ID (WS-L-IX)
040400                ') WAS DUE ' WS-DUE-DT-EDIT
040500                ' AND HAS NOT BEEN RETURNED.'
040600             DELIMITED BY SIZE INTO LBM-BODY.
040700
040800 WRITE-REMINDER.
040900     MOVE SPACES TO LBRMNDS-LINE.
041000     STRING LBM-TO      DELIMITED BY SIZE ';'
041100            LBM-SUBJECT DELIMITED BY SIZE ';'
041200            LBM-BODY    DELIMITED BY SIZE
041300         INTO LBRMNDS-LINE.
041400     WRITE LBRMNDS-LINE.
041500     MOVE SPACES TO WS-RPT-MSG-LINE.
041600     STRING 'REMINDER SENT TO ' LBM-TO
041700         DELIMITED BY SIZE INTO RPT-MESSAGE.
041800     PERFORM WRITE-RPT-MESSAGE.
041900
042000 WRITE-RPT-MESSAGE.
042100     MOVE SPACES TO LBRMRPT-LINE.
042200     MOVE WS-RPT-MSG-LINE TO LBRMRPT-LINE.
042300     WRITE LBRMRPT-LINE
042400         AFTER ADVANCING 1 LINE.
042500
042600 WRITE-RUN-TOTALS.
042700     MOVE SPACES TO WS-RPT-MSG-LINE.
042800     MOVE WS-LOAN-COUNT TO WS-CTR-DISP.
042900     STRING 'LOANS READ           - ' WS-CTR-DISP
043000         DELIMITED BY SIZE INTO RPT-MESSAGE.
043100     PERFORM WRITE-RPT-MESSAGE.
043200     MOVE SPACES TO WS-RPT-MSG-LINE.
043300     MOVE WS-OVERDUE-COUNT TO WS-CTR-DISP.
043400     STRING 'OVERDUE LOANS FOUND  - ' WS-CTR-DISP
043500         DELIMITED BY SIZE INTO RPT-MESSAGE.
043600     PERFORM WRITE-RPT-MESSAGE.
043700     MOVE SPACES TO WS-RPT-MSG-LINE.
043800     MOVE WS-SENT-COUNT TO WS-CTR-DISP.
043900     STRING 'REMINDERS SENT       - ' WS-CTR-DISP
044000         DELIMITED BY SIZE INTO RPT-MESSAGE.
044100     PERFORM WRITE-RPT-MESSAGE.
044200     MOVE SPACES TO WS-RPT-MSG-LINE.
044300     MOVE WS-UNRESOLVED-COUNT TO WS-CTR-DISP.
044400     STRING 'UNRESOLVED BORROWERS - ' WS-CTR-DISP
044500         DELIMITED BY SIZE INTO RPT-MESSAGE.
044600     PERFORM WRITE-RPT-MESSAGE.
044700     DISPLAY 'LBREMND DONE, ' WS-SENT-COUNT ' REMINDERS SENT'
044800         UPON CRT.
044900
045000 CLOSE-FILES.
045100     CLOSE LBRMNDS.
045200     CLOSE LBRMRPT.
