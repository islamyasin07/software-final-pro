000100*----------------------------------------------------------------
000200* LBRMSG - OVERDUE-REMINDER OUTPUT RECORD.  REPLACES THE OLD
000300*          MAIL-ROOM HAND-OFF SLIP -- THIS SHOP'S BATCH HAS NO
000400*          MAIL-ROOM TO HAND A SLIP TO ANY MORE, SO THE REMINDER
000500*          RUN JUST WRITES ONE OF THESE PER RESOLVED OVERDUE LOAN
000600*          AND LEAVES THE ACTUAL MAILING TO WHATEVER PICKS UP
000700*          LBRMNDS.  PADDED TO THE SHOP'S STANDARD 4000-BYTE
000800*          EXTRACT-RECORD LENGTH LIKE EVERY OTHER .DD MEMBER HERE.
000900*----------------------------------------------------------------
001000 01  LBRMSG-REC.
001100     05  LBM-TO                      PIC X(40).
001200     05  LBM-SUBJECT                 PIC X(60).
001300     05  LBM-BODY                    PIC X(200).
001400     05  FILLER                      PIC X(3700).
