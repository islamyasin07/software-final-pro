000100*----------------------------------------------------------------
000200* LBBOOK - CATALOG RECORD FOR BOOKS.DAT.  LBB-BORROWED-TEXT IS
000300*          THE ON-DISK 'TRUE'/'FALSE' FLAG CARRIED OVER FROM THE
000400*          ORIGINAL CHECKOUT SCREENS; LBB-BORROWED-IND REDEFINES
000500*          IT SO BATCH LOGIC CAN TEST THE FIRST BYTE WITH AN
000600*          88-LEVEL INSTEAD OF COMPARING TEXT LITERALS.  PADDED TO
000700*          THE SHOP'S STANDARD 4000-BYTE EXTRACT-RECORD LENGTH LIKE       
000800*          EVERY OTHER .DD MEMBER IN THIS LIBRARY.
000900*----------------------------------------------------------------
001000 01  LBBOOK-REC.
001100     05  LBB-ID                      PIC X(10).
001200     05  LBB-TITLE                   PIC X(40).
001300     05  LBB-AUTHOR                  PIC X(30).
001400     05  LBB-ISBN                    PIC X(20).
001500     05  LBB-BORROWED-TEXT           PIC X(05).
001600     05  LBB-BORROWED-IND REDEFINES LBB-BORROWED-TEXT.
001700         10  LBB-BORROWED-1ST        PIC X(01).
001800             88  LBB-IS-BORROWED         VALUE 'T' 't'.
001900             88  LBB-NOT-BORROWED        VALUE 'F' 'f'.
002000         10  FILLER                  PIC X(04).
002100     05  FILLER                      PIC X(3895).
