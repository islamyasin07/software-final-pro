000100*----------------------------------------------------------------
000200* PROGRAM:  LBUSMNT
000300* TITLE:    LIBRARY BATCH - PATRON / CREDENTIAL MAINTENANCE
000400*----------------------------------------------------------------
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     LBUSMNT.
000700 AUTHOR.         R K SHANLEY.
000800 INSTALLATION.   CIRCULATION SYSTEMS GROUP.
000900 DATE-WRITTEN.   09/22/87.
001000 DATE-COMPILED.
001100 SECURITY.       NON-CONFIDENTIAL.
001200*----------------------------------------------------------------
001300*   C H A N G E   L O G
001400*
001500*   09/22/87  RKS  ORIG    ORIGINAL WRITE-UP -- REGISTER, FIND-BY RKSORI  
001600*                          -ID, AND THE SERVICE-LEVEL LOGIN/LOGOUTRKSORI  
001700*                          USED BY THE OLD CHECKOUT DESK SCREEN.  RKSORI  
001800*   02/14/90  DJT  CR0198  ADDED THE THREE-SLOT ADMIN/LIBRARIAN/  DJTCR0  
001900*                          USER AUTH LOGIN FOR THE NEW BACK-OFFICEDJTCR0  
002000*                          TERMINALS.  KEPT SEPARATE FROM THE     DJTCR0  
002100*                          DESK'S OWN LOGIN SLOT ON PURPOSE --    DJTCR0  
002200*                          BRANCH SERVICES DIDN'T WANT ONE LOGIN  DJTCR0  
002300*                          TO STOMP THE OTHER.                    DJTCR0  
002400*   02/14/90  DJT  CR0198  SESSION STATE MOVED OUT OF WORKING-    DJTCR0  
002500*                          STORAGE AND INTO LBSESS SO IT SURVIVES DJTCR0  
002600*                          BETWEEN RUNS OF THIS JOB.              DJTCR0  
002700*   07/02/94  RKS  CR0281  UNREGISTER NOW REFUSES A PATRON WITH   RKSCR0  
002800*                          ANY UNRETURNED LOAN OR UNPAID FINE.    RKSCR0  
002900*                          ACTIVE-LOANS CHECKED BEFORE FINES, PER RKSCR0  
003000*                          CIRC POLICY (SAME ORDER AS THE BORROW  RKSCR0  
003100*                          GATE IN LBLNBAT).                      RKSCR0  
003200*   01/22/99  MWB  Y2K01   REVIEWED FOR YEAR 2000 -- NO DATE      MWBY2K  
003300*                          FIELDS MAINTAINED BY THIS JOB, NO      MWBY2K  
003400*                          CHANGE REQUIRED.                       MWBY2K  
003500*   03/19/02  MWB  CR0329  ADDED UPSI-1 CLEANUP MODE -- WHEN SET, MWBCR0  
003600*                          UNREGISTER SKIPS BOTH THE LOAN AND     MWBCR0  
003700*                          FINE GATES ENTIRELY, FOR THE YEAR-END  MWBCR0  
003800*                          PURGE JOB THAT HAS ALREADY RECONCILED  MWBCR0  
003900*                          THOSE FILES BY HAND.                   MWBCR0  
004000*   11/08/13  PQR  CR0418  EMAIL COMPARE ON REGISTER/LOGIN IS     PQRCR0  
004100*                          CASE SENSITIVE, UNLIKE THE CATALOG'S   PQRCR0  
004200*                          ISBN COMPARE -- CONFIRMED WITH BRANCH  PQRCR0  
004300*                          SERVICES THIS IS INTENTIONAL, LEFT     PQRCR0  
004400*                          AS-IS.                                 PQRCR0  
004500*   04/02/14  TLK  CR0441  STORE-USER-LINE/STORE-ADMN-LINE/       TLKCR0  
004600*                          STORE-LIBRN-LINE/STORE-LOAN-LINE/      TLKCR0  
004700*                          STORE-FINE-LINE WERE KEEPING SHORT,    TLKCR0  
004800*                          CORRUPT LINES INSTEAD OF DROPPING      TLKCR0  
004900*                          THEM; ADDED A SEMICOLON-COUNT CHECK    TLKCR0  
005000*                          AHEAD OF EACH UNSTRING.                TLKCR0  
005100*   04/02/14  TLK  CR0442  MAIN TRANSACTION LOOP RECAST AS        TLKCR0  
005200*                          PERFORM ... THRU ... -EXIT TO MATCH    TLKCR0  
005300*                          SHOP STANDARD LOOP STYLE.              TLKCR0  
005400*----------------------------------------------------------------
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.   IBM-370.
005900 OBJECT-COMPUTER.   IBM-370.
006000 SPECIAL-NAMES.
006100     CONSOLE IS CRT
006200     UPSI-1 ON STATUS IS SW-SKIP-UNREG-GATES
006300            OFF STATUS IS SW-APPLY-UNREG-GATES.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT LBUSERS   ASSIGN TO DYNAMIC LBUSERS-PATH
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS IS WS-USERS-STATUS.
007000     SELECT LBADMNS   ASSIGN TO DYNAMIC LBADMNS-PATH
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS IS WS-ADMNS-STATUS.
007300     SELECT LBLIBRN   ASSIGN TO DYNAMIC LBLIBRN-PATH
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS IS WS-LIBRN-STATUS.
007600     SELECT LBLOANS   ASSIGN TO DYNAMIC LBLOANS-PATH
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS IS WS-LOANS-STATUS.
007900     SELECT LBFINES   ASSIGN TO DYNAMIC LBFINES-PATH
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS IS WS-FINES-STATUS.
008200     SELECT LBSESS    ASSIGN TO DYNAMIC LBSESS-PATH
008300            ORGANIZATION IS LINE SEQUENTIAL
008400            FILE STATUS IS WS-SESS-STATUS.
008500     SELECT LBUSTRN   ASSIGN TO LBUSTRN
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            FILE STATUS IS WS-TRAN-STATUS.
008800     SELECT LBUSRPT   ASSIGN TO LBUSRPT
008900            ORGANIZATION IS LINE SEQUENTIAL.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  LBUSERS
009400     LABEL RECORDS ARE STANDARD.
009500 01  LBUSERS-LINE                    PIC X(95).
009600
009700 FD  LBADMNS
009800     LABEL RECORDS ARE STANDARD.
009900 01  LBADMNS-LINE                    PIC X(95).
010000
010100 FD  LBLIBRN
010200     LABEL RECORDS ARE STANDARD.
010300 01  LBLIBRN-LINE                    PIC X(95).
010400
010500 FD  LBLOANS
010600     LABEL RECORDS ARE STANDARD.
010700 01  LBLOANS-LINE                    PIC X(80).
010800
010900 FD  LBFINES
011000     LABEL RECORDS ARE STANDARD.
011100 01  LBFINES-LINE                    PIC X(45).
011200
011300 FD  LBSESS
011400     LABEL RECORDS ARE STANDARD.
011500 01  LBSESS-LINE                     PIC X(50).
011600
011700 FD  LBUSTRN
011800     LABEL RECORDS ARE STANDARD.
011900 01  LBUSTRN-LINE                    PIC X(95).
012000
012100 FD  LBUSRPT
012200     LABEL RECORDS ARE STANDARD.
012300 01  LBUSRPT-LINE                    PIC X(100).
012400
012500 WORKING-STORAGE SECTION.
012600 COPY '/users/devel/lbpersn.dd.cbl'.
012700 COPY '/users/devel/lbloan.dd.cbl'.
012800 COPY '/users/devel/lbfine.dd.cbl'.
012900 COPY '/users/devel/lbsess.dd.cbl'.
013000
013100 01  WS-PATHS.
013200     05  LBUSERS-PATH                PIC X(64)
013300         VALUE '/lib/batch/data/users.txt'.
013400     05  LBADMNS-PATH                PIC X(64)
013500         VALUE '/lib/batch/data/admins.txt'.
013600     05  LBLIBRN-PATH                PIC X(64)
013700         VALUE '/lib/batch/data/librarians.txt'.
013800     05  LBLOANS-PATH                PIC X(64)
013900         VALUE '/lib/batch/data/loans.txt'.
014000     05  LBFINES-PATH                PIC X(64)
014100         VALUE '/lib/batch/data/fines.txt'.
014200     05  LBSESS-PATH                 PIC X(64)
014300         VALUE '/lib/batch/data/session.txt'.
014400     05  FILLER                      PIC X(01).
014500
014600 01  WS-FILE-STATUSES.
014700     05  WS-USERS-STATUS             PIC X(02).
014800     05  WS-ADMNS-STATUS             PIC X(02).
014900     05  WS-LIBRN-STATUS             PIC X(02).
015000     05  WS-LOANS-STATUS             PIC X(02).
015100     05  WS-FINES-STATUS             PIC X(02).
015200     05  WS-SESS-STATUS              PIC X(02).
015300     05  WS-TRAN-STATUS              PIC X(02).
015400     05  FILLER                      PIC X(01).
015500
015600 01  WS-SWITCHES.
015700     05  WS-USERS-EOF-SW             PIC 9(01) COMP VALUE 0.
015800     05  WS-ADMNS-EOF-SW             PIC 9(01) COMP VALUE 0.
015900     05  WS-LIBRN-EOF-SW             PIC 9(01) COMP VALUE 0.
016000     05  WS-LOANS-EOF-SW             PIC 9(01) COMP VALUE 0.
016100     05  WS-FINES-EOF-SW             PIC 9(01) COMP VALUE 0.
016200     05  WS-TRAN-EOF-SW              PIC 9(01) COMP VALUE 0.
016300         88  WS-TRAN-AT-EOF              VALUE 1.
016400     05  WS-FOUND-SW                 PIC 9(01) COMP VALUE 0.
016500         88  WS-WAS-FOUND                VALUE 1.
016600     05  WS-GATE-SW                  PIC 9(01) COMP VALUE 0.
016700         88  WS-GATE-BLOCKED              VALUE 1.
016800     05  FILLER                      PIC X(01).
016900
017000 01  WS-COUNTERS.
017100     05  WS-USER-COUNT               PIC 9(05) COMP-3 VALUE 0.
017200     05  WS-USER-ACTIVE-COUNT        PIC 9(05) COMP-3 VALUE 0.
017300     05  WS-USER-SUB                 PIC 9(05) COMP   VALUE 0.
017400     05  WS-ADMN-COUNT               PIC 9(05) COMP-3 VALUE 0.
017500     05  WS-ADMN-SUB                 PIC 9(05) COMP   VALUE 0.
017600     05  WS-LIBR-COUNT               PIC 9(05) COMP-3 VALUE 0.
017700     05  WS-LIBR-SUB                 PIC 9(05) COMP   VALUE 0.
017800     05  WS-LOAN-COUNT               PIC 9(05) COMP-3 VALUE 0.
017900     05  WS-LOAN-SUB                 PIC 9(05) COMP   VALUE 0.
018000     05  WS-FINE-COUNT               PIC 9(05) COMP-3 VALUE 0.
018100     05  WS-FINE-SUB                 PIC 9(05) COMP   VALUE 0.
018200     05  WS-TRAN-COUNT               PIC 9(05) COMP-3 VALUE 0.
018300     05  WS-REGISTERED-COUNT         PIC 9(05) COMP-3 VALUE 0.
018400     05  WS-REMOVED-COUNT            PIC 9(05) COMP-3 VALUE 0.
018500     05  WS-REJECTED-COUNT           PIC 9(05) COMP-3 VALUE 0.
018600     05  FILLER                      PIC X(01).
018700
018800 01  WS-USER-TABLE.
018900     05  WS-U-ENTRY OCCURS 500 TIMES
019000                     INDEXED BY WS-U-IX.
019100         10  WS-U-ID                 PIC X(10).
019200         10  WS-U-NAME               PIC X(30).
019300         10  WS-U-EMAIL              PIC X(40).
019400         10  WS-U-PASSWORD           PIC X(20).
019500         10  WS-U-ACTIVE             PIC X(01) VALUE 'Y'.
019600             88  WS-U-IS-ACTIVE          VALUE 'Y'.
019700             88  WS-U-IS-REMOVED         VALUE 'N'.
019800         10  FILLER                  PIC X(09).
019900
020000 01  WS-ADMN-TABLE.
020100     05  WS-A-ENTRY OCCURS 100 TIMES
020200                     INDEXED BY WS-A-IX.
020300         10  WS-A-ID                 PIC X(10).
020400         10  WS-A-NAME               PIC X(30).
020500         10  WS-A-EMAIL              PIC X(40).
020600         10  WS-A-PASSWORD           PIC X(20).
020700         10  FILLER                  PIC X(10).
020800
020900 01  WS-LIBR-TABLE.
021000     05  WS-LB-ENTRY OCCURS 100 TIMES
021100                      INDEXED BY WS-LB-IX.
021200         10  WS-LB-ID                PIC X(10).
021300         10  WS-LB-NAME              PIC X(30).
021400         10  WS-LB-EMAIL             PIC X(40).
021500         10  WS-LB-PASSWORD          PIC X(20).
021600         10  FILLER                  PIC X(10).
021700
021800 01  WS-LOAN-TABLE.
021900     05  WS-L-ENTRY OCCURS 500 TIMES
022000                     INDEXED BY WS-L-IX.
022100         10  WS-L-USER-ID            PIC X(10).
022200         10  WS-L-RETURN-DT          PIC 9(08).
022300         10  FILLER                  PIC X(10).
022400
022500 01  WS-FINE-TABLE.
022600     05  WS-F-ENTRY OCCURS 300 TIMES
022700                     INDEXED BY WS-F-IX.
022800         10  WS-F-USER-ID            PIC X(10).
022900         10  WS-F-AMOUNT             PIC S9(07)V99 COMP-3.
023000         10  WS-F-PAID               PIC X(05).
023100         10  FILLER                  PIC X(05).
023200
023300 01  WS-NEXT-ID.
023400     05  WS-NEXT-ID-EDIT             PIC Z(07)9.
023500     05  WS-NEXT-ID-LEAD             PIC 9(02) COMP.
023600     05  FILLER                      PIC X(01).
023700
023800 01  WS-TRAN-REC.
023900     05  TRN-ACTION                  PIC X(02).
024000         88  TRN-IS-REGISTER              VALUE 'RG'.
024100         88  TRN-IS-SVC-LOGIN              VALUE 'LI'.
024200         88  TRN-IS-SVC-LOGOUT             VALUE 'LO'.
024300         88  TRN-IS-FIND-BY-ID             VALUE 'FB'.
024400         88  TRN-IS-UNREGISTER             VALUE 'UR'.
024500         88  TRN-IS-AUTH-LOGIN-ADMIN       VALUE 'AA'.
024600         88  TRN-IS-AUTH-LOGIN-LIBRARIAN   VALUE 'AL'.
024700         88  TRN-IS-AUTH-LOGIN-USER        VALUE 'AU'.
024800         88  TRN-IS-AUTH-LOGOUT            VALUE 'AO'.
024900     05  TRN-NAME                    PIC X(30).
025000     05  TRN-EMAIL                   PIC X(40).
025100     05  TRN-PASSWORD                PIC X(20).
025200     05  TRN-USER-ID                 PIC X(10).
025300     05  FILLER                      PIC X(03).
025400
025500 01  WS-RPT-MSG-LINE.
025600     05  FILLER                      PIC X(02) VALUE SPACES.
025700     05  RPT-MESSAGE                 PIC X(90).
025800
025900* STRING cannot take a COMP-3 sending field directly -- move the
026000* packed count here (plain DISPLAY) before STRINGing it in.
026100 01  WS-CTR-DISP                     PIC 9(05).
026200
026300* scratch scalar for the short-line field-count checks below -- no
026400* group structure needed so it stands alone as a 77-level, the way
026500* this shop has always declared one-off working counters.
026600 77  WS-SEMI-COUNT                   PIC 9(02) COMP VALUE 0.
026700
026800 PROCEDURE DIVISION.
026900
027000 A010-MAIN-LINE.
027100     PERFORM OPEN-FILES.
027200     PERFORM LOAD-SESSION.
027300     PERFORM LOAD-USERS.
027400     PERFORM LOAD-ADMINS.
027500     PERFORM LOAD-LIBRARIANS.
027600     PERFORM LOAD-LOANS.
027700     PERFORM LOAD-FINES.
027800     PERFORM PROCESS-TRANSACTIONS THRU PROCESS-TRANSACTIONS-EXIT
027900         UNTIL WS-TRAN-AT-EOF.
028000     PERFORM SAVE-USERS.
028100     PERFORM SAVE-SESSION.
028200     PERFORM WRITE-RUN-TOTALS.
028300     PERFORM CLOSE-FILES.
028400     STOP RUN.
028500
028600 OPEN-FILES.
028700     OPEN OUTPUT LBUSRPT.
028800     OPEN INPUT LBUSTRN.
028900     IF WS-TRAN-STATUS NOT = '00'
029000         DISPLAY 'LBUSMNT - CANNOT OPEN TRANSACTION FILE'
029100             UPON CRT
029200         SET WS-TRAN-AT-EOF TO TRUE
029300         PERFORM CLOSE-FILES
029400         STOP RUN.
029500
029600* one record, persisted between runs, in place of the console
029700* app's in-memory AuthService/UserService session slots.
029800 LOAD-SESSION.
029900     MOVE SPACES TO LBSESS-REC.
030000     OPEN INPUT LBSESS.
030100     IF WS-SESS-STATUS = '00'
030200         READ LBSESS INTO LBSESS-REC
030300             AT END MOVE SPACES TO LBSESS-REC
030400         END-READ
030500         CLOSE LBSESS.
030600
030700 SAVE-SESSION.
030800     OPEN OUTPUT LBSESS.
030900     WRITE LBSESS-LINE FROM LBSESS-REC.
031000     CLOSE LBSESS.
031100
031200 LOAD-USERS.
031300     MOVE 0 TO WS-USER-COUNT.
031400     OPEN INPUT LBUSERS.
031500     IF WS-USERS-STATUS = '00'
031600         PERFORM READ-ONE-USER-LINE
031700         PERFORM STORE-USER-LINE
031800             UNTIL WS-USERS-EOF-SW = 1
031900         CLOSE LBUSERS.
032000
032100 READ-ONE-USER-LINE.
032200     READ LBUSERS
032300         AT END MOVE 1 TO WS-USERS-EOF-SW.
032400
032500* FileStorage read rule: a user record needs 4 semicolon-
032600* delimited fields (3 separators); short lines are dropped.
032700 STORE-USER-LINE.
032800     IF LBUSERS-LINE NOT = SPACES
032900         MOVE 0 TO WS-SEMI-COUNT
033000         INSPECT LBUSERS-LINE TALLYING WS-SEMI-COUNT
033100             FOR ALL ';'
033200         IF WS-SEMI-COUNT NOT < 3
033300             MOVE SPACES TO LBPERSN-REC
033400             UNSTRING LBUSERS-LINE DELIMITED BY ';'
033500                 INTO LBP-ID LBP-NAME LBP-EMAIL LBP-PASSWORD
033600             ADD 1 TO WS-USER-COUNT
033700             SET WS-U-IX TO WS-USER-COUNT
033800             MOVE LBP-ID       TO WS-U-ID (WS-U-IX)
033900             MOVE LBP-NAME     TO WS-U-NAME (WS-U-IX)
034000             MOVE LBP-EMAIL    TO WS-U-EMAIL (WS-U-IX)
034100             MOVE LBP-PASSWORD TO WS-U-PASSWORD (WS-U-IX)
034200             MOVE 'Y'          TO WS-U-ACTIVE (WS-U-IX).
034300     PERFORM READ-ONE-USER-LINE.
034400
034500* a removed (unregistered) patron is marked inactive rather than
034600* deleted from the table mid-run, so the active-loans/fines gate
034700* logic below can still see it for the rest of this job; the
034800* rewrite at SAVE-USERS drops inactive rows from the file.
034900 SAVE-USERS.
035000     OPEN OUTPUT LBUSERS.
035100     MOVE 1 TO WS-USER-SUB.
035200     PERFORM WRITE-ONE-USER-LINE
035300         UNTIL WS-USER-SUB > WS-USER-COUNT.
035400     CLOSE LBUSERS.
035500
035600 WRITE-ONE-USER-LINE.
035700     SET WS-U-IX TO WS-USER-SUB.
035800     IF WS-U-IS-ACTIVE (WS-U-IX)
035900         STRING WS-U-ID (WS-U-IX)       DELIMITED BY SIZE ';'
036000                WS-U-NAME (WS-U-IX)     DELIMITED BY SIZE ';'
036100                WS-U-EMAIL (WS-U-IX)    DELIMITED BY SIZE ';'
036200                WS-U-PASSWORD (WS-U-IX) DELIMITED BY SIZE
036300                INTO LBUSERS-LINE
036400         WRITE LBUSERS-LINE.
036500     ADD 1 TO WS-USER-SUB.
036600
036700 LOAD-ADMINS.
036800     MOVE 0 TO WS-ADMN-COUNT.
036900     OPEN INPUT LBADMNS.
037000     IF WS-ADMNS-STATUS = '00'
037100         PERFORM READ-ONE-ADMN-LINE
037200         PERFORM STORE-ADMN-LINE
037300             UNTIL WS-ADMNS-EOF-SW = 1
037400         CLOSE LBADMNS.
037500
037600 READ-ONE-ADMN-LINE.
037700     READ LBADMNS
037800         AT END MOVE 1 TO WS-ADMNS-EOF-SW.
037900
038000* FileStorage read rule: an admin record needs 4 semicolon-
038100* delimited fields (3 separators); short lines are dropped.
038200 STORE-ADMN-LINE.
038300     IF LBADMNS-LINE NOT = SPACES
038400         MOVE 0 TO WS-SEMI-COUNT
038500         INSPECT LBADMNS-LINE TALLYING WS-SEMI-COUNT
038600             FOR ALL ';'
038700         IF WS-SEMI-COUNT NOT < 3
038800             MOVE SPACES TO LBPERSN-REC
038900             UNSTRING LBADMNS-LINE DELIMITED BY ';'
039000                 INTO LBP-ID LBP-NAME LBP-EMAIL LBP-PASSWORD
039100             ADD 1 TO WS-ADMN-COUNT
039200             SET WS-A-IX TO WS-ADMN-COUNT
039300             MOVE LBP-ID       TO WS-A-ID (WS-A-IX)
039400             MOVE LBP-NAME     TO WS-A-NAME (WS-A-IX)
039500             MOVE LBP-EMAIL    TO WS-A-EMAIL (WS-A-IX)
039600             MOVE LBP-PASSWORD TO WS-A-PASSWORD (WS-A-IX).
039700     PERFORM READ-ONE-ADMN-LINE.
039800
039900 LOAD-LIBRARIANS.
040000     MOVE 0 TO WS-LIBR-COUNT.
040100     OPEN INPUT LBLIBRN.
040200     IF WS-LIBRN-STATUS = '00'
040300         PERFORM READ-ONE-LIBRN-LINE
040400         PERFORM STORE-LIBRN-LINE
040500             UNTIL WS-LIBRN-EOF-SW = 1
040600         CLOSE LBLIBRN.
040700
040800 READ-ONE-LIBRN-LINE.
040900     READ LBLIBRN
041000         AT END MOVE 1 TO WS-LIBRN-EOF-SW.
041100
041200* FileStorage read rule: a librarian record needs 4 semicolon-
041300* delimited fields (3 separators); short lines are dropped.
041400 STORE-LIBRN-LINE.
041500     IF LBLIBRN-LINE NOT = SPACES
041600         MOVE 0 TO WS-SEMI-COUNT
041700         INSPECT LBLIBRN-LINE TALLYING WS-SEMI-COUNT
041800             FOR ALL ';'
041900         IF WS-SEMI-COUNT NOT < 3
042000             MOVE SPACES TO LBPERSN-REC
042100             UNSTRING LBLIBRN-LINE DELIMITED BY ';'
042200                 INTO LBP-ID LBP-NAME LBP-EMAIL LBP-PASSWORD
042300             ADD 1 TO WS-LIBR-COUNT
042400             SET WS-LB-IX TO WS-LIBR-COUNT
042500             MOVE LBP-ID       TO WS-LB-ID (WS-LB-IX)
042600             MOVE LBP-NAME     TO WS-LB-NAME (WS-LB-IX)
042700             MOVE LBP-EMAIL    TO WS-LB-EMAIL (WS-LB-IX)
042800             MOVE LBP-PASSWORD TO WS-LB-PASSWORD (WS-LB-IX).
042900     PERFORM READ-ONE-LIBRN-LINE.
043000
043100* loans/fines are read-only here -- only LBLNBAT/LBFINCA rewrite
043200* those files; this job only needs them to evaluate the
043300* unregister gates.
043400 LOAD-LOANS.
043500     MOVE 0 TO WS-LOAN-COUNT.
043600     OPEN INPUT LBLOANS.
043700     IF WS-LOANS-STATUS = '00'
043800         PERFORM READ-ONE-LOAN-LINE
043900         PERFORM STORE-LOAN-LINE
044000             UNTIL WS-LOANS-EOF-SW = 1
044100         CLOSE LBLOANS.
044200
044300 READ-ONE-LOAN-LINE.
044400     READ LBLOANS
044500         AT END MOVE 1 TO WS-LOANS-EOF-SW.
044600
044700* FileStorage read rule: a loan record needs 6 semicolon-
044800* delimited fields (5 separators); short lines are dropped.
044900 STORE-LOAN-LINE.
045000     IF LBLOANS-LINE NOT = SPACES
045100         MOVE 0 TO WS-SEMI-COUNT
045200         INSPECT LBLOANS-LINE TALLYING WS-SEMI-COUNT
045300             FOR ALL ';'
045400         IF WS-SEMI-COUNT NOT < 5
045500             MOVE SPACES TO LBLOAN-REC
045600             UNSTRING LBLOANS-LINE DELIMITED BY ';'
045700                 INTO LBL-ID LBL-USER-ID LBL-BOOK-ID
045800                      LBL-BORROW-DT LBL-DUE-DT LBL-RETURN-DT
045900                      LBL-MEDIA-TYPE
046000             ADD 1 TO WS-LOAN-COUNT
046100             SET WS-L-IX TO WS-LOAN-COUNT
046200             MOVE LBL-USER-ID   TO WS-L-USER-ID (WS-L-IX)
046300             MOVE LBL-RETURN-DT TO WS-L-RETURN-DT (WS-L-IX).
046400     PERFORM READ-ONE-LOAN-LINE.
046500
046600 LOAD-FINES.
046700     MOVE 0 TO WS-FINE-COUNT.
046800     OPEN INPUT LBFINES.
046900     IF WS-FINES-STATUS = '00'
047000         PERFORM READ-ONE-FINE-LINE
047100         PERFORM STORE-FINE-LINE
047200             UNTIL WS-FINES-EOF-SW = 1
047300         CLOSE LBFINES.
047400
047500 READ-ONE-FINE-LINE.
047600     READ LBFINES
047700         AT END MOVE 1 TO WS-FINES-EOF-SW.
047800
047900* FileStorage read rule: a fine record needs 4 semicolon-
048000* delimited fields (3 separators); short lines are dropped.
048100 STORE-FINE-LINE.
048200     IF LBFINES-LINE NOT = SPACES
048300         MOVE 0 TO WS-SEMI-COUNT
048400         INSPECT LBFINES-LINE TALLYING WS-SEMI-COUNT
048500             FOR ALL ';'
048600         IF WS-SEMI-COUNT NOT < 3
048700             MOVE SPACES TO LBFINE-REC
048800             UNSTRING LBFINES-LINE DELIMITED BY ';'
048900                 INTO LBF-ID LBF-USER-ID LBF-AMOUNT LBF-PAID-TEXT
049000             ADD 1 TO WS-FINE-COUNT
049100             SET WS-F-IX TO WS-FINE-COUNT
049200             MOVE LBF-USER-ID   TO WS-F-USER-ID (WS-F-IX)
049300             MOVE LBF-AMOUNT    TO WS-F-AMOUNT (WS-F-IX)
049400             MOVE LBF-PAID-TEXT TO WS-F-PAID (WS-F-IX).
049500     PERFORM READ-ONE-FINE-LINE.
049600
049700 PROCESS-TRANSACTIONS.
049800     READ LBUSTRN
049900         AT END
050000             SET WS-TRAN-AT-EOF TO TRUE.
050100     IF NOT WS-TRAN-AT-EOF
050200         ADD 1 TO WS-TRAN-COUNT
050300         PERFORM PARSE-TRAN-LINE
050400         PERFORM DISPATCH-TRAN.
050500
050600 PROCESS-TRANSACTIONS-EXIT.
050700     EXIT.
050800
050900 PARSE-TRAN-LINE.
051000     MOVE SPACES TO WS-TRAN-REC.
051100     UNSTRING LBUSTRN-LINE DELIMITED BY ';'
051200         INTO TRN-ACTION TRN-NAME TRN-EMAIL TRN-PASSWORD
051300              TRN-USER-ID.
051400
051500 DISPATCH-TRAN.
051600     IF TRN-IS-REGISTER
051700         PERFORM REGISTER-USER
051800     ELSE
051900     IF TRN-IS-SVC-LOGIN
052000         PERFORM LOGIN-USER
052100     ELSE
052200     IF TRN-IS-SVC-LOGOUT
052300         PERFORM LOGOUT-USER
052400     ELSE
052500     IF TRN-IS-FIND-BY-ID
052600         PERFORM FIND-BY-ID
052700     ELSE
052800     IF TRN-IS-UNREGISTER
052900         PERFORM UNREGISTER-USER
053000     ELSE
053100     IF TRN-IS-AUTH-LOGIN-ADMIN
053200         PERFORM AUTH-LOGIN-ADMIN
053300     ELSE
053400     IF TRN-IS-AUTH-LOGIN-LIBRARIAN
053500         PERFORM AUTH-LOGIN-LIBRARIAN
053600     ELSE
053700     IF TRN-IS-AUTH-LOGIN-USER
053800         PERFORM AUTH-LOGIN-USER
053900     ELSE
054000     IF TRN-IS-AUTH-LOGOUT
054100         PERFORM AUTH-LOGOUT
054200     ELSE
054300         MOVE 'UNKNOWN TRANSACTION CODE, SKIPPED'
054400             TO RPT-MESSAGE
054500         PERFORM WRITE-RPT-MESSAGE.
054600
054700* register: case-sensitive exact email scan; duplicate is
054800* rejected without touching the table; new id is U<n+1>.
054900 REGISTER-USER.
055000     MOVE 0 TO WS-FOUND-SW.
055100     MOVE 1 TO WS-USER-SUB.
055200     PERFORM SCAN-FOR-EMAIL
055300         UNTIL WS-USER-SUB > WS-USER-COUNT
055400            OR WS-WAS-FOUND.
055500     IF WS-WAS-FOUND
055600         MOVE 'DUPLICATE EMAIL, USER NOT REGISTERED'
055700             TO RPT-MESSAGE
055800         PERFORM WRITE-RPT-MESSAGE
055900         ADD 1 TO WS-REJECTED-COUNT
056000     ELSE
056100         PERFORM COUNT-ACTIVE-USERS
056200         ADD 1 TO WS-USER-ACTIVE-COUNT
056300         ADD 1 TO WS-USER-COUNT
056400         SET WS-U-IX TO WS-USER-COUNT
056500         MOVE WS-USER-ACTIVE-COUNT TO WS-NEXT-ID-EDIT
056600         MOVE 0 TO WS-NEXT-ID-LEAD
056700         INSPECT WS-NEXT-ID-EDIT TALLYING WS-NEXT-ID-LEAD
056800             FOR LEADING SPACE
056900         ADD 1 TO WS-NEXT-ID-LEAD
057000         MOVE SPACES TO WS-U-ID (WS-U-IX)
057100         STRING 'U' WS-NEXT-ID-EDIT (WS-NEXT-ID-LEAD:)
057200                 DELIMITED BY SIZE
057300             INTO WS-U-ID (WS-U-IX)
057400         MOVE TRN-NAME     TO WS-U-NAME (WS-U-IX)
057500         MOVE TRN-EMAIL    TO WS-U-EMAIL (WS-U-IX)
057600         MOVE TRN-PASSWORD TO WS-U-PASSWORD (WS-U-IX)
057700         MOVE 'Y'          TO WS-U-ACTIVE (WS-U-IX)
057800         ADD 1 TO WS-REGISTERED-COUNT.
057900
058000 SCAN-FOR-EMAIL.
058100     SET WS-U-IX TO WS-USER-SUB.
058200     IF WS-U-IS-ACTIVE (WS-U-IX)
058300         IF WS-U-EMAIL (WS-U-IX) = TRN-EMAIL
058400             MOVE 1 TO WS-FOUND-SW.
058500     ADD 1 TO WS-USER-SUB.
058600
058700* id-generation rule: the new user's number comes from how many
058800* rows are active RIGHT NOW, not how many slots the table has ever
058900* used -- WS-USER-COUNT never shrinks (it also drives the table
059000* subscript range below), so a register/unregister/register
059100* sequence inside one run must re-count live rows here instead of
059200* trusting that counter for the id suffix.
059300 COUNT-ACTIVE-USERS.
059400     MOVE 0 TO WS-USER-ACTIVE-COUNT.
059500     MOVE 1 TO WS-USER-SUB.
059600     PERFORM TALLY-ACTIVE-USER
059700         UNTIL WS-USER-SUB > WS-USER-COUNT.
059800
059900 TALLY-ACTIVE-USER.
060000     SET WS-U-IX TO WS-USER-SUB.
060100     IF WS-U-IS-ACTIVE (WS-U-IX)
060200         ADD 1 TO WS-USER-ACTIVE-COUNT.
060300     ADD 1 TO WS-USER-SUB.
060400
060500* service-local login -- independent of the auth slots below.
060600 LOGIN-USER.
060700     MOVE 0 TO WS-FOUND-SW.
060800     MOVE 1 TO WS-USER-SUB.
060900     PERFORM SCAN-FOR-CREDENTIALS
061000         UNTIL WS-USER-SUB > WS-USER-COUNT
061100            OR WS-WAS-FOUND.
061200     IF WS-WAS-FOUND
061300         SET WS-U-IX DOWN BY 1
061400         MOVE WS-U-ID (WS-U-IX) TO LBS-SVC-USER-ID
061500         MOVE SPACES TO WS-RPT-MSG-LINE
061600         STRING 'USER LOGGED IN - ' WS-U-ID (WS-U-IX)
061700             DELIMITED BY SIZE INTO RPT-MESSAGE
061800         PERFORM WRITE-RPT-MESSAGE
061900     ELSE
062000         MOVE 'LOGIN NOT FOUND' TO RPT-MESSAGE
062100         PERFORM WRITE-RPT-MESSAGE.
062200
062300 SCAN-FOR-CREDENTIALS.
062400     SET WS-U-IX TO WS-USER-SUB.
062500     IF WS-U-IS-ACTIVE (WS-U-IX)
062600         IF WS-U-EMAIL (WS-U-IX) = TRN-EMAIL
062700             IF WS-U-PASSWORD (WS-U-IX) = TRN-PASSWORD
062800                 MOVE 1 TO WS-FOUND-SW.
062900     ADD 1 TO WS-USER-SUB.
063000
063100 LOGOUT-USER.
063200     MOVE SPACES TO LBS-SVC-USER-ID.
063300
063400 FIND-BY-ID.
063500     MOVE 0 TO WS-FOUND-SW.
063600     MOVE 1 TO WS-USER-SUB.
063700     PERFORM SCAN-FOR-USER-ID
063800         UNTIL WS-USER-SUB > WS-USER-COUNT
063900            OR WS-WAS-FOUND.
064000     IF WS-WAS-FOUND
064100         SET WS-U-IX DOWN BY 1
064200         MOVE SPACES TO WS-RPT-MSG-LINE
064300         STRING 'FOUND - ' WS-U-ID (WS-U-IX) ' '
064400                WS-U-NAME (WS-U-IX)
064500             DELIMITED BY SIZE INTO RPT-MESSAGE
064600         PERFORM WRITE-RPT-MESSAGE
064700     ELSE
064800         MOVE 'USER ID NOT FOUND' TO RPT-MESSAGE
064900         PERFORM WRITE-RPT-MESSAGE.
065000
065100 SCAN-FOR-USER-ID.
065200     SET WS-U-IX TO WS-USER-SUB.
065300     IF WS-U-IS-ACTIVE (WS-U-IX)
065400         IF WS-U-ID (WS-U-IX) = TRN-USER-ID
065500             MOVE 1 TO WS-FOUND-SW.
065600     ADD 1 TO WS-USER-SUB.
065700
065800* unregister: id-not-found is always an error regardless of
065900* loan/fine state; the two gates only run in normal mode
066000* (UPSI-1 off) and active-loans is checked before unpaid-fines.
066100 UNREGISTER-USER.
066200     MOVE 0 TO WS-FOUND-SW.
066300     MOVE 1 TO WS-USER-SUB.
066400     PERFORM SCAN-FOR-USER-ID
066500         UNTIL WS-USER-SUB > WS-USER-COUNT
066600            OR WS-WAS-FOUND.
066700     IF NOT WS-WAS-FOUND
066800         MOVE 'USER ID NOT FOUND, UNREGISTER REJECTED'
066900             TO RPT-MESSAGE
067000         PERFORM WRITE-RPT-MESSAGE
067100         ADD 1 TO WS-REJECTED-COUNT
067200     ELSE
067300         SET WS-U-IX DOWN BY 1
067400         IF SW-SKIP-UNREG-GATES
067500             PERFORM REMOVE-USER-ROW
067600         ELSE
067700             PERFORM CHECK-ACTIVE-LOANS-GATE
067800             IF WS-GATE-BLOCKED
067900                 MOVE 'UNREGISTER REFUSED - ACTIVE LOANS'
068000                     TO RPT-MESSAGE
068100                 PERFORM WRITE-RPT-MESSAGE
068200                 ADD 1 TO WS-REJECTED-COUNT
068300             ELSE
068400                 PERFORM CHECK-UNPAID-FINES-GATE
068500                 IF WS-GATE-BLOCKED
068600                     MOVE 'UNREGISTER REFUSED - UNPAID FINES'
068700                         TO RPT-MESSAGE
068800                     PERFORM WRITE-RPT-MESSAGE
068900                     ADD 1 TO WS-REJECTED-COUNT
069000                 ELSE
069100                     PERFORM REMOVE-USER-ROW.
069200
069300 CHECK-ACTIVE-LOANS-GATE.
069400     MOVE 0 TO WS-GATE-SW.
069500     MOVE 1 TO WS-LOAN-SUB.
069600     PERFORM TEST-ONE-LOAN-ACTIVE
069700         UNTIL WS-LOAN-SUB > WS-LOAN-COUNT
069800            OR WS-GATE-BLOCKED.
069900
070000 TEST-ONE-LOAN-ACTIVE.
070100     SET WS-L-IX TO WS-LOAN-SUB.
070200     IF WS-L-USER-ID (WS-L-IX) = WS-U-ID (WS-U-IX)
070300         IF WS-L-RETURN-DT (WS-L-IX) = 0
070400             MOVE 1 TO WS-GATE-SW.
070500     ADD 1 TO WS-LOAN-SUB.
070600
070700 CHECK-UNPAID-FINES-GATE.
070800     MOVE 0 TO WS-GATE-SW.
070900     MOVE 1 TO WS-FINE-SUB.
071000     PERFORM TEST-ONE-FINE-UNPAID
071100         UNTIL WS-FINE-SUB > WS-FINE-COUNT
071200            OR WS-GATE-BLOCKED.
071300
071400 TEST-ONE-FINE-UNPAID.
071500     SET WS-F-IX TO WS-FINE-SUB.
071600     IF WS-F-USER-ID (WS-F-IX) = WS-U-ID (WS-U-IX)
071700         IF WS-F-PAID (WS-F-IX) (1:1) = 'F' OR 'f'
071800             IF WS-F-AMOUNT (WS-F-IX) > 0
071900                 MOVE 1 TO WS-GATE-SW.
072000     ADD 1 TO WS-FINE-SUB.
072100
072200* the row stays in the table, just flagged inactive -- REGISTER-USER's    
072300* COUNT-ACTIVE-USERS re-scan is what keeps the next id honest, so
072400* there is no running count to back out here.
072500 REMOVE-USER-ROW.
072600     MOVE 'N' TO WS-U-ACTIVE (WS-U-IX).
072700     IF LBS-SVC-USER-ID = WS-U-ID (WS-U-IX)
072800         MOVE SPACES TO LBS-SVC-USER-ID.
072900     ADD 1 TO WS-REMOVED-COUNT.
073000
073100* AuthService's three slots are mutually exclusive -- a
073200* successful login clears the other two before setting its own.
073300 AUTH-LOGIN-ADMIN.
073400     MOVE 0 TO WS-FOUND-SW.
073500     MOVE 1 TO WS-ADMN-SUB.
073600     PERFORM SCAN-ADMN-CREDENTIALS
073700         UNTIL WS-ADMN-SUB > WS-ADMN-COUNT
073800            OR WS-WAS-FOUND.
073900     IF WS-WAS-FOUND
074000         SET WS-A-IX DOWN BY 1
074100         MOVE SPACES TO LBS-AUTH-LIBRARIAN-ID
074200         MOVE SPACES TO LBS-AUTH-USER-ID
074300         MOVE WS-A-ID (WS-A-IX) TO LBS-AUTH-ADMIN-ID
074400         MOVE 'ADMIN LOGIN OK' TO RPT-MESSAGE
074500         PERFORM WRITE-RPT-MESSAGE
074600     ELSE
074700         MOVE 'ADMIN LOGIN NOT FOUND' TO RPT-MESSAGE
074800         PERFORM WRITE-RPT-MESSAGE.
074900
075000 SCAN-ADMN-CREDENTIALS.
075100     SET WS-A-IX TO WS-ADMN-SUB.
075200     IF WS-A-EMAIL (WS-A-IX) = TRN-EMAIL
075300         IF WS-A-PASSWORD (WS-A-IX) = TRN-PASSWORD
075400             MOVE 1 TO WS-FOUND-SW.
075500     ADD 1 TO WS-ADMN-SUB.
075600
075700 AUTH-LOGIN-LIBRARIAN.
075800     MOVE 0 TO WS-FOUND-SW.
075900     MOVE 1 TO WS-LIBR-SUB.
076000     PERFORM SCAN-LIBRN-CREDENTIALS
076100         UNTIL WS-LIBR-SUB > WS-LIBR-COUNT
076200            OR WS-WAS-FOUND.
076300     IF WS-WAS-FOUND
076400         SET WS-LB-IX DOWN BY 1
076500         MOVE SPACES TO LBS-AUTH-ADMIN-ID
076600         MOVE SPACES TO LBS-AUTH-USER-ID
076700         MOVE WS-LB-ID (WS-LB-IX) TO LBS-AUTH-LIBRARIAN-ID
076800         MOVE 'LIBRARIAN LOGIN OK' TO RPT-MESSAGE
076900         PERFORM WRITE-RPT-MESSAGE
077000     ELSE
077100         MOVE 'LIBRARIAN LOGIN NOT FOUND' TO RPT-MESSAGE
077200         PERFORM WRITE-RPT-MESSAGE.
077300
077400 SCAN-LIBRN-CREDENTIALS.
077500     SET WS-LB-IX TO WS-LIBR-SUB.
077600     IF WS-LB-EMAIL (WS-LB-IX) = TRN-EMAIL
077700         IF WS-LB-PASSWORD (WS-LB-IX) = TRN-PASSWORD
077800             MOVE 1 TO WS-FOUND-SW.
077900     ADD 1 TO WS-LIBR-SUB.
078000
078100 AUTH-LOGIN-USER.
078200     MOVE 0 TO WS-FOUND-SW.
078300     MOVE 1 TO WS-USER-SUB.
078400     PERFORM SCAN-FOR-CREDENTIALS
078500         UNTIL WS-USER-SUB > WS-USER-COUNT
078600            OR WS-WAS-FOUND.
078700     IF WS-WAS-FOUND
078800         SET WS-U-IX DOWN BY 1
078900         MOVE SPACES TO LBS-AUTH-ADMIN-ID
079000         MOVE SPACES TO LBS-AUTH-LIBRARIAN-ID
079100         MOVE WS-U-ID (WS-U-IX) TO LBS-AUTH-USER-ID
079200         MOVE 'USER LOGIN OK' TO RPT-MESSAGE
079300         PERFORM WRITE-RPT-MESSAGE
079400     ELSE
079500         MOVE 'USER LOGIN NOT FOUND' TO RPT-MESSAGE
079600         PERFORM WRITE-RPT-MESSAGE.
079700
079800 AUTH-LOGOUT.
079900     MOVE SPACES TO LBS-AUTH-ADMIN-ID.
080000     MOVE SPACES TO LBS-AUTH-LIBRARIAN-ID.
080100     MOVE SPACES TO LBS-AUTH-USER-ID.
080200
080300 WRITE-RPT-MESSAGE.
080400     MOVE SPACES TO LBUSRPT-LINE.
080500     MOVE WS-RPT-MSG-LINE TO LBUSRPT-LINE.
080600     WRITE LBUSRPT-LINE
080700         AFTER ADVANCING 1 LINE.
080800
080900 WRITE-RUN-TOTALS.
081000     MOVE SPACES TO WS-RPT-MSG-LINE.
081100     MOVE WS-TRAN-COUNT TO WS-CTR-DISP.
081200     STRING 'TRANSACTIONS READ    - ' WS-CTR-DISP
081300         DELIMITED BY SIZE INTO RPT-MESSAGE.
081400     PERFORM WRITE-RPT-MESSAGE.
081500     MOVE SPACES TO WS-RPT-MSG-LINE.
081600     MOVE WS-REGISTERED-COUNT TO WS-CTR-DISP.
081700     STRING 'USERS REGISTERED     - ' WS-CTR-DISP
081800         DELIMITED BY SIZE INTO RPT-MESSAGE.
081900     PERFORM WRITE-RPT-MESSAGE.
082000     MOVE SPACES TO WS-RPT-MSG-LINE.
082100     MOVE WS-REMOVED-COUNT TO WS-CTR-DISP.
082200     STRING 'USERS UNREGISTERED   - ' WS-CTR-DISP
082300         DELIMITED BY SIZE INTO RPT-MESSAGE.
082400     PERFORM WRITE-RPT-MESSAGE.
082500     MOVE SPACES TO WS-RPT-MSG-LINE.
082600     MOVE WS-REJECTED-COUNT TO WS-CTR-DISP.
082700     STRING 'TRANSACTIONS REJECTED- ' WS-CTR-DISP
082800         DELIMITED BY SIZE INTO RPT-MESSAGE.
082900     PERFORM WRITE-RPT-MESSAGE.
083000     DISPLAY 'LBUSMNT DONE, ' WS-TRAN-COUNT ' TRANSACTIONS READ'
083100         UPON CRT.
083200
083300 CLOSE-FILES.
083400     CLOSE LBUSTRN.
083500     CLOSE LBUSRPT.
