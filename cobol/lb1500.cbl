000100*----------------------------------------------------------------
000200* LB1500 - DATE-ARITHMETIC WORK AREA, COPIED INTO WORKING-STORAGE
000300*          BY EVERY BATCH DRIVER THAT HAS TO ADD DAYS TO A
000400*          YYYYMMDD FIELD OR TEST FOR A LEAP YEAR.  NO INTRINSIC
000500*          FUNCTIONS ON THIS BOX -- SEE THE CALC-DUE-DATE /
000600*          NORMALIZE-JULIAN-DATE / SET-LEAP-SWITCH PARAGRAPHS
000700*          CARRIED IN EACH DRIVER'S OWN PROCEDURE DIVISION.
000800*----------------------------------------------------------------
000900 01  LB1500-DATE-WORK.
001000     05  LB-TODAY-DT                 PIC 9(08).
001100     05  LB-TODAY-DT-R REDEFINES LB-TODAY-DT.
001200         10  LB-TODAY-YY             PIC 9(04).
001300         10  LB-TODAY-MM             PIC 9(02).
001400         10  LB-TODAY-DD             PIC 9(02).
001500     05  LB-J-YY                     PIC 9(04).
001600     05  LB-J-MM                     PIC 9(02).
001700     05  LB-J-DD                     PIC 9(02).
001800     05  LB-DUE-DAYS                 PIC 9(02) COMP.
001900     05  LB-DAYS-IN-MONTH-TBL.
002000         10  FILLER                  PIC 9(02) VALUE 31.
002100         10  FILLER                  PIC 9(02) VALUE 28.
002200         10  FILLER                  PIC 9(02) VALUE 31.
002300         10  FILLER                  PIC 9(02) VALUE 30.
002400         10  FILLER                  PIC 9(02) VALUE 31.
002500         10  FILLER                  PIC 9(02) VALUE 30.
002600         10  FILLER                  PIC 9(02) VALUE 31.
002700         10  FILLER                  PIC 9(02) VALUE 31.
002800         10  FILLER                  PIC 9(02) VALUE 30.
002900         10  FILLER                  PIC 9(02) VALUE 31.
003000         10  FILLER                  PIC 9(02) VALUE 30.
003100         10  FILLER                  PIC 9(02) VALUE 31.
003200     05  LB-DIM REDEFINES LB-DAYS-IN-MONTH-TBL
003300                                  PIC 9(02) OCCURS 12 TIMES.
003400     05  LB-LEAP-QUOT                PIC 9(04) COMP.
003500     05  LB-LEAP-REM                 PIC 9(04) COMP.
