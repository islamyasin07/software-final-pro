000100*----------------------------------------------------------------
000200* LBPERSN - PERSON RECORD, SHARED SHAPE FOR ADMINS/LIBRARIANS/
000300*           USERS FILES.  SAME FOUR FIELDS FOR ALL THREE FILES;
000400*           ROLE IS IMPLIED BY WHICH FILE THE RECORD SITS IN, NOT
000500*           BY A FIELD IN THE RECORD.  PADDED OUT TO THE SHOP'S
000600*           STANDARD 4000-BYTE EXTRACT-RECORD LENGTH LIKE EVERY
000700*           OTHER SMALL .DD MEMBER IN THIS LIBRARY, SO A LATER
000800*           FIELD CAN BE ADDED WITHOUT RESIZING THE RECORD.
000900*----------------------------------------------------------------
001000 01  LBPERSN-REC.
001100     05  LBP-ID                      PIC X(10).
001200     05  LBP-NAME                    PIC X(30).
001300     05  LBP-EMAIL                   PIC X(40).
001400     05  LBP-PASSWORD                PIC X(20).
001500     05  FILLER                      PIC X(3900).
