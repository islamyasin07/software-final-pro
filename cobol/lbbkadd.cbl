000100*----------------------------------------------------------------
000200* PROGRAM:  LBBKADD
000300* TITLE:    LIBRARY BATCH - BOOK CATALOG MAINTENANCE
000400*----------------------------------------------------------------
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     LBBKADD.
000700 AUTHOR.         R K SHANLEY.
000800 INSTALLATION.   CIRCULATION SYSTEMS GROUP.
000900 DATE-WRITTEN.   02/11/87.
001000 DATE-COMPILED.
001100 SECURITY.       NON-CONFIDENTIAL.
001200*----------------------------------------------------------------
001300*   C H A N G E   L O G
001400*
001500*   02/11/87  RKS  ORIG    ORIGINAL WRITE-UP OF CATALOG ADD /     RKSORI  
001600*                          SEARCH JOB FOR THE CARD-CATALOG        RKSORI  
001700*                          CONVERSION PROJECT.                    RKSORI  
001800*   07/19/88  RKS  CR0118  ADDED SEARCH-BY-AUTHOR TRANSACTION;    RKSCR0  
001900*                          CATALOG FILE WAS CARRYING AUTHOR BUT   RKSCR0  
002000*                          NO JOB COULD SEARCH ON IT.             RKSCR0  
002100*   04/02/90  DJT  CR0204  ISBN COMPARE WAS CASE SENSITIVE --     DJTCR0  
002200*                          DUPLICATE ISBNS SLIPPING IN WHEN       DJTCR0  
002300*                          CATALOGER KEYED LOWER CASE.  FOLDED    DJTCR0  
002400*                          BOTH SIDES TO UPPER BEFORE COMPARE.    DJTCR0  
002500*   11/30/92  DJT  CR0261  NEXT-ID LOGIC WAS USING A PERSISTED    DJTCR0  
002600*                          COUNTER FIELD THAT COULD GET OUT OF    DJTCR0  
002700*                          STEP WITH THE FILE; CHANGED TO DERIVE  DJTCR0  
002800*                          THE NEW ID FROM THE CURRENT RECORD     DJTCR0  
002900*                          COUNT EVERY RUN, PER DOMAIN TEAM.      DJTCR0  
003000*   01/14/99  MWB  Y2K01   REVIEWED FOR YEAR 2000 -- NO DATE      MWBY2K  
003100*                          FIELDS IN THIS CATALOG, NO CHANGE      MWBY2K  
003200*                          REQUIRED.  SIGNED OFF PER Y2K PROJECT. MWBY2K  
003300*   06/03/04  MWB  CR0355  ADDED PRINTED CATALOG LISTING (LBBKRPT)MWBCR0  
003400*                          SO BRANCH STAFF STOP ASKING US TO      MWBCR0  
003500*                          DUMP THE FLAT FILE BY HAND.            MWBCR0  
003600*   09/22/11  PQR  CR0412  CATALOG FILE WIDTH CHANGED UPSTREAM;   PQRCR0  
003700*                          REBUILT LBBOOK COPYBOOK, THIS JOB      PQRCR0  
003800*                          RECOMPILED, NO LOGIC CHANGE.           PQRCR0  
003900*   03/11/13  TLK  CR0431  SEARCH-TITLE/SEARCH-AUTHOR ONLY HIT    TLKCR0  
004000*                          WHEN THE TERM ANCHORED THE FIRST 20    TLKCR0  
004100*                          BYTES OF THE FIELD -- "POTTER" MISSED  TLKCR0  
004200*                          A TITLE THAT DIDN'T START WITH IT.     TLKCR0  
004300*                          REWORKED TO SLIDE THE TERM OVER EVERY  TLKCR0  
004400*                          STARTING OFFSET (SCAN-FOR-SUBSTRING).  TLKCR0  
004500*   03/11/13  TLK  CR0432  STORE-BOOK-LINE WAS KEEPING A SHORT,   TLKCR0  
004600*                          CORRUPT CATALOG LINE INSTEAD OF        TLKCR0  
004700*                          DROPPING IT; ADDED A SEMICOLON-COUNT   TLKCR0  
004800*                          CHECK AHEAD OF THE UNSTRING.           TLKCR0  
004900*   03/11/13  TLK  CR0433  MAIN TRANSACTION LOOP RECAST AS        TLKCR0  
005000*                          PERFORM ... THRU ... -EXIT TO MATCH    TLKCR0  
005100*                          SHOP STANDARD LOOP STYLE.              TLKCR0  
005200*----------------------------------------------------------------
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.   IBM-370.
005700 OBJECT-COMPUTER.   IBM-370.
005800 SPECIAL-NAMES.
005900     CONSOLE IS CRT
006000     C01 IS TOP-OF-FORM.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT LBBOOKS   ASSIGN TO DYNAMIC LBBOOKS-PATH
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS IS WS-BOOKS-STATUS.
006700     SELECT LBBKTRN   ASSIGN TO LBBKTRN
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS IS WS-TRAN-STATUS.
007000     SELECT LBBKRPT   ASSIGN TO LBBKRPT
007100            ORGANIZATION IS LINE SEQUENTIAL.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  LBBOOKS
007600     LABEL RECORDS ARE STANDARD.
007700 01  LBBOOKS-LINE                    PIC X(115).
007800
007900 FD  LBBKTRN
008000     LABEL RECORDS ARE STANDARD.
008100 01  LBBKTRN-LINE                    PIC X(95).
008200
008300 FD  LBBKRPT
008400     LABEL RECORDS ARE STANDARD.
008500 01  LBBKRPT-LINE                    PIC X(100).
008600
008700 WORKING-STORAGE SECTION.
008800 COPY '/users/devel/lbbook.dd.cbl'.
008900
009000* scratch scalars for the title/author substring scan -- no
009100* group structure needed so these stand alone as 77-levels, the
009200* way this shop has always declared one-off working counters.
009300 77  WS-CMP-LEFT-SPACES          PIC 9(02) COMP VALUE 0.
009400 77  WS-CMP-LEFT-LEN             PIC 9(02) COMP VALUE 0.
009500 77  WS-CMP-OFFSET               PIC 9(02) COMP VALUE 0.
009600 77  WS-CMP-MAX-OFFSET           PIC 9(02) COMP VALUE 0.
009700 77  WS-SEMI-COUNT               PIC 9(02) COMP VALUE 0.
009800 01  WS-PATHS.
009900     05  LBBOOKS-PATH                PIC X(64)
010000         VALUE '/lib/batch/data/books.txt'.
010100     05  FILLER                      PIC X(01).
010200
010300 01  WS-FILE-STATUSES.
010400     05  WS-BOOKS-STATUS             PIC X(02).
010500     05  WS-TRAN-STATUS              PIC X(02).
010600     05  FILLER                      PIC X(01).
010700
010800 01  WS-SWITCHES.
010900     05  WS-BOOKS-EOF-SW             PIC 9(01) COMP VALUE 0.
011000     05  WS-TRAN-EOF-SW              PIC 9(01) COMP VALUE 0.
011100         88  WS-TRAN-AT-EOF              VALUE 1.
011200     05  WS-FOUND-SW                 PIC 9(01) COMP VALUE 0.
011300         88  WS-WAS-FOUND                VALUE 1.
011400     05  WS-SUBSTR-SW                PIC 9(01) COMP VALUE 0.
011500         88  WS-SUBSTR-WAS-FOUND         VALUE 1.
011600     05  FILLER                      PIC X(01).
011700
011800 01  WS-COUNTERS.
011900     05  WS-BOOK-COUNT               PIC 9(05) COMP-3 VALUE 0.
012000     05  WS-BOOK-SUB                 PIC 9(05) COMP   VALUE 0.
012100     05  WS-HIT-SUB                  PIC 9(05) COMP   VALUE 0.
012200     05  WS-HIT-COUNT                PIC 9(05) COMP-3 VALUE 0.
012300     05  WS-TRAN-COUNT               PIC 9(05) COMP-3 VALUE 0.
012400     05  WS-ADDED-COUNT              PIC 9(05) COMP-3 VALUE 0.
012500     05  WS-REJECTED-COUNT           PIC 9(05) COMP-3 VALUE 0.
012600     05  FILLER                      PIC X(01).
012700
012800 01  WS-BOOK-TABLE.
012900     05  WS-BOOK-ENTRY OCCURS 300 TIMES
013000                        INDEXED BY WS-BOOK-IX.
013100         10  WS-B-ID                 PIC X(10).
013200         10  WS-B-TITLE              PIC X(40).
013300         10  WS-B-AUTHOR             PIC X(30).
013400         10  WS-B-ISBN               PIC X(20).
013500         10  WS-B-BORROWED           PIC X(05).
013600         10  FILLER                  PIC X(05).
013700
013800* upper-cased search helpers -- ISBN/TITLE/AUTHOR compares are
013900* case-insensitive per the catalog rules, this shop folds to
014000* upper working storage rather than calling a library routine.
014100* the -1ST REDEFINES lets SCAN-FOR-SUBSTRING reject a starting
014200* position on the first character before paying for the full
014300* reference-modified compare at that offset -- cuts CPU on a
014400* big catalog when the term does not appear at all.
014500 01  WS-COMPARE-AREA.
014600     05  WS-CMP-LEFT                 PIC X(40).
014700     05  WS-CMP-LEFT-R REDEFINES WS-CMP-LEFT.
014800         10  WS-CMP-LEFT-1ST         PIC X(01).
014900         10  FILLER                  PIC X(39).
015000     05  WS-CMP-RIGHT                PIC X(40).
015100     05  WS-CMP-RIGHT-R REDEFINES WS-CMP-RIGHT.
015200         10  WS-CMP-RIGHT-1ST        PIC X(01).
015300         10  FILLER                  PIC X(39).
015400
015500 01  WS-TRAN-REC.
015600     05  TRN-ACTION                  PIC X(02).
015700         88  TRN-IS-ADD                  VALUE 'AD'.
015800         88  TRN-IS-SEARCH-TITLE         VALUE 'ST'.
015900         88  TRN-IS-SEARCH-AUTHOR        VALUE 'SA'.
016000         88  TRN-IS-SEARCH-ISBN          VALUE 'SI'.
016100         88  TRN-IS-LIST-ALL             VALUE 'LA'.
016200     05  TRN-TITLE                   PIC X(40).
016300     05  TRN-AUTHOR                  PIC X(30).
016400     05  TRN-ISBN                    PIC X(20).
016500     05  FILLER                      PIC X(03).
016600
016700 01  WS-NEXT-ID.
016800     05  WS-NEXT-ID-EDIT             PIC Z(07)9.
016900     05  WS-NEXT-ID-LEAD             PIC 9(02) COMP.
017000     05  FILLER                      PIC X(01).
017100
017200 01  WS-RPT-LINE.
017300     05  FILLER                      PIC X(02) VALUE SPACES.
017400     05  RPT-ID                      PIC X(10).
017500     05  FILLER                      PIC X(02) VALUE SPACES.
017600     05  RPT-TITLE                   PIC X(40).
017700     05  FILLER                      PIC X(02) VALUE SPACES.
017800     05  RPT-AUTHOR                  PIC X(30).
017900     05  FILLER                      PIC X(14) VALUE SPACES.
018000
018100 01  WS-RPT-MSG-LINE.
018200     05  FILLER                      PIC X(02) VALUE SPACES.
018300     05  RPT-MESSAGE                 PIC X(80).
018400
018500 01  WS-RPT-HEADING.
018600     05  FILLER                      PIC X(30)
018700         VALUE 'LIBRARY CATALOG MAINTENANCE'.
018800     05  FILLER                      PIC X(70) VALUE SPACES.
018900
019000* STRING cannot take a COMP-3 sending field directly -- move the
019100* packed count here (plain DISPLAY) before STRINGing it in.
019200 01  WS-CTR-DISP                     PIC 9(05).
019300
019400 PROCEDURE DIVISION.
019500
019600 A010-MAIN-LINE.
019700     PERFORM OPEN-FILES.
019800     PERFORM LOAD-BOOKS.
019900     PERFORM PROCESS-TRANSACTIONS THRU PROCESS-TRANSACTIONS-EXIT
020000         UNTIL WS-TRAN-AT-EOF.
020100     PERFORM SAVE-BOOKS.
020200     PERFORM WRITE-RUN-TOTALS.
020300     PERFORM CLOSE-FILES.
020400     STOP RUN.
020500
020600 OPEN-FILES.
020700     OPEN OUTPUT LBBKRPT.
020800     WRITE LBBKRPT-LINE FROM WS-RPT-HEADING
020900         AFTER ADVANCING C01.
021000     OPEN INPUT LBBKTRN.
021100     IF WS-TRAN-STATUS NOT = '00'
021200         DISPLAY 'LBBKADD - CANNOT OPEN TRANSACTION FILE'
021300             UPON CRT
021400         MOVE 1 TO WS-TRAN-EOF-SW
021500         PERFORM CLOSE-FILES
021600         STOP RUN.
021700
021800* FileStorage rule: a missing master file is an empty set, not
021900* an error -- so a books.txt that was never created just leaves
022000* WS-BOOK-COUNT at zero and we fall straight through to the
022100* first ADD transaction, which will assign id B1.
022200 LOAD-BOOKS.
022300     MOVE 0 TO WS-BOOK-COUNT.
022400     OPEN INPUT LBBOOKS.
022500     IF WS-BOOKS-STATUS = '00'
022600         PERFORM READ-ONE-BOOK-LINE
022700         PERFORM STORE-BOOK-LINE
022800             UNTIL WS-BOOKS-EOF-SW = 1
022900         CLOSE LBBOOKS.
023000
023100 READ-ONE-BOOK-LINE.
023200     READ LBBOOKS
023300         AT END MOVE 1 TO WS-BOOKS-EOF-SW.
023400
023500* FileStorage read rule: a book record needs 5 semicolon-
023600* delimited fields (4 separators); anything short of that is a
023700* corrupt line and is dropped instead of half-parsed.
023800 STORE-BOOK-LINE.
023900     IF LBBOOKS-LINE NOT = SPACES
024000         MOVE 0 TO WS-SEMI-COUNT
024100         INSPECT LBBOOKS-LINE TALLYING WS-SEMI-COUNT
024200             FOR ALL ';'
024300         IF WS-SEMI-COUNT NOT < 4
024400             MOVE SPACES TO LBBOOK-REC
024500             UNSTRING LBBOOKS-LINE DELIMITED BY ';'
024600                 INTO LBB-ID LBB-TITLE LBB-AUTHOR
024700                      LBB-ISBN LBB-BORROWED-TEXT
024800             ADD 1 TO WS-BOOK-COUNT
024900             SET WS-BOOK-IX TO WS-BOOK-COUNT
025000             MOVE LBB-ID           TO WS-B-ID (WS-BOOK-IX)
025100             MOVE LBB-TITLE        TO WS-B-TITLE (WS-BOOK-IX)
025200             MOVE LBB-AUTHOR       TO WS-B-AUTHOR (WS-BOOK-IX)
025300             MOVE LBB-ISBN         TO WS-B-ISBN (WS-BOOK-IX)
025400             MOVE LBB-BORROWED-TEXT TO WS-B-BORROWED (WS-BOOK-IX).
025500     PERFORM READ-ONE-BOOK-LINE.
025600
025700* every save is a full rewrite, never an append-in-place.
025800 SAVE-BOOKS.
025900     CLOSE LBBKTRN.
026000     OPEN OUTPUT LBBOOKS.
026100     MOVE 1 TO WS-BOOK-SUB.
026200     PERFORM WRITE-ONE-BOOK-LINE
026300         UNTIL WS-BOOK-SUB > WS-BOOK-COUNT.
026400     CLOSE LBBOOKS.
026500
026600 WRITE-ONE-BOOK-LINE.
026700     SET WS-BOOK-IX TO WS-BOOK-SUB.
026800     STRING WS-B-ID (WS-BOOK-IX)       DELIMITED BY SIZE ';'
026900            WS-B-TITLE (WS-BOOK-IX)    DELIMITED BY SIZE ';'
027000            WS-B-AUTHOR (WS-BOOK-IX)   DELIMITED BY SIZE ';'
027100            WS-B-ISBN (WS-BOOK-IX)     DELIMITED BY SIZE ';'
027200            WS-B-BORROWED (WS-BOOK-IX) DELIMITED BY SIZE
027300            INTO LBBOOKS-LINE.
027400     WRITE LBBOOKS-LINE.
027500     ADD 1 TO WS-BOOK-SUB.
027600
027700 PROCESS-TRANSACTIONS.
027800     READ LBBKTRN
027900         AT END
028000             SET WS-TRAN-AT-EOF TO TRUE.
028100     IF NOT WS-TRAN-AT-EOF
028200         ADD 1 TO WS-TRAN-COUNT
028300         PERFORM PARSE-TRAN-LINE
028400         PERFORM DISPATCH-TRAN.
028500 PROCESS-TRANSACTIONS-EXIT.
028600     EXIT.
028700
028800 PARSE-TRAN-LINE.
028900     MOVE SPACES TO WS-TRAN-REC.
029000     UNSTRING LBBKTRN-LINE DELIMITED BY ';'
029100         INTO TRN-ACTION TRN-TITLE TRN-AUTHOR TRN-ISBN.
029200
029300 DISPATCH-TRAN.
029400     IF TRN-IS-ADD
029500         PERFORM ADD-BOOK
029600     ELSE
029700     IF TRN-IS-SEARCH-TITLE
029800         PERFORM SEARCH-BY-TITLE
029900     ELSE
030000     IF TRN-IS-SEARCH-AUTHOR
030100         PERFORM SEARCH-BY-AUTHOR
030200     ELSE
030300     IF TRN-IS-SEARCH-ISBN
030400         PERFORM SEARCH-BY-ISBN
030500     ELSE
030600     IF TRN-IS-LIST-ALL
030700         PERFORM LIST-ALL-BOOKS
030800     ELSE
030900         MOVE 'UNKNOWN TRANSACTION CODE, SKIPPED'
031000             TO RPT-MESSAGE
031100         PERFORM WRITE-RPT-MESSAGE.
031200
031300* addBook: linear-scan for a case-insensitive ISBN match; if
031400* found, do nothing and report "duplicate, not added"; else
031500* assign B<n+1> where n is the current book count, append, and
031600* rewrite the book file (the rewrite happens once at end of job,
031700* not per transaction, which matches the FULL-REWRITE-ON-SAVE
031800* rule just as well since nothing reads the file between here
031900* and SAVE-BOOKS).
032000 ADD-BOOK.
032100     MOVE 0 TO WS-FOUND-SW.
032200     MOVE TRN-ISBN TO WS-CMP-LEFT.
032300     PERFORM UPPER-CASE-CMP-LEFT.
032400     MOVE 1 TO WS-BOOK-SUB.
032500     PERFORM SCAN-FOR-ISBN
032600         UNTIL WS-BOOK-SUB > WS-BOOK-COUNT
032700            OR WS-WAS-FOUND.
032800     IF WS-WAS-FOUND
032900         MOVE TRN-ISBN TO RPT-ID
033000         MOVE 'DUPLICATE ISBN, BOOK NOT ADDED' TO RPT-MESSAGE
033100         PERFORM WRITE-RPT-MESSAGE
033200         ADD 1 TO WS-REJECTED-COUNT
033300     ELSE
033400         ADD 1 TO WS-BOOK-COUNT
033500         SET WS-BOOK-IX TO WS-BOOK-COUNT
033600         PERFORM BUILD-NEXT-BOOK-ID
033700         MOVE TRN-TITLE       TO WS-B-TITLE (WS-BOOK-IX)
033800         MOVE TRN-AUTHOR      TO WS-B-AUTHOR (WS-BOOK-IX)
033900         MOVE TRN-ISBN        TO WS-B-ISBN (WS-BOOK-IX)
034000         MOVE 'false'         TO WS-B-BORROWED (WS-BOOK-IX)
034100         MOVE WS-B-ID (WS-BOOK-IX) TO RPT-ID
034200         MOVE TRN-TITLE       TO RPT-TITLE
034300         MOVE TRN-AUTHOR      TO RPT-AUTHOR
034400         PERFORM WRITE-RPT-DETAIL
034500         ADD 1 TO WS-ADDED-COUNT.
034600
034700* ID-generation rule: new id is the prefix plus the current
034800* record count -- built via an edited picture and a leading-
034900* space tally rather than an intrinsic FUNCTION TRIM.
035000 BUILD-NEXT-BOOK-ID.
035100     MOVE WS-BOOK-COUNT TO WS-NEXT-ID-EDIT.
035200     MOVE 0 TO WS-NEXT-ID-LEAD.
035300     INSPECT WS-NEXT-ID-EDIT TALLYING WS-NEXT-ID-LEAD
035400         FOR LEADING SPACE.
035500     ADD 1 TO WS-NEXT-ID-LEAD.
035600     MOVE SPACES TO WS-B-ID (WS-BOOK-IX).
035700     STRING 'B' WS-NEXT-ID-EDIT (WS-NEXT-ID-LEAD:)
035800             DELIMITED BY SIZE
035900         INTO WS-B-ID (WS-BOOK-IX).
036000
036100 SCAN-FOR-ISBN.
036200     SET WS-BOOK-IX TO WS-BOOK-SUB.
036300     MOVE WS-B-ISBN (WS-BOOK-IX) TO WS-CMP-RIGHT.
036400     PERFORM UPPER-CASE-CMP-RIGHT.
036500     IF WS-CMP-RIGHT = WS-CMP-LEFT
036600         MOVE 1 TO WS-FOUND-SW.
036700     ADD 1 TO WS-BOOK-SUB.
036800
036900 UPPER-CASE-CMP-LEFT.
037000     INSPECT WS-CMP-LEFT
037100         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
037200                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
037300
037400 UPPER-CASE-CMP-RIGHT.
037500     INSPECT WS-CMP-RIGHT
037600         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
037700                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
037800
037900* searchByTitle / searchByAuthor: keep those whose title/author
038000* contains the search term, case-insensitively.  LBBKRPT carries
038100* one detail line per hit; the in-memory book table is untouched.
038200 SEARCH-BY-TITLE.
038300     MOVE 0 TO WS-HIT-COUNT.
038400     MOVE 1 TO WS-BOOK-SUB.
038500     PERFORM SCAN-TITLE-HIT
038600         UNTIL WS-BOOK-SUB > WS-BOOK-COUNT.
038700     IF WS-HIT-COUNT = 0
038800         MOVE 'NO TITLE MATCH FOR SEARCH TERM' TO RPT-MESSAGE
038900         PERFORM WRITE-RPT-MESSAGE.
039000
039100 SCAN-TITLE-HIT.
039200     SET WS-BOOK-IX TO WS-BOOK-SUB.
039300     MOVE WS-B-TITLE (WS-BOOK-IX) TO WS-CMP-RIGHT.
039400     MOVE TRN-TITLE TO WS-CMP-LEFT.
039500     PERFORM UPPER-CASE-CMP-LEFT.
039600     PERFORM UPPER-CASE-CMP-RIGHT.
039700     PERFORM SCAN-FOR-SUBSTRING.
039800     IF WS-SUBSTR-WAS-FOUND
039900         MOVE WS-B-ID (WS-BOOK-IX)     TO RPT-ID
040000         MOVE WS-B-TITLE (WS-BOOK-IX)  TO RPT-TITLE
040100         MOVE WS-B-AUTHOR (WS-BOOK-IX) TO RPT-AUTHOR
040200         PERFORM WRITE-RPT-DETAIL
040300         ADD 1 TO WS-HIT-COUNT.
040400     ADD 1 TO WS-BOOK-SUB.
040500
040600 SEARCH-BY-AUTHOR.
040700     MOVE 0 TO WS-HIT-COUNT.
040800     MOVE 1 TO WS-BOOK-SUB.
040900     PERFORM SCAN-AUTHOR-HIT
041000         UNTIL WS-BOOK-SUB > WS-BOOK-COUNT.
041100     IF WS-HIT-COUNT = 0
041200         MOVE 'NO AUTHOR MATCH FOR SEARCH TERM' TO RPT-MESSAGE
041300         PERFORM WRITE-RPT-MESSAGE.
041400
041500 SCAN-AUTHOR-HIT.
041600     SET WS-BOOK-IX TO WS-BOOK-SUB.
041700     MOVE WS-B-AUTHOR (WS-BOOK-IX) TO WS-CMP-RIGHT.
041800     MOVE TRN-AUTHOR TO WS-CMP-LEFT.
041900     PERFORM UPPER-CASE-CMP-LEFT.
042000     PERFORM UPPER-CASE-CMP-RIGHT.
042100     PERFORM SCAN-FOR-SUBSTRING.
042200     IF WS-SUBSTR-WAS-FOUND
042300         MOVE WS-B-ID (WS-BOOK-IX)     TO RPT-ID
042400         MOVE WS-B-TITLE (WS-BOOK-IX)  TO RPT-TITLE
042500         MOVE WS-B-AUTHOR (WS-BOOK-IX) TO RPT-AUTHOR
042600         PERFORM WRITE-RPT-DETAIL
042700         ADD 1 TO WS-HIT-COUNT.
042800     ADD 1 TO WS-BOOK-SUB.
042900
043000* CR0427 -- searchByTitle/searchByAuthor were only matching a
043100* search term anchored at byte 1 of the field, so "HARRY" never
043200* hit "HARRY POTTER".  WS-CMP-LEFT holds the (upper-cased) term
043300* padded with trailing spaces; this walks every starting byte
043400* in WS-CMP-RIGHT looking for the trimmed term, so a hit at any
043500* position counts, same as the old JOB's "contains" rule.
043600 SCAN-FOR-SUBSTRING.
043700     MOVE 0 TO WS-SUBSTR-SW.
043800     MOVE 0 TO WS-CMP-LEFT-SPACES.
043900     INSPECT WS-CMP-LEFT TALLYING WS-CMP-LEFT-SPACES
044000         FOR TRAILING SPACE.
044100     COMPUTE WS-CMP-LEFT-LEN = 40 - WS-CMP-LEFT-SPACES.
044200     IF WS-CMP-LEFT-LEN = 0
044300         MOVE 1 TO WS-CMP-LEFT-LEN.
044400     COMPUTE WS-CMP-MAX-OFFSET = 41 - WS-CMP-LEFT-LEN.
044500     MOVE 1 TO WS-CMP-OFFSET.
044600     PERFORM TEST-SUBSTR-OFFSET THRU TEST-SUBSTR-OFFSET-EXIT
044700         UNTIL WS-CMP-OFFSET > WS-CMP-MAX-OFFSET
044800            OR WS-SUBSTR-WAS-FOUND.
044900
045000 TEST-SUBSTR-OFFSET.
045100     IF WS-CMP-RIGHT (WS-CMP-OFFSET:1) = WS-CMP-LEFT-1ST
045200         IF WS-CMP-RIGHT (WS-CMP-OFFSET:WS-CMP-LEFT-LEN) =
045300            WS-CMP-LEFT (1:WS-CMP-LEFT-LEN)
045400             MOVE 1 TO WS-SUBSTR-SW.
045500     ADD 1 TO WS-CMP-OFFSET.
045600 TEST-SUBSTR-OFFSET-EXIT.
045700     EXIT.
045800
045900* searchByIsbn: first case-insensitive match, or "not found" --
046000* unlike the two searches above this stops at the first hit.
046100 SEARCH-BY-ISBN.
046200     MOVE 0 TO WS-FOUND-SW.
046300     MOVE TRN-ISBN TO WS-CMP-LEFT.
046400     PERFORM UPPER-CASE-CMP-LEFT.
046500     MOVE 1 TO WS-BOOK-SUB.
046600     PERFORM SCAN-FOR-ISBN
046700         UNTIL WS-BOOK-SUB > WS-BOOK-COUNT
046800            OR WS-WAS-FOUND.
046900     IF WS-WAS-FOUND
047000         SET WS-BOOK-IX DOWN BY 1
047100         MOVE WS-B-ID (WS-BOOK-IX)     TO RPT-ID
047200         MOVE WS-B-TITLE (WS-BOOK-IX)  TO RPT-TITLE
047300         MOVE WS-B-AUTHOR (WS-BOOK-IX) TO RPT-AUTHOR
047400         PERFORM WRITE-RPT-DETAIL
047500     ELSE
047600         MOVE 'ISBN NOT FOUND' TO RPT-MESSAGE
047700         PERFORM WRITE-RPT-MESSAGE.
047800
047900 LIST-ALL-BOOKS.
048000     MOVE 1 TO WS-BOOK-SUB.
048100     PERFORM LIST-ONE-BOOK
048200         UNTIL WS-BOOK-SUB > WS-BOOK-COUNT.
048300
048400 LIST-ONE-BOOK.
048500     SET WS-BOOK-IX TO WS-BOOK-SUB.
048600     MOVE WS-B-ID (WS-BOOK-IX)     TO RPT-ID.
048700     MOVE WS-B-TITLE (WS-BOOK-IX)  TO RPT-TITLE.
048800     MOVE WS-B-AUTHOR (WS-BOOK-IX) TO RPT-AUTHOR.
048900     PERFORM WRITE-RPT-DETAIL.
049000     ADD 1 TO WS-BOOK-SUB.
049100
049200 WRITE-RPT-DETAIL.
049300     MOVE SPACES TO LBBKRPT-LINE.
049400     MOVE WS-RPT-LINE TO LBBKRPT-LINE.
049500     WRITE LBBKRPT-LINE
049600         AFTER ADVANCING 1 LINE.
049700
049800 WRITE-RPT-MESSAGE.
049900     MOVE SPACES TO LBBKRPT-LINE.
050000     MOVE WS-RPT-MSG-LINE TO LBBKRPT-LINE.
050100     WRITE LBBKRPT-LINE
050200         AFTER ADVANCING 1 LINE.
050300
050400 WRITE-RUN-TOTALS.
050500     MOVE SPACES TO WS-RPT-MSG-LINE.
050600     MOVE WS-TRAN-COUNT TO WS-CTR-DISP.
050700     STRING 'TRANSACTIONS READ    - ' WS-CTR-DISP
050800         DELIMITED BY SIZE INTO RPT-MESSAGE.
050900     PERFORM WRITE-RPT-MESSAGE.
051000     MOVE SPACES TO WS-RPT-MSG-LINE.
051100     MOVE WS-ADDED-COUNT TO WS-CTR-DISP.
051200     STRING 'BOOKS ADDED          - ' WS-CTR-DISP
051300         DELIMITED BY SIZE INTO RPT-MESSAGE.
051400     PERFORM WRITE-RPT-MESSAGE.
051500     MOVE SPACES TO WS-RPT-MSG-LINE.
051600     MOVE WS-REJECTED-COUNT TO WS-CTR-DISP.
051700     STRING 'DUPLICATES REJECTED  - ' WS-CTR-DISP
051800         DELIMITED BY SIZE INTO RPT-MESSAGE.
051900     PERFORM WRITE-RPT-MESSAGE.
052000     DISPLAY 'LBBKADD DONE, ' WS-TRAN-COUNT ' TRANSACTIONS READ'
052100         UPON CRT.
052200
052300 CLOSE-FILES.
052400     CLOSE LBBKRPT.
