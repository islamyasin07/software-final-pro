000100*----------------------------------------------------------------
000200* LBFINE - OUTSTANDING-FINE RECORD FOR FINES.DAT.  LBF-AMOUNT IS
000300*          CARRIED COMP-3 LIKE EVERY OTHER MONEY FIELD IN THIS
000400*          SHOP'S COPYBOOKS SO THE FIFO PAY-DOWN IN LBFINCA
000500*          NEVER LOSES THE CENTS.  PADDED TO THE SHOP'S STANDARD
000600*          4000-BYTE EXTRACT-RECORD LENGTH LIKE EVERY OTHER .DD
000700*          MEMBER IN THIS LIBRARY.
000800*----------------------------------------------------------------
000900 01  LBFINE-REC.
001000     05  LBF-ID                      PIC X(10).
001100     05  LBF-USER-ID                 PIC X(10).
001200     05  LBF-AMOUNT                  PIC S9(7)V99 COMP-3.
001300     05  LBF-PAID-TEXT               PIC X(05).
001400     05  LBF-PAID-IND REDEFINES LBF-PAID-TEXT.
001500         10  LBF-PAID-1ST            PIC X(01).
001600             88  LBF-IS-PAID             VALUE 'T' 't'.
001700             88  LBF-IS-UNPAID           VALUE 'F' 'f'.
001800         10  FILLER                  PIC X(04).
001900     05  FILLER                      PIC X(3970).
