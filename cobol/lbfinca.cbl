000100*----------------------------------------------------------------
000200* PROGRAM:  LBFINCA
000300* TITLE:    LIBRARY BATCH - OVERDUE FINE CALCULATION AND PAYMENT
000400*----------------------------------------------------------------
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     LBFINCA.
000700 AUTHOR.         D J TREMONT.
000800 INSTALLATION.   CIRCULATION SYSTEMS GROUP.
000900 DATE-WRITTEN.   06/18/88.
001000 DATE-COMPILED.
001100 SECURITY.       NON-CONFIDENTIAL.
001200*----------------------------------------------------------------
001300*   C H A N G E   L O G
001400*
001500*   06/18/88  DJT  ORIG    ORIGINAL WRITE-UP.  FLAT FEE OF $10.00 DJTORI  
001600*                          ON ANY OVERDUE BOOK, NO CD FINES YET.  DJTORI  
001700*   11/15/89  DJT  CR0142  ADDED THE CD FLAT FEE ($20.00) TO GO   DJTCR0  
001800*                          WITH CD CHECKOUT IN LBLNBAT.           DJTCR0  
001900*   09/03/90  RKS  CR0171  PAY-FINE WAS APPLYING A PAYMENT TO THE RKSCR0  
002000*                          FIRST UNPAID FINE IT FOUND REGARDLESS  RKSCR0  
002100*                          OF FILE ORDER AFTER A TABLE RE-SORT    RKSCR0  
002200*                          UPSTREAM.  REMOVED THE SORT -- FINES   RKSCR0  
002300*                          MUST BE WALKED IN ON-FILE (APPEND)     RKSCR0  
002400*                          ORDER, OLDEST FIRST, PER CIRC POLICY.  RKSCR0  
002500*   02/09/93  DJT  CR0266  NO CHANGE HERE -- SEE LBLNBAT FOR THE  DJTCR0  
002600*                          DUE-DATE MONTH-ROLL FIX; NOTED HERE    DJTCR0  
002700*                          BECAUSE OVERDUE-DAYS FEEDS CALCULATE-  DJTCR0  
002800*                          FINE AND THE TWO JOBS MUST AGREE.      DJTCR0  
002900*   04/30/96  RKS  CR0298  CALCULATE-FINE NOW REJECTS A MEDIA     RKSCR0  
003000*                          TYPE IT DOESN'T RECOGNIZE INSTEAD OF   RKSCR0  
003100*                          DEFAULTING IT TO THE BOOK RATE --      RKSCR0  
003200*                          A BAD TAPE FIELD WAS SILENTLY FINING   RKSCR0  
003300*                          CD PATRONS AT THE BOOK RATE FOR        RKSCR0  
003400*                          MONTHS BEFORE ANYONE CAUGHT IT.        RKSCR0  
003500*   01/19/99  MWB  Y2K01   REVIEWED FOR YEAR 2000.  NO DATE MATH  MWBY2K  
003600*                          IN THIS JOB BEYOND THE OVERDUE-DAYS    MWBY2K  
003700*                          COUNT PASSED IN FROM THE TRANSACTION   MWBY2K  
003800*                          FILE; NO CHANGE REQUIRED.              MWBY2K  
003900*   07/11/07  MWB  CR0369  PAYMENT AMOUNT OF ZERO OR LESS NOW     MWBCR0  
004000*                          JUST RETURNS THE CURRENT BALANCE AND   MWBCR0  
004100*                          WRITES NO FINE-FILE CHANGE AT ALL,     MWBCR0  
004200*                          MATCHING WHAT FINANCE ASKED FOR WHEN   MWBCR0  
004300*                          A REVERSING TRANSACTION CAME THROUGH   MWBCR0  
004400*                          WITH A NEGATIVE AMOUNT.                MWBCR0  
004500*   03/11/13  TLK  CR0434  STORE-FINE-LINE WAS KEEPING A SHORT,   TLKCR0  
004600*                          CORRUPT FINE LINE INSTEAD OF DROPPING  TLKCR0  
004700*                          IT; ADDED A SEMICOLON-COUNT CHECK      TLKCR0  
004800*                          AHEAD OF THE UNSTRING.                 TLKCR0  
004900*   03/11/13  TLK  CR0435  MAIN TRANSACTION LOOP RECAST AS        TLKCR0
005000*                          PERFORM ... THRU ... -EXIT TO MATCH    TLKCR0
005100*                          SHOP STANDARD LOOP STYLE.              TLKCR0
005110*   11/14/17  SRA  CR0464  CALCULATE-FINE'S REJECT MESSAGE NAMED  SRACR0
005120*                          NOTHING BUT "INVALID MEDIA TYPE" -- A  SRACR0
005130*                          BAD TAPE FIELD GAVE NO CLUE WHAT WAS   SRACR0
005140*                          ACTUALLY ON THE LINE.  NOW STRINGS THE SRACR0
005150*                          REJECTED VALUE INTO THE MESSAGE TEXT.  SRACR0
005200*----------------------------------------------------------------
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.   IBM-370.
005700 OBJECT-COMPUTER.   IBM-370.
005800 SPECIAL-NAMES.
005900     CONSOLE IS CRT
006000     UPSI-0 ON STATUS IS SW-SKIP-REJECT-MSGS
006100            OFF STATUS IS SW-SHOW-REJECT-MSGS.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT LBFINES   ASSIGN TO DYNAMIC LBFINES-PATH
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS IS WS-FINES-STATUS.
006800     SELECT LBFNTRN   ASSIGN TO LBFNTRN
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS IS WS-TRAN-STATUS.
007100     SELECT LBFNRPT   ASSIGN TO LBFNRPT
007200            ORGANIZATION IS LINE SEQUENTIAL.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  LBFINES
007700     LABEL RECORDS ARE STANDARD.
007800 01  LBFINES-LINE                    PIC X(45).
007900
008000 FD  LBFNTRN
008100     LABEL RECORDS ARE STANDARD.
008200 01  LBFNTRN-LINE                    PIC X(60).
008300
008400 FD  LBFNRPT
008500     LABEL RECORDS ARE STANDARD.
008600 01  LBFNRPT-LINE                    PIC X(100).
008700
008800 WORKING-STORAGE SECTION.
008900 COPY '/users/devel/lbfine.dd.cbl'.
009000
009100 01  WS-PATHS.
009200     05  LBFINES-PATH                PIC X(64)
009300         VALUE '/lib/batch/data/fines.txt'.
009400     05  FILLER                      PIC X(01).
009500
009600 01  WS-FILE-STATUSES.
009700     05  WS-FINES-STATUS             PIC X(02).
009800     05  WS-TRAN-STATUS              PIC X(02).
009900     05  FILLER                      PIC X(01).
010000
010100 01  WS-SWITCHES.
010200     05  WS-FINES-EOF-SW             PIC 9(01) COMP VALUE 0.
010300     05  WS-TRAN-EOF-SW              PIC 9(01) COMP VALUE 0.
010400         88  WS-TRAN-AT-EOF              VALUE 1.
010500     05  FILLER                      PIC X(01).
010600
010700 01  WS-COUNTERS.
010800     05  WS-FINE-COUNT               PIC 9(05) COMP-3 VALUE 0.
010900     05  WS-FINE-SUB                 PIC 9(05) COMP   VALUE 0.
011000     05  WS-TRAN-COUNT               PIC 9(05) COMP-3 VALUE 0.
011100     05  WS-CREATED-COUNT            PIC 9(05) COMP-3 VALUE 0.
011200     05  WS-REJECTED-COUNT           PIC 9(05) COMP-3 VALUE 0.
011300     05  FILLER                      PIC X(01).
011400
011500 01  WS-FINE-TABLE.
011600     05  WS-FINE-ENTRY OCCURS 300 TIMES
011700                        INDEXED BY WS-FINE-IX.
011800         10  WS-F-ID                 PIC X(10).
011900         10  WS-F-USER-ID            PIC X(10).
012000         10  WS-F-AMOUNT             PIC S9(07)V99 COMP-3.
012100         10  WS-F-PAID               PIC X(05).
012200         10  WS-F-PAID-R REDEFINES WS-F-PAID.
012300             15  WS-F-PAID-1ST       PIC X(01).
012400             15  FILLER              PIC X(04).
012500
012600 01  WS-AMOUNT-WORK.
012700     05  WS-FINE-AMOUNT              PIC S9(07)V99 COMP-3.
012800     05  WS-OVERDUE-DAYS             PIC S9(05) COMP-3.
012900     05  WS-PAY-REMAIN               PIC S9(07)V99 COMP-3.
013000     05  WS-BALANCE                  PIC S9(07)V99 COMP-3.
013100     05  WS-BALANCE-EDIT             PIC -(6)9.99.
013200     05  WS-F-AMOUNT-DISP            PIC S9(07)V99.
013300     05  FILLER                      PIC X(01).
013400
013500 01  WS-NEXT-ID.
013600     05  WS-NEXT-ID-EDIT             PIC Z(07)9.
013700     05  WS-NEXT-ID-LEAD             PIC 9(02) COMP.
013800     05  FILLER                      PIC X(01).
013900
014000 01  WS-TRAN-REC.
014100     05  TRN-ACTION                  PIC X(02).
014200         88  TRN-IS-CREATE-FINE           VALUE 'CF'.
014300         88  TRN-IS-CREATE-FOR-OVERDUE    VALUE 'CO'.
014400         88  TRN-IS-PAY-FINE               VALUE 'PF'.
014500         88  TRN-IS-BALANCE-INQUIRY        VALUE 'BI'.
014600     05  TRN-USER-ID                 PIC X(10).
014700     05  TRN-MEDIA-TYPE              PIC X(04).
014800     05  TRN-AMOUNT-TEXT             PIC X(09).
014900     05  TRN-AMOUNT REDEFINES TRN-AMOUNT-TEXT
015000                                  PIC S9(07)V99.
015100     05  TRN-DAYS-TEXT               PIC X(05).
015200     05  TRN-DAYS REDEFINES TRN-DAYS-TEXT
015300                                  PIC S9(05).
015400     05  FILLER                      PIC X(03).
015500
015600 01  WS-RPT-MSG-LINE.
015700     05  FILLER                      PIC X(02) VALUE SPACES.
015800     05  RPT-MESSAGE                 PIC X(90).
015900
016000* STRING cannot take a COMP-3 sending field directly -- move the
016100* packed count here (plain DISPLAY) before STRINGing it in.
016200 01  WS-CTR-DISP                     PIC 9(05).
016300
016400* scratch scalar for the short-line field-count check below -- no
016500* group structure needed so it stands alone as a 77-level, the way
016600* this shop has always declared one-off working counters.
016700 77  WS-SEMI-COUNT                   PIC 9(02) COMP VALUE 0.
016800
016900 PROCEDURE DIVISION.
017000
017100 A010-MAIN-LINE.
017200     PERFORM OPEN-FILES.
017300     PERFORM LOAD-FINES.
017400     PERFORM PROCESS-TRANSACTIONS THRU PROCESS-TRANSACTIONS-EXIT
017500         UNTIL WS-TRAN-AT-EOF.
017600     PERFORM SAVE-FINES.
017700     PERFORM WRITE-RUN-TOTALS.
017800     PERFORM CLOSE-FILES.
017900     STOP RUN.
018000
018100 OPEN-FILES.
018200     OPEN OUTPUT LBFNRPT.
018300     OPEN INPUT LBFNTRN.
018400     IF WS-TRAN-STATUS NOT = '00'
018500         DISPLAY 'LBFINCA - CANNOT OPEN TRANSACTION FILE'
018600             UPON CRT
018700         SET WS-TRAN-AT-EOF TO TRUE
018800         PERFORM CLOSE-FILES
018900         STOP RUN.
019000
019100 LOAD-FINES.
019200     MOVE 0 TO WS-FINE-COUNT.
019300     OPEN INPUT LBFINES.
019400     IF WS-FINES-STATUS = '00'
019500         PERFORM READ-ONE-FINE-LINE
019600         PERFORM STORE-FINE-LINE
019700             UNTIL WS-FINES-EOF-SW = 1
019800         CLOSE LBFINES.
019900
020000 READ-ONE-FINE-LINE.
020100     READ LBFINES
020200         AT END MOVE 1 TO WS-FINES-EOF-SW.
020300
020400* FileStorage read rule: a fine record needs 4 semicolon-
020500* delimited fields (3 separators); short lines are dropped.
020600 STORE-FINE-LINE.
020700     IF LBFINES-LINE NOT = SPACES
020800         MOVE 0 TO WS-SEMI-COUNT
020900         INSPECT LBFINES-LINE TALLYING WS-SEMI-COUNT
021000             FOR ALL ';'
021100         IF WS-SEMI-COUNT NOT < 3
021200             MOVE SPACES TO LBFINE-REC
021300             UNSTRING LBFINES-LINE DELIMITED BY ';'
021400                 INTO LBF-ID LBF-USER-ID LBF-AMOUNT LBF-PAID-TEXT
021500             ADD 1 TO WS-FINE-COUNT
021600             SET WS-FINE-IX TO WS-FINE-COUNT
021700             MOVE LBF-ID          TO WS-F-ID (WS-FINE-IX)
021800             MOVE LBF-USER-ID     TO WS-F-USER-ID (WS-FINE-IX)
021900             MOVE LBF-AMOUNT      TO WS-F-AMOUNT (WS-FINE-IX)
022000             MOVE LBF-PAID-TEXT   TO WS-F-PAID (WS-FINE-IX).
022100     PERFORM READ-ONE-FINE-LINE.
022200
022300 SAVE-FINES.
022400     OPEN OUTPUT LBFINES.
022500     MOVE 1 TO WS-FINE-SUB.
022600     PERFORM WRITE-ONE-FINE-LINE
022700         UNTIL WS-FINE-SUB > WS-FINE-COUNT.
022800     CLOSE LBFINES.
022900
023000* STRING cannot take a COMP-3 sending field directly -- move the
023100* packed amount out to a display picture first so the digits
023200* land in the text line instead of the raw packed bytes.
023300 WRITE-ONE-FINE-LINE.
023400     SET WS-FINE-IX TO WS-FINE-SUB.
023500     MOVE WS-F-AMOUNT (WS-FINE-IX) TO WS-F-AMOUNT-DISP.
023600     STRING WS-F-ID (WS-FINE-IX)     DELIMITED BY SIZE ';'
023700            WS-F-USER-ID (WS-FINE-IX) DELIMITED BY SIZE ';'
023800            WS-F-AMOUNT-DISP        DELIMITED BY SIZE ';'
023900            WS-F-PAID (WS-FINE-IX)   DELIMITED BY SIZE
024000            INTO LBFINES-LINE.
024100     WRITE LBFINES-LINE.
024200     ADD 1 TO WS-FINE-SUB.
024300
024400 PROCESS-TRANSACTIONS.
024500     READ LBFNTRN
024600         AT END
024700             SET WS-TRAN-AT-EOF TO TRUE.
024800     IF NOT WS-TRAN-AT-EOF
024900         ADD 1 TO WS-TRAN-COUNT
025000         PERFORM PARSE-TRAN-LINE
025100         PERFORM DISPATCH-TRAN.
025200
025300 PROCESS-TRANSACTIONS-EXIT.
025400     EXIT.
025500
025600 PARSE-TRAN-LINE.
025700     MOVE SPACES TO WS-TRAN-REC.
025800     UNSTRING LBFNTRN-LINE DELIMITED BY ';'
025900         INTO TRN-ACTION TRN-USER-ID TRN-MEDIA-TYPE
026000              TRN-AMOUNT-TEXT TRN-DAYS-TEXT.
026100
026200 DISPATCH-TRAN.
026300     IF TRN-IS-CREATE-FINE
026400         PERFORM CREATE-FINE
026500     ELSE
026600     IF TRN-IS-CREATE-FOR-OVERDUE
026700         PERFORM CREATE-FINE-FOR-OVERDUE
026800     ELSE
026900     IF TRN-IS-PAY-FINE
027000         PERFORM PAY-FINE
027100     ELSE
027200     IF TRN-IS-BALANCE-INQUIRY
027300         PERFORM BALANCE-INQUIRY
027400     ELSE
027500         MOVE 'UNKNOWN TRANSACTION CODE, SKIPPED'
027600             TO RPT-MESSAGE
027700         PERFORM WRITE-RPT-MESSAGE.
027800
027900* createFine: straight append, id assigned from current count.
028000 CREATE-FINE.
028100     MOVE TRN-AMOUNT TO WS-FINE-AMOUNT.
028200     PERFORM APPEND-NEW-FINE.
028300     ADD 1 TO WS-CREATED-COUNT.
028400
028500 APPEND-NEW-FINE.
028600     ADD 1 TO WS-FINE-COUNT.
028700     SET WS-FINE-IX TO WS-FINE-COUNT.
028800     MOVE WS-FINE-COUNT TO WS-NEXT-ID-EDIT.
028900     MOVE 0 TO WS-NEXT-ID-LEAD.
029000     INSPECT WS-NEXT-ID-EDIT TALLYING WS-NEXT-ID-LEAD
029100         FOR LEADING SPACE.
029200     ADD 1 TO WS-NEXT-ID-LEAD.
029300     MOVE SPACES TO WS-F-ID (WS-FINE-IX).
029400     STRING 'F' WS-NEXT-ID-EDIT (WS-NEXT-ID-LEAD:)
029500             DELIMITED BY SIZE
029600         INTO WS-F-ID (WS-FINE-IX).
029700     MOVE TRN-USER-ID     TO WS-F-USER-ID (WS-FINE-IX).
029800     MOVE WS-FINE-AMOUNT  TO WS-F-AMOUNT (WS-FINE-IX).
029900     MOVE 'false'         TO WS-F-PAID (WS-FINE-IX).
030000
030100* createFineForOverdue: CALCULATE-FINE first; a zero/negative
030200* result creates nothing and is reported, not an error.
030300 CREATE-FINE-FOR-OVERDUE.
030400     MOVE TRN-DAYS TO WS-OVERDUE-DAYS.
030500     PERFORM CALCULATE-FINE.
030600     IF WS-FINE-AMOUNT NOT > 0
030700         MOVE 'NOTHING TO FINE FOR THIS TRANSACTION'
030800             TO RPT-MESSAGE
030900         PERFORM WRITE-RPT-MESSAGE
031000     ELSE
031100         PERFORM APPEND-NEW-FINE
031200         ADD 1 TO WS-CREATED-COUNT.
031300
031400* strategy dispatch -- an overdue-days count of zero or less is
031500* not overdue at all and fines nothing, regardless of media type.
031600 CALCULATE-FINE.
031700     MOVE 0 TO WS-FINE-AMOUNT.
031800     IF TRN-MEDIA-TYPE = 'BOOK'
031900         PERFORM BOOK-FINE-STRATEGY
032000     ELSE
032100     IF TRN-MEDIA-TYPE = 'CD  ' OR TRN-MEDIA-TYPE = 'CD'
032200         PERFORM CD-FINE-STRATEGY
032300     ELSE
032400         MOVE 0 TO WS-FINE-AMOUNT
032500         IF SW-SKIP-REJECT-MSGS
032600             CONTINUE
032700         ELSE
032800             STRING 'INVALID MEDIA TYPE "' TRN-MEDIA-TYPE
032810                    '", FINE REJECTED'
032820                 DELIMITED BY SIZE INTO RPT-MESSAGE
033000             PERFORM WRITE-RPT-MESSAGE
033100         ADD 1 TO WS-REJECTED-COUNT.
033200
033300 BOOK-FINE-STRATEGY.
033400     IF WS-OVERDUE-DAYS > 0
033500         MOVE 10.00 TO WS-FINE-AMOUNT
033600     ELSE
033700         MOVE 0 TO WS-FINE-AMOUNT.
033800
033900 CD-FINE-STRATEGY.
034000     IF WS-OVERDUE-DAYS > 0
034100         MOVE 20.00 TO WS-FINE-AMOUNT
034200     ELSE
034300         MOVE 0 TO WS-FINE-AMOUNT.
034400
034500* payFine: a payment of zero or less mutates nothing and just
034600* reports the balance.  otherwise walk the table top to bottom
034700* (on-file order is oldest-first) applying the remaining payment
034800* to each unpaid fine of this user until it is used up.
034900 PAY-FINE.
035000     IF TRN-AMOUNT NOT > 0
035100         PERFORM COMPUTE-BALANCE
035200         PERFORM BALANCE-INQUIRY
035300     ELSE
035400         MOVE TRN-AMOUNT TO WS-PAY-REMAIN
035500         MOVE 1 TO WS-FINE-SUB
035600         PERFORM APPLY-PAYMENT-TO-ONE-FINE
035700             UNTIL WS-FINE-SUB > WS-FINE-COUNT
035800                OR WS-PAY-REMAIN = 0
035900         PERFORM COMPUTE-BALANCE
036000         PERFORM BALANCE-INQUIRY.
036100
036200 APPLY-PAYMENT-TO-ONE-FINE.
036300     SET WS-FINE-IX TO WS-FINE-SUB.
036400     IF WS-F-USER-ID (WS-FINE-IX) = TRN-USER-ID
036500         IF WS-F-PAID-1ST (WS-FINE-IX) = 'F' OR 'f'
036600             IF WS-PAY-REMAIN >= WS-F-AMOUNT (WS-FINE-IX)
036700                 SUBTRACT WS-F-AMOUNT (WS-FINE-IX)
036800                     FROM WS-PAY-REMAIN
036900                 MOVE 0 TO WS-F-AMOUNT (WS-FINE-IX)
037000                 MOVE 'true' TO WS-F-PAID (WS-FINE-IX)
037100             ELSE
037200                 SUBTRACT WS-PAY-REMAIN
037300                     FROM WS-F-AMOUNT (WS-FINE-IX)
037400                 MOVE 0 TO WS-PAY-REMAIN.
037500     ADD 1 TO WS-FINE-SUB.
037600
037700 COMPUTE-BALANCE.
037800     MOVE 0 TO WS-BALANCE.
037900     MOVE 1 TO WS-FINE-SUB.
038000     PERFORM ADD-ONE-FINE-TO-BALANCE
038100         UNTIL WS-FINE-SUB > WS-FINE-COUNT.
038200
038300 ADD-ONE-FINE-TO-BALANCE.
038400     SET WS-FINE-IX TO WS-FINE-SUB.
038500     IF WS-F-USER-ID (WS-FINE-IX) = TRN-USER-ID
038600         IF WS-F-PAID-1ST (WS-FINE-IX) = 'F' OR 'f'
038700             ADD WS-F-AMOUNT (WS-FINE-IX) TO WS-BALANCE.
038800     ADD 1 TO WS-FINE-SUB.
038900
039000 BALANCE-INQUIRY.
039100     IF NOT TRN-IS-PAY-FINE
039200         PERFORM COMPUTE-BALANCE.
039300     MOVE WS-BALANCE TO WS-BALANCE-EDIT.
039400     MOVE SPACES TO WS-RPT-MSG-LINE.
039500     STRING 'BALANCE FOR ' TRN-USER-ID ' IS '
039600            WS-BALANCE-EDIT
039700         DELIMITED BY SIZE INTO RPT-MESSAGE.
039800     PERFORM WRITE-RPT-MESSAGE.
039900
040000 WRITE-RPT-MESSAGE.
040100     MOVE SPACES TO LBFNRPT-LINE.
040200     MOVE WS-RPT-MSG-LINE TO LBFNRPT-LINE.
040300     WRITE LBFNRPT-LINE
040400         AFTER ADVANCING 1 LINE.
040500
040600 WRITE-RUN-TOTALS.
040700     MOVE SPACES TO WS-RPT-MSG-LINE.
040800     MOVE WS-TRAN-COUNT TO WS-CTR-DISP.
040900     STRING 'TRANSACTIONS READ    - ' WS-CTR-DISP
041000         DELIMITED BY SIZE INTO RPT-MESSAGE.
041100     PERFORM WRITE-RPT-MESSAGE.
041200     MOVE SPACES TO WS-RPT-MSG-LINE.
041300     MOVE WS-CREATED-COUNT TO WS-CTR-DISP.
041400     STRING 'FINES CREATED         - ' WS-CTR-DISP
041500         DELIMITED BY SIZE INTO RPT-MESSAGE.
041600     PERFORM WRITE-RPT-MESSAGE.
041700     MOVE SPACES TO WS-RPT-MSG-LINE.
041800     MOVE WS-REJECTED-COUNT TO WS-CTR-DISP.
041900     STRING 'FINES REJECTED        - ' WS-CTR-DISP
042000         DELIMITED BY SIZE INTO RPT-MESSAGE.
042100     PERFORM WRITE-RPT-MESSAGE.
042200     DISPLAY 'LBFINCA DONE, ' WS-TRAN-COUNT ' TRANSACTIONS READ'
042300         UPON CRT.
042400
042500 CLOSE-FILES.
042600     CLOSE LBFNTRN.
042700     CLOSE LBFNRPT.
