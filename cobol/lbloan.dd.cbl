000100*----------------------------------------------------------------
000200* LBLOAN - LOAN/CHECKOUT RECORD FOR LOANS.DAT.  ON-DISK ORDER IS
000300*          ID;USER-ID;BOOK-ID;BORROW-DT;DUE-DT;RETURN-DT;MEDIA-
000400*          TYPE -- MEDIA-TYPE IS A LATE ADDITION (SEE CHANGE LOG
000500*          IN LBLNBAT) SO ITS LOAD PARAGRAPH DEFAULTS IT WHEN THE
000600*          FIELD IS MISSING OR BLANK.  EACH *-DT FIELD CARRIES A
000700*          YY/MM/DD REDEFINE SO THE DUE-DATE MATH IN LBLNBAT AND
000800*          LBFINCA CAN WORK ON THE BROKEN-OUT FIELDS WITHOUT
000900*          RE-UNSTRINGING THE 8-DIGIT FORM EVERY TIME.  PADDED TO
001000*          THE SHOP'S STANDARD 4000-BYTE EXTRACT-RECORD LENGTH LIKE       
001100*          EVERY OTHER .DD MEMBER IN THIS LIBRARY.
001200*----------------------------------------------------------------
001300 01  LBLOAN-REC.
001400     05  LBL-ID                      PIC X(10).
001500     05  LBL-USER-ID                 PIC X(10).
001600     05  LBL-BOOK-ID                 PIC X(10).
001700     05  LBL-BORROW-DT               PIC 9(08).
001800     05  LBL-BORROW-DT-R REDEFINES LBL-BORROW-DT.
001900         10  LBL-BORROW-YY           PIC 9(04).
002000         10  LBL-BORROW-MM           PIC 9(02).
002100         10  LBL-BORROW-DD           PIC 9(02).
002200     05  LBL-DUE-DT                  PIC 9(08).
002300     05  LBL-DUE-DT-R REDEFINES LBL-DUE-DT.
002400         10  LBL-DUE-YY              PIC 9(04).
002500         10  LBL-DUE-MM              PIC 9(02).
002600         10  LBL-DUE-DD              PIC 9(02).
002700     05  LBL-RETURN-DT               PIC 9(08).
002800     05  LBL-RETURN-DT-R REDEFINES LBL-RETURN-DT.
002900         10  LBL-RETURN-YY           PIC 9(04).
003000         10  LBL-RETURN-MM           PIC 9(02).
003100         10  LBL-RETURN-DD           PIC 9(02).
003200     05  LBL-MEDIA-TYPE              PIC X(04).
003300         88  LBL-IS-BOOK                 VALUE 'BOOK'.
003400         88  LBL-IS-CD                   VALUE 'CD  '.
003500     05  FILLER                      PIC X(3942).
