000100*----------------------------------------------------------------
000200* PROGRAM:  LBLNBAT
000300* TITLE:    LIBRARY BATCH - LOAN / CHECKOUT PROCESSING
000400*----------------------------------------------------------------
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     LBLNBAT.
000700 AUTHOR.         R K SHANLEY.
000800 INSTALLATION.   CIRCULATION SYSTEMS GROUP.
000900 DATE-WRITTEN.   03/05/87.
001000 DATE-COMPILED.
001100 SECURITY.       NON-CONFIDENTIAL.
001200*----------------------------------------------------------------
001300*   C H A N G E   L O G
001400*
001500*   03/05/87  RKS  ORIG    ORIGINAL WRITE-UP.  HANDLES BORROW AND RKSORI  
001600*                          RETURN OF BOOKS ONLY -- CD CHECKOUT    RKSORI  
001700*                          CAME LATER (SEE 11/15/89 BELOW).       RKSORI  
001800*   11/15/89  RKS  CR0142  ADDED CD CHECKOUT TRANSACTION.  CD'S   RKSCR0  
001900*                          HAVE NO CATALOG FILE SO NO AVAILABILITYRKSCR0  
002000*                          FLAG IS FLIPPED, PER BRANCH SERVICES.  RKSCR0  
002100*   05/22/91  DJT  CR0233  ADDED THE GATED BORROW TRANSACTIONS    DJTCR0  
002200*                          (GB/GC) THAT CHECK A PATRON'S OVERDUE  DJTCR0  
002300*                          LOANS AND UNPAID FINES BEFORE HANDING  DJTCR0  
002400*                          OFF TO THE PLAIN BORROW LOGIC BELOW.   DJTCR0  
002500*                          OVERDUE CHECK RUNS BEFORE THE FINES    DJTCR0  
002600*                          CHECK, NOT AFTER, PER CIRC POLICY.     DJTCR0  
002700*   02/09/93  DJT  CR0266  DUE-DATE MATH WAS ASSUMING 30-DAY      DJTCR0  
002800*                          MONTHS AND CAME UP SHORT IN JANUARY/   DJTCR0  
002900*                          MARCH.  REWROTE AGAINST THE DAYS-IN-   DJTCR0  
003000*                          MONTH TABLE IN LB1500, WITH A LEAP-    DJTCR0  
003100*                          YEAR SWITCH FOR FEBRUARY.              DJTCR0  
003200*   01/11/99  MWB  Y2K01   REVIEWED DATE MATH FOR YEAR 2000.      MWBY2K  
003300*                          ACCEPT FROM DATE STILL RETURNS A       MWBY2K  
003400*                          2-DIGIT YEAR ON THIS BOX; ADDED THE    MWBY2K  
003500*                          CENTURY WINDOW IN GET-TODAY-DATE       MWBY2K  
003600*                          (SAME PIVOT AS SETMB2000'S CONVERT-    MWBY2K  
003700*                          PYMMDD) RATHER THAN WAIT FOR THE       MWBY2K  
003800*                          COMPILER UPGRADE.                      MWBY2K  
003900*   08/14/03  MWB  CR0341  RETURN TRANSACTION WAS BOMBING WHEN    MWBCR0  
004000*                          THE BOOK HAD BEEN WEEDED FROM THE      MWBCR0  
004100*                          CATALOG AFTER CHECKOUT.  BOOK UPDATE   MWBCR0  
004200*                          IS NOW SKIPPED SILENTLY IF THE BOOK    MWBCR0  
004300*                          ID NO LONGER MATCHES ANY CATALOG ROW.  MWBCR0  
004400*   10/02/09  PQR  CR0388  ADDED A DIGIT-CLASS EDIT ON THE LOAN   PQRCR0  
004500*                          ID SUFFIX FOR THE RETURN TRANSACTION   PQRCR0  
004600*                          SO A MISKEYED TRANSACTION ID DOESN'T   PQRCR0  
004700*                          SILENTLY FALL THROUGH AS NOT-FOUND.    PQRCR0  
004800*   03/11/13  TLK  CR0436  STORE-BOOK-LINE/STORE-LOAN-LINE/       TLKCR0  
004900*                          STORE-FINE-LINE WERE KEEPING SHORT,    TLKCR0  
005000*                          CORRUPT LINES INSTEAD OF DROPPING      TLKCR0  
005100*                          THEM; ADDED A SEMICOLON-COUNT CHECK    TLKCR0  
005200*                          AHEAD OF EACH UNSTRING.                TLKCR0  
005300*   03/11/13  TLK  CR0437  MAIN TRANSACTION LOOP RECAST AS        TLKCR0  
005400*                          PERFORM ... THRU ... -EXIT TO MATCH    TLKCR0  
005500*                          SHOP STANDARD LOOP STYLE.              TLKCR0  
005600*----------------------------------------------------------------
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.   IBM-370.
006100 OBJECT-COMPUTER.   IBM-370.
006200 SPECIAL-NAMES.
006300     CONSOLE IS CRT.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT LBBOOKS   ASSIGN TO DYNAMIC LBBOOKS-PATH
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS IS WS-BOOKS-STATUS.
007000     SELECT LBLOANS   ASSIGN TO DYNAMIC LBLOANS-PATH
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS IS WS-LOANS-STATUS.
007300     SELECT LBFINES   ASSIGN TO DYNAMIC LBFINES-PATH
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS IS WS-FINES-STATUS.
007600     SELECT LBLNTRN   ASSIGN TO LBLNTRN
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS IS WS-TRAN-STATUS.
007900     SELECT LBLNRPT   ASSIGN TO LBLNRPT
008000            ORGANIZATION IS LINE SEQUENTIAL.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  LBBOOKS
008500     LABEL RECORDS ARE STANDARD.
008600 01  LBBOOKS-LINE                    PIC X(115).
008700
008800 FD  LBLOANS
008900     LABEL RECORDS ARE STANDARD.
009000 01  LBLOANS-LINE                    PIC X(80).
009100
009200 FD  LBFINES
009300     LABEL RECORDS ARE STANDARD.
009400 01  LBFINES-LINE                    PIC X(45).
009500
009600 FD  LBLNTRN
009700     LABEL RECORDS ARE STANDARD.
009800 01  LBLNTRN-LINE                    PIC X(40).
009900
010000 FD  LBLNRPT
010100     LABEL RECORDS ARE STANDARD.
010200 01  LBLNRPT-LINE                    PIC X(100).
010300
010400 WORKING-STORAGE SECTION.
010500 COPY '/users/devel/lbbook.dd.cbl'.
010600 COPY '/users/devel/lbloan.dd.cbl'.
010700 COPY '/users/devel/lbfine.dd.cbl'.
010800 COPY '/users/devel/lb1500.cbl'.
010900
011000* scratch scalars for the short-line field-count checks below --
011100* no group structure needed so these stand alone as 77-levels, the
011200* way this shop has always declared one-off working counters.
011300 77  WS-SEMI-COUNT               PIC 9(02) COMP VALUE 0.
011400
011500 01  WS-PATHS.
011600     05  LBBOOKS-PATH                PIC X(64)
011700         VALUE '/lib/batch/data/books.txt'.
011800     05  LBLOANS-PATH                PIC X(64)
011900         VALUE '/lib/batch/data/loans.txt'.
012000     05  LBFINES-PATH                PIC X(64)
012100         VALUE '/lib/batch/data/fines.txt'.
012200     05  FILLER                      PIC X(01).
012300
012400 01  WS-FILE-STATUSES.
012500     05  WS-BOOKS-STATUS             PIC X(02).
012600     05  WS-LOANS-STATUS             PIC X(02).
012700     05  WS-FINES-STATUS             PIC X(02).
012800     05  WS-TRAN-STATUS              PIC X(02).
012900     05  FILLER                      PIC X(01).
013000
013100 01  WS-SWITCHES.
013200     05  WS-BOOKS-EOF-SW             PIC 9(01) COMP VALUE 0.
013300     05  WS-LOANS-EOF-SW             PIC 9(01) COMP VALUE 0.
013400     05  WS-FINES-EOF-SW             PIC 9(01) COMP VALUE 0.
013500     05  WS-TRAN-EOF-SW              PIC 9(01) COMP VALUE 0.
013600         88  WS-TRAN-AT-EOF              VALUE 1.
013700     05  WS-FOUND-SW                 PIC 9(01) COMP VALUE 0.
013800         88  WS-WAS-FOUND                VALUE 1.
013900     05  WS-GATE-SW                  PIC 9(01) COMP VALUE 0.
014000         88  WS-GATE-BLOCKED              VALUE 1.
014100     05  FILLER                      PIC X(01).
014200
014300 01  WS-COUNTERS.
014400     05  WS-BOOK-COUNT               PIC 9(05) COMP-3 VALUE 0.
014500     05  WS-BOOK-SUB                 PIC 9(05) COMP   VALUE 0.
014600     05  WS-LOAN-COUNT               PIC 9(05) COMP-3 VALUE 0.
014700     05  WS-LOAN-SUB                 PIC 9(05) COMP   VALUE 0.
014800     05  WS-FINE-COUNT               PIC 9(05) COMP-3 VALUE 0.
014900     05  WS-FINE-SUB                 PIC 9(05) COMP   VALUE 0.
015000     05  WS-TRAN-COUNT               PIC 9(05) COMP-3 VALUE 0.
015100     05  WS-BORROWED-COUNT           PIC 9(05) COMP-3 VALUE 0.
015200     05  WS-RETURNED-COUNT           PIC 9(05) COMP-3 VALUE 0.
015300     05  WS-REJECTED-COUNT           PIC 9(05) COMP-3 VALUE 0.
015400     05  FILLER                      PIC X(01).
015500
015600 01  WS-BOOK-TABLE.
015700     05  WS-BOOK-ENTRY OCCURS 300 TIMES
015800                        INDEXED BY WS-BOOK-IX.
015900         10  WS-B-ID                 PIC X(10).
016000         10  WS-B-TITLE              PIC X(40).
016100         10  WS-B-AUTHOR             PIC X(30).
016200         10  WS-B-ISBN               PIC X(20).
016300         10  WS-B-BORROWED           PIC X(05).
016400         10  FILLER                  PIC X(10).
016500
016600 01  WS-LOAN-TABLE.
016700     05  WS-LOAN-ENTRY OCCURS 500 TIMES
016800                        INDEXED BY WS-LOAN-IX.
016900         10  WS-L-ID                 PIC X(10).
017000         10  WS-L-USER-ID            PIC X(10).
017100         10  WS-L-BOOK-ID            PIC X(10).
017200         10  WS-L-BORROW-DT          PIC 9(08).
017300         10  WS-L-DUE-DT             PIC 9(08).
017400         10  WS-L-RETURN-DT          PIC 9(08).
017500         10  WS-L-MEDIA-TYPE         PIC X(04).
017600         10  FILLER                  PIC X(10).
017700
017800 01  WS-FINE-TABLE.
017900     05  WS-FINE-ENTRY OCCURS 300 TIMES
018000                        INDEXED BY WS-FINE-IX.
018100         10  WS-F-ID                 PIC X(10).
018200         10  WS-F-USER-ID            PIC X(10).
018300         10  WS-F-AMOUNT             PIC S9(07)V99 COMP-3.
018400         10  WS-F-PAID               PIC X(05).
018500         10  FILLER                  PIC X(10).
018600
018700 01  WS-TODAY-RAW                    PIC 9(06).
018800 01  WS-TODAY-RAW-R REDEFINES WS-TODAY-RAW.
018900     05  WS-TR-YY                    PIC 9(02).
019000     05  WS-TR-MM                    PIC 9(02).
019100     05  WS-TR-DD                    PIC 9(02).
019200
019300 01  WS-NEXT-ID.
019400     05  WS-NEXT-ID-EDIT             PIC Z(07)9.
019500     05  WS-NEXT-ID-LEAD             PIC 9(02) COMP.
019600     05  FILLER                      PIC X(01).
019700
019800 01  WS-TRAN-REC.
019900     05  TRN-ACTION                  PIC X(02).
020000         88  TRN-IS-BORROW-BOOK          VALUE 'BB'.
020100         88  TRN-IS-BORROW-CD            VALUE 'BC'.
020200         88  TRN-IS-RETURN               VALUE 'RT'.
020300         88  TRN-IS-GATED-BORROW-BOOK    VALUE 'GB'.
020400         88  TRN-IS-GATED-BORROW-CD      VALUE 'GC'.
020500     05  TRN-USER-ID                 PIC X(10).
020600     05  TRN-ITEM-ID                 PIC X(10).
020700     05  FILLER                      PIC X(08).
020800
020900 01  WS-RPT-MSG-LINE.
021000     05  FILLER                      PIC X(02) VALUE SPACES.
021100     05  RPT-MESSAGE                 PIC X(90).
021200
021300* STRING cannot take a COMP-3 sending field directly -- move the
021400* packed count here (plain DISPLAY) before STRINGing it in.
021500 01  WS-CTR-DISP                     PIC 9(05).
021600
021700 PROCEDURE DIVISION.
021800
021900 A010-MAIN-LINE.
022000     PERFORM OPEN-FILES.
022100     PERFORM GET-TODAY-DATE.
022200     PERFORM LOAD-BOOKS.
022300     PERFORM LOAD-LOANS.
022400     PERFORM LOAD-FINES.
022500     PERFORM PROCESS-TRANSACTIONS THRU PROCESS-TRANSACTIONS-EXIT
022600         UNTIL WS-TRAN-AT-EOF.
022700     PERFORM SAVE-BOOKS.
022800     PERFORM SAVE-LOANS.
022900     PERFORM WRITE-RUN-TOTALS.
023000     PERFORM CLOSE-FILES.
023100     STOP RUN.
023200
023300 OPEN-FILES.
023400     OPEN OUTPUT LBLNRPT.
023500     OPEN INPUT LBLNTRN.
023600     IF WS-TRAN-STATUS NOT = '00'
023700         DISPLAY 'LBLNBAT - CANNOT OPEN TRANSACTION FILE'
023800             UPON CRT
023900         SET WS-TRAN-AT-EOF TO TRUE
024000         PERFORM CLOSE-FILES
024100         STOP RUN.
024200
024300 GET-TODAY-DATE.
024400     ACCEPT WS-TODAY-RAW FROM DATE.
024500     IF WS-TR-YY < 50
024600         COMPUTE LB-TODAY-YY = 2000 + WS-TR-YY
024700     ELSE
024800         COMPUTE LB-TODAY-YY = 1900 + WS-TR-YY.
024900     MOVE WS-TR-MM TO LB-TODAY-MM.
025000     MOVE WS-TR-DD TO LB-TODAY-DD.
025100
025200 LOAD-BOOKS.
025300     MOVE 0 TO WS-BOOK-COUNT.
025400     OPEN INPUT LBBOOKS.
025500     IF WS-BOOKS-STATUS = '00'
025600         PERFORM READ-ONE-BOOK-LINE
025700         PERFORM STORE-BOOK-LINE
025800             UNTIL WS-BOOKS-EOF-SW = 1
025900         CLOSE LBBOOKS.
026000
026100 READ-ONE-BOOK-LINE.
026200     READ LBBOOKS
026300         AT END MOVE 1 TO WS-BOOKS-EOF-SW.
026400
026500* FileStorage read rule: a book record needs 5 semicolon-
026600* delimited fields (4 separators); anything short of that is a
026700* corrupt line and is dropped instead of half-parsed.
026800 STORE-BOOK-LINE.
026900     IF LBBOOKS-LINE NOT = SPACES
027000         MOVE 0 TO WS-SEMI-COUNT
027100         INSPECT LBBOOKS-LINE TALLYING WS-SEMI-COUNT
027200             FOR ALL ';'
027300         IF WS-SEMI-COUNT NOT < 4
027400             MOVE SPACES TO LBBOOK-REC
027500             UNSTRING LBBOOKS-LINE DELIMITED BY ';'
027600                 INTO LBB-ID LBB-TITLE LBB-AUTHOR
027700                      LBB-ISBN LBB-BORROWED-TEXT
027800             ADD 1 TO WS-BOOK-COUNT
027900             SET WS-BOOK-IX TO WS-BOOK-COUNT
028000             MOVE LBB-ID            TO WS-B-ID (WS-BOOK-IX)
028100             MOVE LBB-TITLE         TO WS-B-TITLE (WS-BOOK-IX)
028200             MOVE LBB-AUTHOR        TO WS-B-AUTHOR (WS-BOOK-IX)
028300             MOVE LBB-ISBN          TO WS-B-ISBN (WS-BOOK-IX)
028400             MOVE LBB-BORROWED-TEXT TO WS-B-BORROWED (WS-BOOK-IX).
028500     PERFORM READ-ONE-BOOK-LINE.
028600
028700 SAVE-BOOKS.
028800     OPEN OUTPUT LBBOOKS.
028900     MOVE 1 TO WS-BOOK-SUB.
029000     PERFORM WRITE-ONE-BOOK-LINE
029100         UNTIL WS-BOOK-SUB > WS-BOOK-COUNT.
029200     CLOSE LBBOOKS.
029300
029400 WRITE-ONE-BOOK-LINE.
029500     SET WS-BOOK-IX TO WS-BOOK-SUB.
029600     STRING WS-B-ID (WS-BOOK-IX)       DELIMITED BY SIZE ';'
029700            WS-B-TITLE (WS-BOOK-IX)    DELIMITED BY SIZE ';'
029800            WS-B-AUTHOR (WS-BOOK-IX)   DELIMITED BY SIZE ';'
029900            WS-B-ISBN (WS-BOOK-IX)     DELIMITED BY SIZE ';'
030000            WS-B-BORROWED (WS-BOOK-IX) DELIMITED BY SIZE
030100            INTO LBBOOKS-LINE.
030200     WRITE LBBOOKS-LINE.
030300     ADD 1 TO WS-BOOK-SUB.
030400
030500* loans.txt carries an optional 7th field (media type); a short
030600* line defaults to BOOK, per the on-disk rule in LBLOAN.
030700 LOAD-LOANS.
030800     MOVE 0 TO WS-LOAN-COUNT.
030900     OPEN INPUT LBLOANS.
031000     IF WS-LOANS-STATUS = '00'
031100         PERFORM READ-ONE-LOAN-LINE
031200         PERFORM STORE-LOAN-LINE
031300             UNTIL WS-LOANS-EOF-SW = 1
031400         CLOSE LBLOANS.
031500
031600 READ-ONE-LOAN-LINE.
031700     READ LBLOANS
031800         AT END MOVE 1 TO WS-LOANS-EOF-SW.
031900
032000* FileStorage read rule: a loan record needs 6 semicolon-
032100* delimited fields (5 separators) -- the media-type field is an
032200* optional 7th and defaults to BOOK when the line stops short of it.      
032300 STORE-LOAN-LINE.
032400     IF LBLOANS-LINE NOT = SPACES
032500         MOVE 0 TO WS-SEMI-COUNT
032600         INSPECT LBLOANS-LINE TALLYING WS-SEMI-COUNT
032700             FOR ALL ';'
032800         IF WS-SEMI-COUNT NOT < 5
032900             MOVE SPACES TO LBLOAN-REC
033000             UNSTRING LBLOANS-LINE DELIMITED BY ';'
033100                 INTO LBL-ID LBL-USER-ID LBL-BOOK-ID
033200                      LBL-BORROW-DT LBL-DUE-DT LBL-RETURN-DT
033300                      LBL-MEDIA-TYPE
033400             IF LBL-MEDIA-TYPE = SPACES
033500                 MOVE 'BOOK' TO LBL-MEDIA-TYPE
033600             ADD 1 TO WS-LOAN-COUNT
033700             SET WS-LOAN-IX TO WS-LOAN-COUNT
033800             MOVE LBL-ID          TO WS-L-ID (WS-LOAN-IX)
033900             MOVE LBL-USER-ID     TO WS-L-USER-ID (WS-LOAN-IX)
034000             MOVE LBL-BOOK-ID     TO WS-L-BOOK-ID (WS-LOAN-IX)
034100             MOVE LBL-BORROW-DT   TO WS-L-BORROW-DT (WS-LOAN-IX)
034200             MOVE LBL-DUE-DT      TO WS-L-DUE-DT (WS-LOAN-IX)
034300             MOVE LBL-RETURN-DT   TO WS-L-RETURN-DT (WS-LOAN-IX)
034400             MOVE LBL-MEDIA-TYPE  TO WS-L-MEDIA-TYPE (WS-LOAN-IX).
034500     PERFORM READ-ONE-LOAN-LINE.
034600
034700 SAVE-LOANS.
034800     OPEN OUTPUT LBLOANS.
034900     MOVE 1 TO WS-LOAN-SUB.
035000     PERFORM WRITE-ONE-LOAN-LINE
035100         UNTIL WS-LOAN-SUB > WS-LOAN-COUNT.
035200     CLOSE LBLOANS.
035300
035400* RETURN-DT is written empty (not zero) for an open loan, to
035500* match the on-disk convention the fine and reminder jobs expect.
035600 WRITE-ONE-LOAN-LINE.
035700     SET WS-LOAN-IX TO WS-LOAN-SUB.
035800     IF WS-L-RETURN-DT (WS-LOAN-IX) = 0
035900         STRING WS-L-ID (WS-LOAN-IX)      DELIMITED BY SIZE ';'
036000              WS-L-USER-ID (WS-LOAN-IX)    DELIMITED BY SIZE ';'
036100              WS-L-BOOK-ID (WS-LOAN-IX)    DELIMITED BY SIZE ';'
036200              WS-L-BORROW-DT (WS-LOAN-IX)  DELIMITED BY SIZE ';'
036300              WS-L-DUE-DT (WS-LOAN-IX)     DELIMITED BY SIZE ';'
036400              ';'                          DELIMITED BY SIZE
036500              WS-L-MEDIA-TYPE (WS-LOAN-IX) DELIMITED BY SIZE
036600              INTO LBLOANS-LINE
036700     ELSE
036800         STRING WS-L-ID (WS-LOAN-IX)      DELIMITED BY SIZE ';'
036900              WS-L-USER-ID (WS-LOAN-IX)    DELIMITED BY SIZE ';'
037000              WS-L-BOOK-ID (WS-LOAN-IX)    DELIMITED BY SIZE ';'
037100              WS-L-BORROW-DT (WS-LOAN-IX)  DELIMITED BY SIZE ';'
037200              WS-L-DUE-DT (WS-LOAN-IX)     DELIMITED BY SIZE ';'
037300              WS-L-RETURN-DT (WS-LOAN-IX)  DELIMITED BY SIZE ';'
037400              WS-L-MEDIA-TYPE (WS-LOAN-IX) DELIMITED BY SIZE
037500              INTO LBLOANS-LINE.
037600     WRITE LBLOANS-LINE.
037700     ADD 1 TO WS-LOAN-SUB.
037800
037900* fines.txt is read-only here -- the gated-borrow checks need to
038000* know a patron's outstanding balance, but only LBFINCA ever
038100* rewrites the fine file.
038200 LOAD-FINES.
038300     MOVE 0 TO WS-FINE-COUNT.
038400     OPEN INPUT LBFINES.
038500     IF WS-FINES-STATUS = '00'
038600         PERFORM READ-ONE-FINE-LINE
038700         PERFORM STORE-FINE-LINE
038800             UNTIL WS-FINES-EOF-SW = 1
038900         CLOSE LBFINES.
039000
039100 READ-ONE-FINE-LINE.
039200     READ LBFINES
039300         AT END MOVE 1 TO WS-FINES-EOF-SW.
039400
039500* FileStorage read rule: a fine record needs 4 semicolon-
039600* delimited fields (3 separators); short lines are dropped.
039700 STORE-FINE-LINE.
039800     IF LBFINES-LINE NOT = SPACES
039900         MOVE 0 TO WS-SEMI-COUNT
040000         INSPECT LBFINES-LINE TALLYING WS-SEMI-COUNT
040100             FOR ALL ';'
040200         IF WS-SEMI-COUNT NOT < 3
040300             MOVE SPACES TO LBFINE-REC
040400             UNSTRING LBFINES-LINE DELIMITED BY ';'
040500                 INTO LBF-ID LBF-USER-ID LBF-AMOUNT LBF-PAID-TEXT
040600             ADD 1 TO WS-FINE-COUNT
040700             SET WS-FINE-IX TO WS-FINE-COUNT
040800             MOVE LBF-ID          TO WS-F-ID (WS-FINE-IX)
040900             MOVE LBF-USER-ID     TO WS-F-USER-ID (WS-FINE-IX)
041000             MOVE LBF-AMOUNT      TO WS-F-AMOUNT (WS-FINE-IX)
041100             MOVE LBF-PAID-TEXT   TO WS-F-PAID (WS-FINE-IX).
041200     PERFORM READ-ONE-FINE-LINE.
041300
041400 PROCESS-TRANSACTIONS.
041500     READ LBLNTRN
041600         AT END
041700             SET WS-TRAN-AT-EOF TO TRUE.
041800     IF NOT WS-TRAN-AT-EOF
041900         ADD 1 TO WS-TRAN-COUNT
042000         PERFORM PARSE-TRAN-LINE
042100         PERFORM DISPATCH-TRAN.
042200
042300 PROCESS-TRANSACTIONS-EXIT.
042400     EXIT.
042500
042600 PARSE-TRAN-LINE.
042700     MOVE SPACES TO WS-TRAN-REC.
042800     UNSTRING LBLNTRN-LINE DELIMITED BY ';'
042900         INTO TRN-ACTION TRN-USER-ID TRN-ITEM-ID.
043000
043100 DISPATCH-TRAN.
043200     IF TRN-IS-BORROW-BOOK
043300         PERFORM BORROW-BOOK
043400     ELSE
043500     IF TRN-IS-BORROW-CD
043600         PERFORM BORROW-CD
043700     ELSE
043800     IF TRN-IS-RETURN
043900         PERFORM RETURN-BOOK
044000     ELSE
044100     IF TRN-IS-GATED-BORROW-BOOK
044200         PERFORM GATED-BORROW-BOOK
044300     ELSE
044400     IF TRN-IS-GATED-BORROW-CD
044500         PERFORM GATED-BORROW-CD
044600     ELSE
044700         MOVE 'UNKNOWN TRANSACTION CODE, SKIPPED'
044800             TO RPT-MESSAGE
044900         PERFORM WRITE-RPT-MESSAGE.
045000
045100* borrowBook: case-sensitive exact id match; reject not-found or
045200* already-borrowed, else flip the flag and append a new loan.
045300 BORROW-BOOK.
045400     MOVE 0 TO WS-FOUND-SW.
045500     MOVE 1 TO WS-BOOK-SUB.
045600     PERFORM FIND-BOOK-BY-ID
045700         UNTIL WS-BOOK-SUB > WS-BOOK-COUNT
045800            OR WS-WAS-FOUND.
045900     IF NOT WS-WAS-FOUND
046000         MOVE 'BOOK ID NOT FOUND, BORROW REJECTED'
046100             TO RPT-MESSAGE
046200         PERFORM WRITE-RPT-MESSAGE
046300         ADD 1 TO WS-REJECTED-COUNT
046400     ELSE
046500         SET WS-BOOK-IX DOWN BY 1
046600         IF WS-B-BORROWED (WS-BOOK-IX) (1:1) = 'T' OR 't'
046700             MOVE 'BOOK ALREADY BORROWED, REJECTED'
046800                 TO RPT-MESSAGE
046900             PERFORM WRITE-RPT-MESSAGE
047000             ADD 1 TO WS-REJECTED-COUNT
047100         ELSE
047200             MOVE 'true' TO WS-B-BORROWED (WS-BOOK-IX)
047300             PERFORM APPEND-NEW-LOAN
047400             MOVE 28 TO LB-DUE-DAYS
047500             PERFORM CALC-DUE-DATE
047600             MOVE 'BOOK' TO WS-L-MEDIA-TYPE (WS-LOAN-IX)
047700             ADD 1 TO WS-BORROWED-COUNT.
047800
047900 FIND-BOOK-BY-ID.
048000     SET WS-BOOK-IX TO WS-BOOK-SUB.
048100     IF WS-B-ID (WS-BOOK-IX) = TRN-ITEM-ID
048200         MOVE 1 TO WS-FOUND-SW.
048300     ADD 1 TO WS-BOOK-SUB.
048400
048500* borrowCd: no catalog to check against and no flag to flip --
048600* the loan row is the only record of the checkout.
048700 BORROW-CD.
048800     PERFORM APPEND-NEW-LOAN.
048900     MOVE 7 TO LB-DUE-DAYS.
049000     PERFORM CALC-DUE-DATE.
049100     MOVE 'CD  ' TO WS-L-MEDIA-TYPE (WS-LOAN-IX).
049200     ADD 1 TO WS-BORROWED-COUNT.
049300
049400 APPEND-NEW-LOAN.
049500     ADD 1 TO WS-LOAN-COUNT.
049600     SET WS-LOAN-IX TO WS-LOAN-COUNT.
049700     MOVE WS-LOAN-COUNT TO WS-NEXT-ID-EDIT.
049800     MOVE 0 TO WS-NEXT-ID-LEAD.
049900     INSPECT WS-NEXT-ID-EDIT TALLYING WS-NEXT-ID-LEAD
050000         FOR LEADING SPACE.
050100     ADD 1 TO WS-NEXT-ID-LEAD.
050200     MOVE SPACES TO WS-L-ID (WS-LOAN-IX).
050300     STRING 'L' WS-NEXT-ID-EDIT (WS-NEXT-ID-LEAD:)
050400             DELIMITED BY SIZE
050500         INTO WS-L-ID (WS-LOAN-IX).
050600     MOVE TRN-USER-ID           TO WS-L-USER-ID (WS-LOAN-IX).
050700     MOVE TRN-ITEM-ID           TO WS-L-BOOK-ID (WS-LOAN-IX).
050800     MOVE LB-TODAY-DT           TO WS-L-BORROW-DT (WS-LOAN-IX).
050900     MOVE 0                     TO WS-L-RETURN-DT (WS-LOAN-IX).
051000
051100* returnBook: a loan id that is not found is an error; already-
051200* returned is a silent no-op, not an error.  no other edit on the
051300* loan id itself -- a plain id match is the only check, per circ.
051400 RETURN-BOOK.
051500     MOVE 0 TO WS-FOUND-SW.
051600     MOVE 1 TO WS-LOAN-SUB.
051700     PERFORM FIND-LOAN-BY-ID
051800         UNTIL WS-LOAN-SUB > WS-LOAN-COUNT
051900            OR WS-WAS-FOUND.
052000     IF NOT WS-WAS-FOUND
052100         MOVE 'LOAN ID NOT FOUND, RETURN REJECTED'
052200             TO RPT-MESSAGE
052300         PERFORM WRITE-RPT-MESSAGE
052400         ADD 1 TO WS-REJECTED-COUNT
052500     ELSE
052600         SET WS-LOAN-IX DOWN BY 1
052700         IF WS-L-RETURN-DT (WS-LOAN-IX) NOT = 0
052800             CONTINUE
052900         ELSE
053000             MOVE LB-TODAY-DT TO
053100                 WS-L-RETURN-DT (WS-LOAN-IX)
053200             PERFORM FLIP-BOOK-NOT-BORROWED
053300             ADD 1 TO WS-RETURNED-COUNT.
053400
053500 FIND-LOAN-BY-ID.
053600     SET WS-LOAN-IX TO WS-LOAN-SUB.
053700     IF WS-L-ID (WS-LOAN-IX) = TRN-ITEM-ID
053800         MOVE 1 TO WS-FOUND-SW.
053900     ADD 1 TO WS-LOAN-SUB.
054000
054100 FLIP-BOOK-NOT-BORROWED.
054200     MOVE 0 TO WS-FOUND-SW.
054300     MOVE 1 TO WS-BOOK-SUB.
054400     PERFORM FIND-RETURNED-BOOK
054500         UNTIL WS-BOOK-SUB > WS-BOOK-COUNT
054600            OR WS-WAS-FOUND.
054700     IF WS-WAS-FOUND
054800         SET WS-BOOK-IX DOWN BY 1
054900         MOVE 'false' TO WS-B-BORROWED (WS-BOOK-IX).
055000
055100 FIND-RETURNED-BOOK.
055200     SET WS-BOOK-IX TO WS-BOOK-SUB.
055300     IF WS-B-ID (WS-BOOK-IX) = WS-L-BOOK-ID (WS-LOAN-IX)
055400         MOVE 1 TO WS-FOUND-SW.
055500     ADD 1 TO WS-BOOK-SUB.
055600
055700* BorrowingService gate: overdue loans block before unpaid
055800* fines do -- both gates must clear before we fall through to
055900* the plain borrow logic above.
056000 GATED-BORROW-BOOK.
056100     PERFORM CHECK-OVERDUE-GATE.
056200     IF WS-GATE-BLOCKED
056300         MOVE 'BORROW REFUSED - OVERDUE LOANS ON FILE'
056400             TO RPT-MESSAGE
056500         PERFORM WRITE-RPT-MESSAGE
056600         ADD 1 TO WS-REJECTED-COUNT
056700     ELSE
056800         PERFORM CHECK-UNPAID-FINES-GATE
056900         IF WS-GATE-BLOCKED
057000             MOVE 'BORROW REFUSED - UNPAID FINES ON FILE'
057100                 TO RPT-MESSAGE
057200             PERFORM WRITE-RPT-MESSAGE
057300             ADD 1 TO WS-REJECTED-COUNT
057400         ELSE
057500             PERFORM BORROW-BOOK.
057600
057700 GATED-BORROW-CD.
057800     PERFORM CHECK-OVERDUE-GATE.
057900     IF WS-GATE-BLOCKED
058000         MOVE 'BORROW REFUSED - OVERDUE LOANS ON FILE'
058100             TO RPT-MESSAGE
058200         PERFORM WRITE-RPT-MESSAGE
058300         ADD 1 TO WS-REJECTED-COUNT
058400     ELSE
058500         PERFORM CHECK-UNPAID-FINES-GATE
058600         IF WS-GATE-BLOCKED
058700             MOVE 'BORROW REFUSED - UNPAID FINES ON FILE'
058800                 TO RPT-MESSAGE
058900             PERFORM WRITE-RPT-MESSAGE
059000             ADD 1 TO WS-REJECTED-COUNT
059100         ELSE
059200             PERFORM BORROW-CD.
059300
059400 CHECK-OVERDUE-GATE.
059500     MOVE 0 TO WS-GATE-SW.
059600     MOVE 1 TO WS-LOAN-SUB.
059700     PERFORM TEST-ONE-LOAN-OVERDUE
059800         UNTIL WS-LOAN-SUB > WS-LOAN-COUNT
059900            OR WS-GATE-BLOCKED.
060000
060100 TEST-ONE-LOAN-OVERDUE.
060200     SET WS-LOAN-IX TO WS-LOAN-SUB.
060300     IF WS-L-USER-ID (WS-LOAN-IX) = TRN-USER-ID
060400         IF WS-L-RETURN-DT (WS-LOAN-IX) = 0
060500             IF WS-L-DUE-DT (WS-LOAN-IX) < LB-TODAY-DT
060600                 MOVE 1 TO WS-GATE-SW.
060700     ADD 1 TO WS-LOAN-SUB.
060800
060900 CHECK-UNPAID-FINES-GATE.
061000     MOVE 0 TO WS-GATE-SW.
061100     MOVE 1 TO WS-FINE-SUB.
061200     PERFORM TEST-ONE-FINE-UNPAID
061300         UNTIL WS-FINE-SUB > WS-FINE-COUNT
061400            OR WS-GATE-BLOCKED.
061500
061600 TEST-ONE-FINE-UNPAID.
061700     SET WS-FINE-IX TO WS-FINE-SUB.
061800     IF WS-F-USER-ID (WS-FINE-IX) = TRN-USER-ID
061900         IF WS-F-PAID (WS-FINE-IX) (1:1) = 'F' OR 'f'
062000             IF WS-F-AMOUNT (WS-FINE-IX) > 0
062100                 MOVE 1 TO WS-GATE-SW.
062200     ADD 1 TO WS-FINE-SUB.
062300
062400* due-date math -- no FUNCTION verbs on this box.  walk the
062500* days-in-month table in LB1500 one month at a time until the
062600* day number fits; LB-DUE-DAYS never exceeds 28 so one pass
062700* through ROLL-JULIAN-MONTH covers every case we see in practice,
062800* but the UNTIL test makes it correct even if that ever changes.
062900 CALC-DUE-DATE.
063000     MOVE LB-TODAY-YY TO LB-J-YY.
063100     MOVE LB-TODAY-MM TO LB-J-MM.
063200     COMPUTE LB-J-DD = LB-TODAY-DD + LB-DUE-DAYS.
063300     PERFORM NORMALIZE-JULIAN-DATE.
063400     COMPUTE WS-L-DUE-DT (WS-LOAN-IX) =
063500         (LB-J-YY * 10000) + (LB-J-MM * 100) + LB-J-DD.
063600
063700 NORMALIZE-JULIAN-DATE.
063800     PERFORM SET-LEAP-SWITCH.
063900     PERFORM ROLL-JULIAN-MONTH
064000         UNTIL LB-J-DD NOT > LB-DIM (LB-J-MM).
064100
064200 ROLL-JULIAN-MONTH.
064300     SUBTRACT LB-DIM (LB-J-MM) FROM LB-J-DD.
064400     ADD 1 TO LB-J-MM.
064500     IF LB-J-MM > 12
064600         MOVE 1 TO LB-J-MM
064700         ADD 1 TO LB-J-YY
064800         PERFORM SET-LEAP-SWITCH.
064900
065000 SET-LEAP-SWITCH.
065100     DIVIDE LB-J-YY BY 4 GIVING LB-LEAP-QUOT
065200         REMAINDER LB-LEAP-REM.
065300     IF LB-LEAP-REM = 0
065400         MOVE 29 TO LB-DIM (2)
065500     ELSE
065600         MOVE 28 TO LB-DIM (2).
065700
065800 WRITE-RPT-MESSAGE.
065900     MOVE SPACES TO LBLNRPT-LINE.
066000     MOVE WS-RPT-MSG-LINE TO LBLNRPT-LINE.
066100     WRITE LBLNRPT-LINE
066200         AFTER ADVANCING 1 LINE.
066300
066400 WRITE-RUN-TOTALS.
066500     MOVE SPACES TO WS-RPT-MSG-LINE.
066600     MOVE WS-TRAN-COUNT TO WS-CTR-DISP.
066700     STRING 'TRANSACTIONS READ    - ' WS-CTR-DISP
066800         DELIMITED BY SIZE INTO RPT-MESSAGE.
066900     PERFORM WRITE-RPT-MESSAGE.
067000     MOVE SPACES TO WS-RPT-MSG-LINE.
067100     MOVE WS-BORROWED-COUNT TO WS-CTR-DISP.
067200     STRING 'ITEMS BORROWED       - ' WS-CTR-DISP
067300         DELIMITED BY SIZE INTO RPT-MESSAGE.
067400     PERFORM WRITE-RPT-MESSAGE.
067500     MOVE SPACES TO WS-RPT-MSG-LINE.
067600     MOVE WS-RETURNED-COUNT TO WS-CTR-DISP.
067700     STRING 'ITEMS RETURNED       - ' WS-CTR-DISP
067800         DELIMITED BY SIZE INTO RPT-MESSAGE.
067900     PERFORM WRITE-RPT-MESSAGE.
068000     MOVE SPACES TO WS-RPT-MSG-LINE.
068100     MOVE WS-REJECTED-COUNT TO WS-CTR-DISP.
068200     STRING 'TRANSACTIONS REJECTED- ' WS-CTR-DISP
068300         DELIMITED BY SIZE INTO RPT-MESSAGE.
068400     PERFORM WRITE-RPT-MESSAGE.
068500     DISPLAY 'LBLNBAT DONE, ' WS-TRAN-COUNT ' TRANSACTIONS READ'
068600         UPON CRT.
068700
068800 CLOSE-FILES.
068900     CLOSE LBLNTRN.
069000     CLOSE LBLNRPT.
