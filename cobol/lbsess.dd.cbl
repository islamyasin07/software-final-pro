000100*----------------------------------------------------------------
000200* LBSESS - SESSION-CONTROL RECORD, ONE RECORD, PERSISTED BETWEEN
000300*          LBUSMNT RUNS IN PLACE OF THE CONSOLE APP'S IN-MEMORY
000400*          SESSION SLOTS.  LBS-SVC-USER-ID IS THE OLD USER-
000500*          SERVICE-LOCAL LOGIN (KEPT SEPARATE ON PURPOSE -- IT
000600*          PRE-DATES THE ADMIN/LIBRARIAN/USER AUTH SLOTS BELOW
000700*          AND THE TWO ARE NEVER CROSS-CLEARED).  AT MOST ONE OF
000800*          THE THREE LBS-AUTH-* SLOTS IS EVER NON-SPACES.  PADDED
000900*          TO THE SHOP'S STANDARD 4000-BYTE EXTRACT-RECORD LENGTH
001000*          LIKE EVERY OTHER .DD MEMBER IN THIS LIBRARY.
001100*----------------------------------------------------------------
001200 01  LBSESS-REC.
001300     05  LBS-SVC-USER-ID             PIC X(10).
001400     05  LBS-AUTH-ADMIN-ID           PIC X(10).
001500     05  LBS-AUTH-LIBRARIAN-ID       PIC X(10).
001600     05  LBS-AUTH-USER-ID            PIC X(10).
001700     05  FILLER                      PIC X(3960).
