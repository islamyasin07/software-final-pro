000100*---------------------------------------------------------------- 
000200* PROGRAM:  LBREMND                                               
000300* TITLE:    LIBRARY BATCH - OVERDUE REMINDER RUN                  
000400*---------------------------------------------------------------- 
000500 IDENTIFICATION DIVISION.                                         
000600 PROGRAM-ID.     LBREMND.                                         
000700 AUTHOR.         D J TREMONT.                                     
000800 INSTALLATION.   CIRCULATION SYSTEMS GROUP.                       
000900 DATE-WRITTEN.   08/30/88.                                        
001000 DATE-COMPILED.                                                   
001100 SECURITY.       NON-CONFIDENTIAL.                                
001200*---------------------------------------------------------------- 
001300*   C H A N G E   L O G                                           
001400*                                                                 
001500*   08/30/88  DJT  ORIG    ORIGINAL WRITE-UP.  ONE PASS OVER      DJTORIG 
001600*                          LOANS.DAT, BUILDS A REMINDER RECORD    DJTORIG 
001700*                          FOR EVERY OVERDUE LOAN AND LEAVES THE  DJTORIG 
001800*                          ACTUAL MAILING TO THE NIGHTLY NOTICES  DJTORIG 
001900*                          JOB THAT PICKS UP LBRMNDS.             DJTORIG 
002000*   05/11/91  RKS  CR0241  ADDED THE FIND-BORROWER STEP -- A      RKSCR024
002100*                          LOAN WHOSE USER-ID NO LONGER RESOLVES  RKSCR024
002200*                          TO AN ACTIVE PATRON (UNREGISTERED      RKSCR024
002300*                          SINCE BORROWING) IS NOW DROPPED        RKSCR024
002400*                          SILENTLY INSTEAD OF BLOWING UP THE     RKSCR024
002500*                          RUN.  DOES NOT COUNT TOWARD SENT.      RKSCR024
002600*   01/27/99  MWB  Y2K01   REVIEWED FOR YEAR 2000 -- OVERDUE TEST MWBY2K01
002700*                          COMPARES TWO 4-DIGIT-YEAR FIELDS, NO   MWBY2K01
002800*                          CHANGE REQUIRED.  SIGNED OFF PER Y2K   MWBY2K01
002900*                          PROJECT.                               MWBY2K01
003000*   08/14/06  MWB  CR0371  REMINDER BODY NOW NAMES THE DUE DATE   MWBCR037
003100*                          AS WELL AS THE BORROWED ITEM -- BRANCH MWBCR037
003200*                          SERVICES WANTED THE PATRON TO SEE THE  MWBCR037
003300*                          DATE WITHOUT OPENING THE CATALOG.      MWBCR037
003400*   10/02/15  PQR  CR0447  LOANS.DAT AND USERS.TXT ARE BOTH READ  PQRCR044
003500*                          READ-ONLY HERE; CONFIRMED WITH QA THAT PQRCR044
003600*                          NEITHER FILE IS REWRITTEN BY THIS JOB. PQRCR044
003700*---------------------------------------------------------------- 
003800                                                                  
003900 ENVIRONMENT DIVISION.                                            
004000 CONFIGURATION SECTION.                                           
004100 SOURCE-COMPUTER.   IBM-370.                                      
004200 OBJECT-COMPUTER.   IBM-370.                                      
004300 SPECIAL-NAMES.                                                   
004400     CONSOLE IS CRT                                               
004500     C01 IS TOP-OF-FORM.                                          
004600                                                                  
004700 INPUT-OUTPUT SECTION.                                            
004800 FILE-CONTROL.                                                    
004900     SELECT LBLOANS   ASSIGN TO DYNAMIC LBLOANS-PATH              
005000            ORGANIZATION IS LINE SEQUENTIAL                       
005100            FILE STATUS IS WS-LOANS-STATUS.                       
005200     SELECT LBUSERS   ASSIGN TO DYNAMIC LBUSERS-PATH              
005300            ORGANIZATION IS LINE SEQUENTIAL                       
005400            FILE STATUS IS WS-USERS-STATUS.                       
005500     SELECT LBBOOKS   ASSIGN TO DYNAMIC LBBOOKS-PATH              
005600            ORGANIZATION IS LINE SEQUENTIAL                       
005700            FILE STATUS IS WS-BOOKS-STATUS.                       
005800     SELECT LBRMNDS   ASSIGN TO LBRMNDS                           
005900            ORGANIZATION IS LINE SEQUENTIAL                       
006000            FILE STATUS IS WS-RMND-STATUS.                        
006100     SELECT LBRMRPT   ASSIGN TO LBRMRPT                           
006200            ORGANIZATION IS LINE SEQUENTIAL.                      
006300                                                                  
006400 DATA DIVISION.                                                   
006500 FILE SECTION.                                                    
006600 FD  LBLOANS                                                      
006700     LABEL RECORDS ARE STANDARD.                                  
006800 01  LBLOANS-LINE                    PIC X(100).                  
006900                                                                  
007000 FD  LBUSERS                                                      
007100     LABEL RECORDS ARE STANDARD.                                  
007200 01  LBUSERS-LINE                    PIC X(115).                  
007300                                                                  
007400 FD  LBBOOKS                                                      
007500     LABEL RECORDS ARE STANDARD.                                  
007600 01  LBBOOKS-LINE                    PIC X(115).                  
007700                                                                  
007800 FD  LBRMNDS                                                      
007900     LABEL RECORDS ARE STANDARD.                                  
008000 01  LBRMNDS-LINE                    PIC X(310).                  
008100                                                                  
008200 FD  LBRMRPT                                                      
008300     LABEL RECORDS ARE STANDARD.                                  
008400 01  LBRMRPT-LINE                    PIC X(100).                  
008500                                                                  
008600 WORKING-STORAGE SECTION.                                         
008700 COPY '/users/devel/lbloan.dd.cbl'.                               
008800 COPY '/users/devel/lbpersn.dd.cbl'.                              
008900 COPY '/users/devel/lbbook.dd.cbl'.                               
009000 COPY '/users/devel/lbrmsg.dd.cbl'.                               
009100 COPY '/users/devel/lb1500.cbl'.                                  
009200                                                                  
009300 01  WS-PATHS.                                                    
009400     05  LBLOANS-PATH                PIC X(64)                    
009500         VALUE '/lib/batch/data/loans.txt'.                       
009600     05  LBUSERS-PATH                PIC X(64)                    
009700         VALUE '/lib/batch/data/users.txt'.                       
009800     05  LBBOOKS-PATH                PIC X(64)                    
009900         VALUE '/lib/batch/data/books.txt'.                       
010000     05  FILLER                      PIC X(01).                   
010100                                                                  
010200 01  WS-FILE-STATUSES.                                            
010300     05  WS-LOANS-STATUS             PIC X(02).                   
010400     05  WS-USERS-STATUS             PIC X(02).                   
010500     05  WS-BOOKS-STATUS             PIC X(02).                   
010600     05  WS-RMND-STATUS              PIC X(02).                   
010700     05  FILLER                      PIC X(01).                   
010800                                                                  
010900 01  WS-SWITCHES.                                                 
011000     05  WS-LOANS-EOF-SW             PIC 9(01) COMP VALUE 0.      
011100     05  WS-USERS-EOF-SW             PIC 9(01) COMP VALUE 0.      
011200     05  WS-BOOKS-EOF-SW             PIC 9(01) COMP VALUE 0.      
011300     05  WS-FOUND-SW                 PIC 9(01) COMP VALUE 0.      
011400         88  WS-WAS-FOUND                VALUE 1.                 
011500     05  FILLER                      PIC X(01).                   
011600                                                                  
011700 01  WS-COUNTERS.                                                 
011800     05  WS-LOAN-COUNT               PIC 9(05) COMP-3 VALUE 0.    
011900     05  WS-LOAN-SUB                 PIC 9(05) COMP   VALUE 0.    
012000     05  WS-USER-COUNT               PIC 9(05) COMP-3 VALUE 0.    
012100     05  WS-USER-SUB                 PIC 9(05) COMP   VALUE 0.    
012200     05  WS-BOOK-COUNT               PIC 9(05) COMP-3 VALUE 0.    
012300     05  WS-BOOK-SUB                 PIC 9(05) COMP   VALUE 0.    
012400     05  WS-OVERDUE-COUNT            PIC 9(05) COMP-3 VALUE 0.    
012500     05  WS-SENT-COUNT               PIC 9(05) COMP-3 VALUE 0.    
012600     05  WS-UNRESOLVED-COUNT         PIC 9(05) COMP-3 VALUE 0.    
012700     05  FILLER                      PIC X(01).                   
012800                                                                  
012900 01  WS-LOAN-TABLE.                                               
013000     05  WS-L-ENTRY OCCURS 500 TIMES                              
013100                     INDEXED BY WS-L-IX.                          
013200         10  WS-L-ID                 PIC X(10).                   
013300         10  WS-L-USER-ID            PIC X(10).                   
013400         10  WS-L-BOOK-ID            PIC X(10).                   
013500         10  WS-L-DUE-DT             PIC 9(08).                   
013600         10  WS-L-RETURN-DT          PIC 9(08).                   
013700         10  FILLER                  PIC X(10).                   
013800                                                                  
013900 01  WS-USER-TABLE.                                               
014000     05  WS-U-ENTRY OCCURS 500 TIMES                              
014100                     INDEXED BY WS-U-IX.                          
014200         10  WS-U-ID                 PIC X(10).                   
014300         10  WS-U-EMAIL              PIC X(40).                   
014400         10  FILLER                  PIC X(10).                   
014500                                                                  
014600 01  WS-BOOK-TABLE.                                               
014700     05  WS-B-ENTRY OCCURS 300 TIMES                              
014800                     INDEXED BY WS-B-IX.                          
014900         10  WS-B-ID                 PIC X(10).                   
015000         10  WS-B-TITLE              PIC X(40).                   
015100         10  FILLER                  PIC X(10).                   
015200                                                                  
015300 01  WS-TODAY-RAW                    PIC 9(06).                   
015400 01  WS-TODAY-RAW-R REDEFINES WS-TODAY-RAW.                       
015500     05  WS-TR-YY                    PIC 9(02).                   
015600     05  WS-TR-MM                    PIC 9(02).                   
015700     05  WS-TR-DD                    PIC 9(02).                   
015800                                                                  
015900* built by moving the 8-digit YYYYMMDD field's pieces (by         
016000* reference modification) around two literal dashes -- a plain    
016100* MOVE of the whole numeric field to this group would just        
016200* left-justify the digits, not punctuate them.                    
016300 01  WS-DUE-DT-EDIT.                                              
016400     05  WS-DUE-YY-EDIT              PIC 9(04).                   
016500     05  FILLER                      PIC X(01) VALUE '-'.         
016600     05  WS-DUE-MM-EDIT              PIC 9(02).                   
016700     05  FILLER                      PIC X(01) VALUE '-'.         
016800     05  WS-DUE-DD-EDIT              PIC 9(02).                   
016900                                                                  
017000 01  WS-BOOK-TITLE-AREA.                                          
017100     05  WS-BOOK-TITLE-HOLD          PIC X(40).                   
017200     05  FILLER                      PIC X(05).                   
017300                                                                  
017400 01  WS-RPT-MSG-LINE.                                             
017500     05  FILLER                      PIC X(02) VALUE SPACES.      
017600     05  RPT-MESSAGE                 PIC X(90).                   
017700                                                                  
017800* STRING cannot take a COMP-3 sending field directly -- move the  
017900* packed count here (plain DISPLAY) before STRINGing it in.       
018000 01  WS-CTR-DISP                     PIC 9(05).                   
018100                                                                  
018200 01  WS-RPT-HEADING.                                              
018300     05  FILLER                      PIC X(30)                    
018400         VALUE 'OVERDUE REMINDER RUN'.                            
018500     05  FILLER                      PIC X(70) VALUE SPACES.      
018600                                                                  
018700 PROCEDURE DIVISION.                                              
018800                                                                  
018900 A010-MAIN-LINE.                                                  
019000     PERFORM OPEN-FILES.                                          
019100     PERFORM GET-TODAY-DATE.                                      
019200     PERFORM LOAD-LOANS.                                          
019300     PERFORM LOAD-USERS.                                          
019400     PERFORM LOAD-BOOKS.                                          
019500     MOVE 1 TO WS-LOAN-SUB.                                       
019600     PERFORM PROCESS-ONE-LOAN                                     
019700         UNTIL WS-LOAN-SUB > WS-LOAN-COUNT.                       
019800     PERFORM WRITE-RUN-TOTALS.                                    
019900     PERFORM CLOSE-FILES.                                         
020000     STOP RUN.                                                    
020100                                                                  
020200 OPEN-FILES.                                                      
020300     OPEN OUTPUT LBRMNDS.                                         
020400     OPEN OUTPUT LBRMRPT.                                         
020500     WRITE LBRMRPT-LINE FROM WS-RPT-HEADING                       
020600         AFTER ADVANCING C01.                                     
020700                                                                  
020800* same century pivot LBLNBAT and LBFINCA use for ACCEPT FROM DATE.
020900 GET-TODAY-DATE.                                                  
021000     ACCEPT WS-TODAY-RAW FROM DATE.                               
021100     IF WS-TR-YY < 50                                             
021200         COMPUTE LB-TODAY-YY = 2000 + WS-TR-YY                    
021300     ELSE                                                         
021400         COMPUTE LB-TODAY-YY = 1900 + WS-TR-YY.                   
021500     MOVE WS-TR-MM TO LB-TODAY-MM.                                
021600     MOVE WS-TR-DD TO LB-TODAY-DD.                                
021700                                                                  
021800 LOAD-LOANS.                                                      
021900     MOVE 0 TO WS-LOAN-COUNT.                                     
022000     OPEN INPUT LBLOANS.                                          
022100     IF WS-LOANS-STATUS = '00'                                    
022200         PERFORM READ-ONE-LOAN-LINE                               
022300         PERFORM STORE-LOAN-LINE                                  
022400             UNTIL WS-LOANS-EOF-SW = 1                            
022500         CLOSE LBLOANS.                                           
022600                                                                  
022700 READ-ONE-LOAN-LINE.                                              
022800     READ LBLOANS                                                 
022900         AT END MOVE 1 TO WS-LOANS-EOF-SW.                        
023000                                                                  
023100 STORE-LOAN-LINE.                                                 
023200     IF LBLOANS-LINE NOT = SPACES                                 
023300         MOVE SPACES TO LBLOAN-REC                                
023400         UNSTRING LBLOANS-LINE DELIMITED BY ';'                   
023500             INTO LBL-ID LBL-USER-ID LBL-BOOK-ID                  
023600                  LBL-BORROW-DT LBL-DUE-DT LBL-RETURN-DT          
023700                  LBL-MEDIA-TYPE                                  
023800         ADD 1 TO WS-LOAN-COUNT                                   
023900         SET WS-L-IX TO WS-LOAN-COUNT                             
024000         MOVE LBL-ID         TO WS-L-ID (WS-L-IX)                 
024100         MOVE LBL-USER-ID    TO WS-L-USER-ID (WS-L-IX)            
024200         MOVE LBL-BOOK-ID    TO WS-L-BOOK-ID (WS-L-IX)            
024300         MOVE LBL-DUE-DT     TO WS-L-DUE-DT (WS-L-IX)             
024400         MOVE LBL-RETURN-DT  TO WS-L-RETURN-DT (WS-L-IX).         
024500     PERFORM READ-ONE-LOAN-LINE.                                  
024600                                                                  
024700* read-only -- this job never rewrites users.txt.                 
024800 LOAD-USERS.                                                      
024900     MOVE 0 TO WS-USER-COUNT.                                     
025000     OPEN INPUT LBUSERS.                                          
025100     IF WS-USERS-STATUS = '00'                                    
025200         PERFORM READ-ONE-USER-LINE                               
025300         PERFORM STORE-USER-LINE                                  
025400             UNTIL WS-USERS-EOF-SW = 1                            
025500         CLOSE LBUSERS.                                           
025600                                                                  
025700 READ-ONE-USER-LINE.                                              
025800     READ LBUSERS                                                 
025900         AT END MOVE 1 TO WS-USERS-EOF-SW.                        
026000                                                                  
026100 STORE-USER-LINE.                                                 
026200     IF LBUSERS-LINE NOT = SPACES                                 
026300         MOVE SPACES TO LBPERSN-REC                               
026400         UNSTRING LBUSERS-LINE DELIMITED BY ';'                   
026500             INTO LBP-ID LBP-NAME LBP-EMAIL LBP-PASSWORD          
026600         ADD 1 TO WS-USER-COUNT                                   
026700         SET WS-U-IX TO WS-USER-COUNT                             
026800         MOVE LBP-ID    TO WS-U-ID (WS-U-IX)                      
026900         MOVE LBP-EMAIL TO WS-U-EMAIL (WS-U-IX).                  
027000     PERFORM READ-ONE-USER-LINE.                                  
027100                                                                  
027200* read-only -- only needed so the reminder body can name the      
027300* borrowed item by title, not just by its catalog id.             
027400 LOAD-BOOKS.                                                      
027500     MOVE 0 TO WS-BOOK-COUNT.                                     
027600     OPEN INPUT LBBOOKS.                                          
027700     IF WS-BOOKS-STATUS = '00'                                    
027800         PERFORM READ-ONE-BOOK-LINE                               
027900         PERFORM STORE-BOOK-LINE                                  
028000             UNTIL WS-BOOKS-EOF-SW = 1                            
028100         CLOSE LBBOOKS.                                           
028200                                                                  
028300 READ-ONE-BOOK-LINE.                                              
028400     READ LBBOOKS                                                 
028500         AT END MOVE 1 TO WS-BOOKS-EOF-SW.                        
028600                                                                  
028700 STORE-BOOK-LINE.                                                 
028800     IF LBBOOKS-LINE NOT = SPACES                                 
028900         MOVE SPACES TO LBBOOK-REC                                
029000         UNSTRING LBBOOKS-LINE DELIMITED BY ';'                   
029100             INTO LBB-ID LBB-TITLE LBB-AUTHOR                     
029200                  LBB-ISBN LBB-BORROWED-TEXT                      
029300         ADD 1 TO WS-BOOK-COUNT                                   
029400         SET WS-B-IX TO WS-BOOK-COUNT                             
029500         MOVE LBB-ID    TO WS-B-ID (WS-B-IX)                      
029600         MOVE LBB-TITLE TO WS-B-TITLE (WS-B-IX).                  
029700     PERFORM READ-ONE-BOOK-LINE.                                  
029800                                                                  
029900* getOverdueLoans(): no return date and due date strictly before  
030000* today -- the due date itself is not yet overdue.  loan-file     
030100* order preserved, no sort step.                                  
030200 PROCESS-ONE-LOAN.                                                
030300     SET WS-L-IX TO WS-LOAN-SUB.                                  
030400     IF WS-L-RETURN-DT (WS-L-IX) = 0                              
030500         IF WS-L-DUE-DT (WS-L-IX) < LB-TODAY-DT                   
030600             ADD 1 TO WS-OVERDUE-COUNT                            
030700             PERFORM RESOLVE-BORROWER                             
030800             IF WS-WAS-FOUND                                      
030900                 PERFORM RESOLVE-BOOK-TITLE                       
031000                 PERFORM BUILD-REMINDER-MESSAGE                   
031100                 PERFORM WRITE-REMINDER                           
031200                 ADD 1 TO WS-SENT-COUNT                           
031300             ELSE                                                 
031400                 ADD 1 TO WS-UNRESOLVED-COUNT.                    
031500     ADD 1 TO WS-LOAN-SUB.                                        
031600                                                                  
031700* findById equivalent -- a loan whose borrower no longer resolves 
031800* (unregistered since borrowing) is dropped silently and does not 
031900* count toward the sent total.                                    
032000 RESOLVE-BORROWER.                                                
032100     MOVE 0 TO WS-FOUND-SW.                                       
032200     MOVE 1 TO WS-USER-SUB.                                       
032300     PERFORM SCAN-FOR-USER-ID                                     
032400         UNTIL WS-USER-SUB > WS-USER-COUNT                        
032500            OR WS-WAS-FOUND.                                      
032600                                                                  
032700 SCAN-FOR-USER-ID.                                                
032800     SET WS-U-IX TO WS-USER-SUB.                                  
032900     IF WS-U-ID (WS-U-IX) = WS-L-USER-ID (WS-L-IX)                
033000         MOVE 1 TO WS-FOUND-SW.                                   
033100     ADD 1 TO WS-USER-SUB.                                        
033200                                                                  
033300* book title is cosmetic only -- if the catalog entry is gone the 
033400* body just falls back on the bare book id, which still satisfies 
033500* "mentioning loan/book id and due date".                         
033600 RESOLVE-BOOK-TITLE.                                              
033700     MOVE 0 TO WS-FOUND-SW.                                       
033800     MOVE SPACES TO WS-BOOK-TITLE-HOLD.                           
033900     MOVE 1 TO WS-BOOK-SUB.                                       
034000     PERFORM SCAN-FOR-BOOK-ID                                     
034100         UNTIL WS-BOOK-SUB > WS-BOOK-COUNT                        
034200            OR WS-WAS-FOUND.                                      
034300                                                                  
034400 SCAN-FOR-BOOK-ID.                                                
034500     SET WS-B-IX TO WS-BOOK-SUB.                                  
034600     IF WS-B-ID (WS-B-IX) = WS-L-BOOK-ID (WS-L-IX)                
034700         MOVE WS-B-TITLE (WS-B-IX) TO WS-BOOK-TITLE-HOLD          
034800         MOVE 1 TO WS-FOUND-SW.                                   
034900     ADD 1 TO WS-BOOK-SUB.                                        
035000                                                                  
035100 BUILD-REMINDER-MESSAGE.                                          
035200     SET WS-U-IX DOWN BY 1.                                       
035300     MOVE SPACES TO LBRMSG-REC.                                   
035400     MOVE WS-U-EMAIL (WS-U-IX) TO LBM-TO.                         
035500     MOVE 'LIBRARY NOTICE - ITEM OVERDUE, PLEASE RETURN'          
035600         TO LBM-SUBJECT.                                          
035700     MOVE WS-L-DUE-DT (WS-L-IX) (1:4) TO WS-DUE-YY-EDIT.          
035800     MOVE WS-L-DUE-DT (WS-L-IX) (5:2) TO WS-DUE-MM-EDIT.          
035900     MOVE WS-L-DUE-DT (WS-L-IX) (7:2) TO WS-DUE-DD-EDIT.          
036000     MOVE SPACES TO LBM-BODY.                                     
036100     IF WS-BOOK-TITLE-HOLD = SPACES                               
036200         STRING 'ITEM ' WS-L-BOOK-ID (WS-L-IX)                    
036300                ' (LOAN ' WS-L-ID (WS-L-IX)                       
036400                ') WAS DUE ' WS-DUE-DT-EDIT                       
036500                ' AND HAS NOT BEEN RETURNED.'                     
036600             DELIMITED BY SIZE INTO LBM-BODY                      
036700     ELSE                                                         
036800         STRING '"' WS-BOOK-TITLE-HOLD '" (LOAN '                 
036900                WS-L-ID (WS-L-IX)                                 
037000                ') WAS DUE ' WS-DUE-DT-EDIT                       
037100                ' AND HAS NOT BEEN RETURNED.'                     
037200             DELIMITED BY SIZE INTO LBM-BODY.                     
037300                                                                  
037400 WRITE-REMINDER.                                                  
037500     MOVE SPACES TO LBRMNDS-LINE.                                 
037600     STRING LBM-TO      DELIMITED BY SIZE ';'                     
037700            LBM-SUBJECT DELIMITED BY SIZE ';'                     
037800            LBM-BODY    DELIMITED BY SIZE                         
037900         INTO LBRMNDS-LINE.                                       
038000     WRITE LBRMNDS-LINE.                                          
038100     MOVE SPACES TO WS-RPT-MSG-LINE.                              
038200     STRING 'REMINDER SENT TO ' LBM-TO                            
038300         DELIMITED BY SIZE INTO RPT-MESSAGE.                      
038400     PERFORM WRITE-RPT-MESSAGE.                                   
038500                                                                  
038600 WRITE-RPT-MESSAGE.                                               
038700     MOVE SPACES TO LBRMRPT-LINE.                                 
038800     MOVE WS-RPT-MSG-LINE TO LBRMRPT-LINE.                        
038900     WRITE LBRMRPT-LINE                                           
039000         AFTER ADVANCING 1 LINE.                                  
039100                                                                  
039200 WRITE-RUN-TOTALS.                                                
039300     MOVE SPACES TO WS-RPT-MSG-LINE.                              
039400     MOVE WS-LOAN-COUNT TO WS-CTR-DISP.                           
039500     STRING 'LOANS READ           - ' WS-CTR-DISP                 
039600         DELIMITED BY SIZE INTO RPT-MESSAGE.                      
039700     PERFORM WRITE-RPT-MESSAGE.                                   
039800     MOVE SPACES TO WS-RPT-MSG-LINE.                              
039900     MOVE WS-OVERDUE-COUNT TO WS-CTR-DISP.                        
040000     STRING 'OVERDUE LOANS FOUND  - ' WS-CTR-DISP                 
040100         DELIMITED BY SIZE INTO RPT-MESSAGE.                      
040200     PERFORM WRITE-RPT-MESSAGE.                                   
040300     MOVE SPACES TO WS-RPT-MSG-LINE.                              
040400     MOVE WS-SENT-COUNT TO WS-CTR-DISP.                           
040500     STRING 'REMINDERS SENT       - ' WS-CTR-DISP                 
040600         DELIMITED BY SIZE INTO RPT-MESSAGE.                      
040700     PERFORM WRITE-RPT-MESSAGE.                                   
040800     MOVE SPACES TO WS-RPT-MSG-LINE.                              
040900     MOVE WS-UNRESOLVED-COUNT TO WS-CTR-DISP.                     
041000     STRING 'UNRESOLVED BORROWERS - ' WS-CTR-DISP                 
041100         DELIMITED BY SIZE INTO RPT-MESSAGE.                      
041200     PERFORM WRITE-RPT-MESSAGE.                                   
041300     DISPLAY 'LBREMND DONE, ' WS-SENT-COUNT ' REMINDERS SENT'     
041400         UPON CRT.                                                
041500                                                                  
041600 CLOSE-FILES.                                                     
041700     CLOSE LBRMNDS.                                               
041800     CLOSE LBRMRPT.                                               
