000100*---------------------------------------------------------------- 
000200* LBPERSN - PERSON RECORD, SHARED SHAPE FOR ADMINS/LIBRARIANS/    
000300*           USERS FILES.  SAME FOUR FIELDS FOR ALL THREE FILES;   
000400*           ROLE IS IMPLIED BY WHICH FILE THE RECORD SITS IN, NOT 
000500*           BY A FIELD IN THE RECORD.                             
000600*---------------------------------------------------------------- 
000700 01  LBPERSN-REC.                                                 
000800     05  LBP-ID                      PIC X(10).                   
000900     05  LBP-NAME                    PIC X(30).                   
001000     05  LBP-EMAIL                   PIC X(40).                   
001100     05  LBP-PASSWORD                PIC X(20).                   
001200     05  FILLER                      PIC X(10).                   
