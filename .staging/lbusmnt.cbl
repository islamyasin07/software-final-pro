000100*---------------------------------------------------------------- 
000200* PROGRAM:  LBUSMNT                                               
000300* TITLE:    LIBRARY BATCH - PATRON / CREDENTIAL MAINTENANCE       
000400*---------------------------------------------------------------- 
000500 IDENTIFICATION DIVISION.                                         
000600 PROGRAM-ID.     LBUSMNT.                                         
000700 AUTHOR.         R K SHANLEY.                                     
000800 INSTALLATION.   CIRCULATION SYSTEMS GROUP.                       
000900 DATE-WRITTEN.   09/22/87.                                        
001000 DATE-COMPILED.                                                   
001100 SECURITY.       NON-CONFIDENTIAL.                                
001200*---------------------------------------------------------------- 
001300*   C H A N G E   L O G                                           
001400*                                                                 
001500*   09/22/87  RKS  ORIG    ORIGINAL WRITE-UP -- REGISTER, FIND-BY RKSORIG 
001600*                          -ID, AND THE SERVICE-LEVEL LOGIN/LOGOUTRKSORIG 
001700*                          USED BY THE OLD CHECKOUT DESK SCREEN.  RKSORIG 
001800*   02/14/90  DJT  CR0198  ADDED THE THREE-SLOT ADMIN/LIBRARIAN/  DJTCR019
001900*                          USER AUTH LOGIN FOR THE NEW BACK-OFFICEDJTCR019
002000*                          TERMINALS.  KEPT SEPARATE FROM THE     DJTCR019
002100*                          DESK'S OWN LOGIN SLOT ON PURPOSE --    DJTCR019
002200*                          BRANCH SERVICES DIDN'T WANT ONE LOGIN  DJTCR019
002300*                          TO STOMP THE OTHER.                    DJTCR019
002400*   02/14/90  DJT  CR0198  SESSION STATE MOVED OUT OF WORKING-    DJTCR019
002500*                          STORAGE AND INTO LBSESS SO IT SURVIVES DJTCR019
002600*                          BETWEEN RUNS OF THIS JOB.              DJTCR019
002700*   07/02/94  RKS  CR0281  UNREGISTER NOW REFUSES A PATRON WITH   RKSCR028
002800*                          ANY UNRETURNED LOAN OR UNPAID FINE.    RKSCR028
002900*                          ACTIVE-LOANS CHECKED BEFORE FINES, PER RKSCR028
003000*                          CIRC POLICY (SAME ORDER AS THE BORROW  RKSCR028
003100*                          GATE IN LBLNBAT).                      RKSCR028
003200*   01/22/99  MWB  Y2K01   REVIEWED FOR YEAR 2000 -- NO DATE      MWBY2K01
003300*                          FIELDS MAINTAINED BY THIS JOB, NO      MWBY2K01
003400*                          CHANGE REQUIRED.                       MWBY2K01
003500*   03/19/02  MWB  CR0329  ADDED UPSI-1 CLEANUP MODE -- WHEN SET, MWBCR032
003600*                          UNREGISTER SKIPS BOTH THE LOAN AND     MWBCR032
003700*                          FINE GATES ENTIRELY, FOR THE YEAR-END  MWBCR032
003800*                          PURGE JOB THAT HAS ALREADY RECONCILED  MWBCR032
003900*                          THOSE FILES BY HAND.                   MWBCR032
004000*   11/08/13  PQR  CR0418  EMAIL COMPARE ON REGISTER/LOGIN IS     PQRCR041
004100*                          CASE SENSITIVE, UNLIKE THE CATALOG'S   PQRCR041
004200*                          ISBN COMPARE -- CONFIRMED WITH BRANCH  PQRCR041
004300*                          SERVICES THIS IS INTENTIONAL, LEFT     PQRCR041
004400*                          AS-IS.                                 PQRCR041
004500*---------------------------------------------------------------- 
004600                                                                  
004700 ENVIRONMENT DIVISION.                                            
004800 CONFIGURATION SECTION.                                           
004900 SOURCE-COMPUTER.   IBM-370.                                      
005000 OBJECT-COMPUTER.   IBM-370.                                      
005100 SPECIAL-NAMES.                                                   
005200     CONSOLE IS CRT                                               
005300     UPSI-1 ON STATUS IS SW-SKIP-UNREG-GATES                      
005400            OFF STATUS IS SW-APPLY-UNREG-GATES.                   
005500                                                                  
005600 INPUT-OUTPUT SECTION.                                            
005700 FILE-CONTROL.                                                    
005800     SELECT LBUSERS   ASSIGN TO DYNAMIC LBUSERS-PATH              
005900            ORGANIZATION IS LINE SEQUENTIAL                       
006000            FILE STATUS IS WS-USERS-STATUS.                       
006100     SELECT LBADMNS   ASSIGN TO DYNAMIC LBADMNS-PATH              
006200            ORGANIZATION IS LINE SEQUENTIAL                       
006300            FILE STATUS IS WS-ADMNS-STATUS.                       
006400     SELECT LBLIBRN   ASSIGN TO DYNAMIC LBLIBRN-PATH              
006500            ORGANIZATION IS LINE SEQUENTIAL                       
006600            FILE STATUS IS WS-LIBRN-STATUS.                       
006700     SELECT LBLOANS   ASSIGN TO DYNAMIC LBLOANS-PATH              
006800            ORGANIZATION IS LINE SEQUENTIAL                       
006900            FILE STATUS IS WS-LOANS-STATUS.                       
007000     SELECT LBFINES   ASSIGN TO DYNAMIC LBFINES-PATH              
007100            ORGANIZATION IS LINE SEQUENTIAL                       
007200            FILE STATUS IS WS-FINES-STATUS.                       
007300     SELECT LBSESS    ASSIGN TO DYNAMIC LBSESS-PATH               
007400            ORGANIZATION IS LINE SEQUENTIAL                       
007500            FILE STATUS IS WS-SESS-STATUS.                        
007600     SELECT LBUSTRN   ASSIGN TO LBUSTRN                           
007700            ORGANIZATION IS LINE SEQUENTIAL                       
007800            FILE STATUS IS WS-TRAN-STATUS.                        
007900     SELECT LBUSRPT   ASSIGN TO LBUSRPT                           
008000            ORGANIZATION IS LINE SEQUENTIAL.                      
008100                                                                  
008200 DATA DIVISION.                                                   
008300 FILE SECTION.                                                    
008400 FD  LBUSERS                                                      
008500     LABEL RECORDS ARE STANDARD.                                  
008600 01  LBUSERS-LINE                    PIC X(95).                   
008700                                                                  
008800 FD  LBADMNS                                                      
008900     LABEL RECORDS ARE STANDARD.                                  
009000 01  LBADMNS-LINE                    PIC X(95).                   
009100                                                                  
009200 FD  LBLIBRN                                                      
009300     LABEL RECORDS ARE STANDARD.                                  
009400 01  LBLIBRN-LINE                    PIC X(95).                   
009500                                                                  
009600 FD  LBLOANS                                                      
009700     LABEL RECORDS ARE STANDARD.                                  
009800 01  LBLOANS-LINE                    PIC X(80).                   
009900                                                                  
010000 FD  LBFINES                                                      
010100     LABEL RECORDS ARE STANDARD.                                  
010200 01  LBFINES-LINE                    PIC X(45).                   
010300                                                                  
010400 FD  LBSESS                                                       
010500     LABEL RECORDS ARE STANDARD.                                  
010600 01  LBSESS-LINE                     PIC X(50).                   
010700                                                                  
010800 FD  LBUSTRN                                                      
010900     LABEL RECORDS ARE STANDARD.                                  
011000 01  LBUSTRN-LINE                    PIC X(95).                   
011100                                                                  
011200 FD  LBUSRPT                                                      
011300     LABEL RECORDS ARE STANDARD.                                  
011400 01  LBUSRPT-LINE                    PIC X(100).                  
011500                                                                  
011600 WORKING-STORAGE SECTION.                                         
011700 COPY '/users/devel/lbpersn.dd.cbl'.                              
011800 COPY '/users/devel/lbloan.dd.cbl'.                               
011900 COPY '/users/devel/lbfine.dd.cbl'.                               
012000 COPY '/users/devel/lbsess.dd.cbl'.                               
012100                                                                  
012200 01  WS-PATHS.                                                    
012300     05  LBUSERS-PATH                PIC X(64)                    
012400         VALUE '/lib/batch/data/users.txt'.                       
012500     05  LBADMNS-PATH                PIC X(64)                    
012600         VALUE '/lib/batch/data/admins.txt'.                      
012700     05  LBLIBRN-PATH                PIC X(64)                    
012800         VALUE '/lib/batch/data/librarians.txt'.                  
012900     05  LBLOANS-PATH                PIC X(64)                    
013000         VALUE '/lib/batch/data/loans.txt'.                       
013100     05  LBFINES-PATH                PIC X(64)                    
013200         VALUE '/lib/batch/data/fines.txt'.                       
013300     05  LBSESS-PATH                 PIC X(64)                    
013400         VALUE '/lib/batch/data/session.txt'.                     
013500     05  FILLER                      PIC X(01).                   
013600                                                                  
013700 01  WS-FILE-STATUSES.                                            
013800     05  WS-USERS-STATUS             PIC X(02).                   
013900     05  WS-ADMNS-STATUS             PIC X(02).                   
014000     05  WS-LIBRN-STATUS             PIC X(02).                   
014100     05  WS-LOANS-STATUS             PIC X(02).                   
014200     05  WS-FINES-STATUS             PIC X(02).                   
014300     05  WS-SESS-STATUS              PIC X(02).                   
014400     05  WS-TRAN-STATUS              PIC X(02).                   
014500     05  FILLER                      PIC X(01).                   
014600                                                                  
014700 01  WS-SWITCHES.                                                 
014800     05  WS-USERS-EOF-SW             PIC 9(01) COMP VALUE 0.      
014900     05  WS-ADMNS-EOF-SW             PIC 9(01) COMP VALUE 0.      
015000     05  WS-LIBRN-EOF-SW             PIC 9(01) COMP VALUE 0.      
015100     05  WS-LOANS-EOF-SW             PIC 9(01) COMP VALUE 0.      
015200     05  WS-FINES-EOF-SW             PIC 9(01) COMP VALUE 0.      
015300     05  WS-TRAN-EOF-SW              PIC 9(01) COMP VALUE 0.      
015400         88  WS-TRAN-AT-EOF              VALUE 1.                 
015500     05  WS-FOUND-SW                 PIC 9(01) COMP VALUE 0.      
015600         88  WS-WAS-FOUND                VALUE 1.                 
015700     05  WS-GATE-SW                  PIC 9(01) COMP VALUE 0.      
015800         88  WS-GATE-BLOCKED              VALUE 1.                
015900     05  FILLER                      PIC X(01).                   
016000                                                                  
016100 01  WS-COUNTERS.                                                 
016200     05  WS-USER-COUNT               PIC 9(05) COMP-3 VALUE 0.    
016300     05  WS-USER-SUB                 PIC 9(05) COMP   VALUE 0.    
016400     05  WS-ADMN-COUNT               PIC 9(05) COMP-3 VALUE 0.    
016500     05  WS-ADMN-SUB                 PIC 9(05) COMP   VALUE 0.    
016600     05  WS-LIBR-COUNT               PIC 9(05) COMP-3 VALUE 0.    
016700     05  WS-LIBR-SUB                 PIC 9(05) COMP   VALUE 0.    
016800     05  WS-LOAN-COUNT               PIC 9(05) COMP-3 VALUE 0.    
016900     05  WS-LOAN-SUB                 PIC 9(05) COMP   VALUE 0.    
017000     05  WS-FINE-COUNT               PIC 9(05) COMP-3 VALUE 0.    
017100     05  WS-FINE-SUB                 PIC 9(05) COMP   VALUE 0.    
017200     05  WS-TRAN-COUNT               PIC 9(05) COMP-3 VALUE 0.    
017300     05  WS-REGISTERED-COUNT         PIC 9(05) COMP-3 VALUE 0.    
017400     05  WS-REMOVED-COUNT            PIC 9(05) COMP-3 VALUE 0.    
017500     05  WS-REJECTED-COUNT           PIC 9(05) COMP-3 VALUE 0.    
017600     05  FILLER                      PIC X(01).                   
017700                                                                  
017800 01  WS-USER-TABLE.                                               
017900     05  WS-U-ENTRY OCCURS 500 TIMES                              
018000                     INDEXED BY WS-U-IX.                          
018100         10  WS-U-ID                 PIC X(10).                   
018200         10  WS-U-NAME               PIC X(30).                   
018300         10  WS-U-EMAIL              PIC X(40).                   
018400         10  WS-U-PASSWORD           PIC X(20).                   
018500         10  WS-U-ACTIVE             PIC X(01) VALUE 'Y'.         
018600             88  WS-U-IS-ACTIVE          VALUE 'Y'.               
018700             88  WS-U-IS-REMOVED         VALUE 'N'.               
018800         10  FILLER                  PIC X(09).                   
018900                                                                  
019000 01  WS-ADMN-TABLE.                                               
019100     05  WS-A-ENTRY OCCURS 100 TIMES                              
019200                     INDEXED BY WS-A-IX.                          
019300         10  WS-A-ID                 PIC X(10).                   
019400         10  WS-A-NAME               PIC X(30).                   
019500         10  WS-A-EMAIL              PIC X(40).                   
019600         10  WS-A-PASSWORD           PIC X(20).                   
019700         10  FILLER                  PIC X(10).                   
019800                                                                  
019900 01  WS-LIBR-TABLE.                                               
020000     05  WS-LB-ENTRY OCCURS 100 TIMES                             
020100                      INDEXED BY WS-LB-IX.                        
020200         10  WS-LB-ID                PIC X(10).                   
020300         10  WS-LB-NAME              PIC X(30).                   
020400         10  WS-LB-EMAIL             PIC X(40).                   
020500         10  WS-LB-PASSWORD          PIC X(20).                   
020600         10  FILLER                  PIC X(10).                   
020700                                                                  
020800 01  WS-LOAN-TABLE.                                               
020900     05  WS-L-ENTRY OCCURS 500 TIMES                              
021000                     INDEXED BY WS-L-IX.                          
021100         10  WS-L-USER-ID            PIC X(10).                   
021200         10  WS-L-RETURN-DT          PIC 9(08).                   
021300         10  FILLER                  PIC X(10).                   
021400                                                                  
021500 01  WS-FINE-TABLE.                                               
021600     05  WS-F-ENTRY OCCURS 300 TIMES                              
021700                     INDEXED BY WS-F-IX.                          
021800         10  WS-F-USER-ID            PIC X(10).                   
021900         10  WS-F-AMOUNT             PIC S9(07)V99 COMP-3.        
022000         10  WS-F-PAID               PIC X(05).                   
022100         10  FILLER                  PIC X(05).                   
022200                                                                  
022300 01  WS-NEXT-ID.                                                  
022400     05  WS-NEXT-ID-EDIT             PIC Z(07)9.                  
022500     05  WS-NEXT-ID-LEAD             PIC 9(02) COMP.              
022600     05  FILLER                      PIC X(01).                   
022700                                                                  
022800 01  WS-TRAN-REC.                                                 
022900     05  TRN-ACTION                  PIC X(02).                   
023000         88  TRN-IS-REGISTER              VALUE 'RG'.             
023100         88  TRN-IS-SVC-LOGIN              VALUE 'LI'.            
023200         88  TRN-IS-SVC-LOGOUT             VALUE 'LO'.            
023300         88  TRN-IS-FIND-BY-ID             VALUE 'FB'.            
023400         88  TRN-IS-UNREGISTER             VALUE 'UR'.            
023500         88  TRN-IS-AUTH-LOGIN-ADMIN       VALUE 'AA'.            
023600         88  TRN-IS-AUTH-LOGIN-LIBRARIAN   VALUE 'AL'.            
023700         88  TRN-IS-AUTH-LOGIN-USER        VALUE 'AU'.            
023800         88  TRN-IS-AUTH-LOGOUT            VALUE 'AO'.            
023900     05  TRN-NAME                    PIC X(30).                   
024000     05  TRN-EMAIL                   PIC X(40).                   
024100     05  TRN-PASSWORD                PIC X(20).                   
024200     05  TRN-USER-ID                 PIC X(10).                   
024300     05  FILLER                      PIC X(03).                   
024400                                                                  
024500 01  WS-RPT-MSG-LINE.                                             
024600     05  FILLER                      PIC X(02) VALUE SPACES.      
024700     05  RPT-MESSAGE                 PIC X(90).                   
024800                                                                  
024900* STRING cannot take a COMP-3 sending field directly -- move the  
025000* packed count here (plain DISPLAY) before STRINGing it in.       
025100 01  WS-CTR-DISP                     PIC 9(05).                   
025200                                                                  
025300 PROCEDURE DIVISION.                                              
025400                                                                  
025500 A010-MAIN-LINE.                                                  
025600     PERFORM OPEN-FILES.                                          
025700     PERFORM LOAD-SESSION.                                        
025800     PERFORM LOAD-USERS.                                          
025900     PERFORM LOAD-ADMINS.                                         
026000     PERFORM LOAD-LIBRARIANS.                                     
026100     PERFORM LOAD-LOANS.                                          
026200     PERFORM LOAD-FINES.                                          
026300     PERFORM PROCESS-TRANSACTIONS                                 
026400         UNTIL WS-TRAN-AT-EOF.                                    
026500     PERFORM SAVE-USERS.                                          
026600     PERFORM SAVE-SESSION.                                        
026700     PERFORM WRITE-RUN-TOTALS.                                    
026800     PERFORM CLOSE-FILES.                                         
026900     STOP RUN.                                                    
027000                                                                  
027100 OPEN-FILES.                                                      
027200     OPEN OUTPUT LBUSRPT.                                         
027300     OPEN INPUT LBUSTRN.                                          
027400     IF WS-TRAN-STATUS NOT = '00'                                 
027500         DISPLAY 'LBUSMNT - CANNOT OPEN TRANSACTION FILE'         
027600             UPON CRT                                             
027700         SET WS-TRAN-AT-EOF TO TRUE                               
027800         PERFORM CLOSE-FILES                                      
027900         STOP RUN.                                                
028000                                                                  
028100* one record, persisted between runs, in place of the console     
028200* app's in-memory AuthService/UserService session slots.          
028300 LOAD-SESSION.                                                    
028400     MOVE SPACES TO LBSESS-REC.                                   
028500     OPEN INPUT LBSESS.                                           
028600     IF WS-SESS-STATUS = '00'                                     
028700         READ LBSESS INTO LBSESS-REC                              
028800             AT END MOVE SPACES TO LBSESS-REC                     
028900         END-READ                                                 
029000         CLOSE LBSESS.                                            
029100                                                                  
029200 SAVE-SESSION.                                                    
029300     OPEN OUTPUT LBSESS.                                          
029400     WRITE LBSESS-LINE FROM LBSESS-REC.                           
029500     CLOSE LBSESS.                                                
029600                                                                  
029700 LOAD-USERS.                                                      
029800     MOVE 0 TO WS-USER-COUNT.                                     
029900     OPEN INPUT LBUSERS.                                          
030000     IF WS-USERS-STATUS = '00'                                    
030100         PERFORM READ-ONE-USER-LINE                               
030200         PERFORM STORE-USER-LINE                                  
030300             UNTIL WS-USERS-EOF-SW = 1                            
030400         CLOSE LBUSERS.                                           
030500                                                                  
030600 READ-ONE-USER-LINE.                                              
030700     READ LBUSERS                                                 
030800         AT END MOVE 1 TO WS-USERS-EOF-SW.                        
030900                                                                  
031000 STORE-USER-LINE.                                                 
031100     IF LBUSERS-LINE NOT = SPACES                                 
031200         MOVE SPACES TO LBPERSN-REC                               
031300         UNSTRING LBUSERS-LINE DELIMITED BY ';'                   
031400             INTO LBP-ID LBP-NAME LBP-EMAIL LBP-PASSWORD          
031500         ADD 1 TO WS-USER-COUNT                                   
031600         SET WS-U-IX TO WS-USER-COUNT                             
031700         MOVE LBP-ID       TO WS-U-ID (WS-U-IX)                   
031800         MOVE LBP-NAME     TO WS-U-NAME (WS-U-IX)                 
031900         MOVE LBP-EMAIL    TO WS-U-EMAIL (WS-U-IX)                
032000         MOVE LBP-PASSWORD TO WS-U-PASSWORD (WS-U-IX)             
032100         MOVE 'Y'          TO WS-U-ACTIVE (WS-U-IX).              
032200     PERFORM READ-ONE-USER-LINE.                                  
032300                                                                  
032400* a removed (unregistered) patron is marked inactive rather than  
032500* deleted from the table mid-run, so the active-loans/fines gate  
032600* logic below can still see it for the rest of this job; the      
032700* rewrite at SAVE-USERS drops inactive rows from the file.        
032800 SAVE-USERS.                                                      
032900     OPEN OUTPUT LBUSERS.                                         
033000     MOVE 1 TO WS-USER-SUB.                                       
033100     PERFORM WRITE-ONE-USER-LINE                                  
033200         UNTIL WS-USER-SUB > WS-USER-COUNT.                       
033300     CLOSE LBUSERS.                                               
033400                                                                  
033500 WRITE-ONE-USER-LINE.                                             
033600     SET WS-U-IX TO WS-USER-SUB.                                  
033700     IF WS-U-IS-ACTIVE (WS-U-IX)                                  
033800         STRING WS-U-ID (WS-U-IX)       DELIMITED BY SIZE ';'     
033900                WS-U-NAME (WS-U-IX)     DELIMITED BY SIZE ';'     
034000                WS-U-EMAIL (WS-U-IX)    DELIMITED BY SIZE ';'     
034100                WS-U-PASSWORD (WS-U-IX) DELIMITED BY SIZE         
034200                INTO LBUSERS-LINE                                 
034300         WRITE LBUSERS-LINE.                                      
034400     ADD 1 TO WS-USER-SUB.                                        
034500                                                                  
034600 LOAD-ADMINS.                                                     
034700     MOVE 0 TO WS-ADMN-COUNT.                                     
034800     OPEN INPUT LBADMNS.                                          
034900     IF WS-ADMNS-STATUS = '00'                                    
035000         PERFORM READ-ONE-ADMN-LINE                               
035100         PERFORM STORE-ADMN-LINE                                  
035200             UNTIL WS-ADMNS-EOF-SW = 1                            
035300         CLOSE LBADMNS.                                           
035400                                                                  
035500 READ-ONE-ADMN-LINE.                                              
035600     READ LBADMNS                                                 
035700         AT END MOVE 1 TO WS-ADMNS-EOF-SW.                        
035800                                                                  
035900 STORE-ADMN-LINE.                                                 
036000     IF LBADMNS-LINE NOT = SPACES                                 
036100         MOVE SPACES TO LBPERSN-REC                               
036200         UNSTRING LBADMNS-LINE DELIMITED BY ';'                   
036300             INTO LBP-ID LBP-NAME LBP-EMAIL LBP-PASSWORD          
036400         ADD 1 TO WS-ADMN-COUNT                                   
036500         SET WS-A-IX TO WS-ADMN-COUNT                             
036600         MOVE LBP-ID       TO WS-A-ID (WS-A-IX)                   
036700         MOVE LBP-NAME     TO WS-A-NAME (WS-A-IX)                 
036800         MOVE LBP-EMAIL    TO WS-A-EMAIL (WS-A-IX)                
036900         MOVE LBP-PASSWORD TO WS-A-PASSWORD (WS-A-IX).            
037000     PERFORM READ-ONE-ADMN-LINE.                                  
037100                                                                  
037200 LOAD-LIBRARIANS.                                                 
037300     MOVE 0 TO WS-LIBR-COUNT.                                     
037400     OPEN INPUT LBLIBRN.                                          
037500     IF WS-LIBRN-STATUS = '00'                                    
037600         PERFORM READ-ONE-LIBRN-LINE                              
037700         PERFORM STORE-LIBRN-LINE                                 
037800             UNTIL WS-LIBRN-EOF-SW = 1                            
037900         CLOSE LBLIBRN.                                           
038000                                                                  
038100 READ-ONE-LIBRN-LINE.                                             
038200     READ LBLIBRN                                                 
038300         AT END MOVE 1 TO WS-LIBRN-EOF-SW.                        
038400                                                                  
038500 STORE-LIBRN-LINE.                                                
038600     IF LBLIBRN-LINE NOT = SPACES                                 
038700         MOVE SPACES TO LBPERSN-REC                               
038800         UNSTRING LBLIBRN-LINE DELIMITED BY ';'                   
038900             INTO LBP-ID LBP-NAME LBP-EMAIL LBP-PASSWORD          
039000         ADD 1 TO WS-LIBR-COUNT                                   
039100         SET WS-LB-IX TO WS-LIBR-COUNT                            
039200         MOVE LBP-ID       TO WS-LB-ID (WS-LB-IX)                 
039300         MOVE LBP-NAME     TO WS-LB-NAME (WS-LB-IX)               
039400         MOVE LBP-EMAIL    TO WS-LB-EMAIL (WS-LB-IX)              
039500         MOVE LBP-PASSWORD TO WS-LB-PASSWORD (WS-LB-IX).          
039600     PERFORM READ-ONE-LIBRN-LINE.                                 
039700                                                                  
039800* loans/fines are read-only here -- only LBLNBAT/LBFINCA rewrite  
039900* those files; this job only needs them to evaluate the           
040000* unregister gates.                                               
040100 LOAD-LOANS.                                                      
040200     MOVE 0 TO WS-LOAN-COUNT.                                     
040300     OPEN INPUT LBLOANS.                                          
040400     IF WS-LOANS-STATUS = '00'                                    
040500         PERFORM READ-ONE-LOAN-LINE                               
040600         PERFORM STORE-LOAN-LINE                                  
040700             UNTIL WS-LOANS-EOF-SW = 1                            
040800         CLOSE LBLOANS.                                           
040900                                                                  
041000 READ-ONE-LOAN-LINE.                                              
041100     READ LBLOANS                                                 
041200         AT END MOVE 1 TO WS-LOANS-EOF-SW.                        
041300                                                                  
041400 STORE-LOAN-LINE.                                                 
041500     IF LBLOANS-LINE NOT = SPACES                                 
041600         MOVE SPACES TO LBLOAN-REC                                
041700         UNSTRING LBLOANS-LINE DELIMITED BY ';'                   
041800             INTO LBL-ID LBL-USER-ID LBL-BOOK-ID                  
041900                  LBL-BORROW-DT LBL-DUE-DT LBL-RETURN-DT          
042000                  LBL-MEDIA-TYPE                                  
042100         ADD 1 TO WS-LOAN-COUNT                                   
042200         SET WS-L-IX TO WS-LOAN-COUNT                             
042300         MOVE LBL-USER-ID   TO WS-L-USER-ID (WS-L-IX)             
042400         MOVE LBL-RETURN-DT TO WS-L-RETURN-DT (WS-L-IX).          
042500     PERFORM READ-ONE-LOAN-LINE.                                  
042600                                                                  
042700 LOAD-FINES.                                                      
042800     MOVE 0 TO WS-FINE-COUNT.                                     
042900     OPEN INPUT LBFINES.                                          
043000     IF WS-FINES-STATUS = '00'                                    
043100         PERFORM READ-ONE-FINE-LINE                               
043200         PERFORM STORE-FINE-LINE                                  
043300             UNTIL WS-FINES-EOF-SW = 1                            
043400         CLOSE LBFINES.                                           
043500                                                                  
043600 READ-ONE-FINE-LINE.                                              
043700     READ LBFINES                                                 
043800         AT END MOVE 1 TO WS-FINES-EOF-SW.                        
043900                                                                  
044000 STORE-FINE-LINE.                                                 
044100     IF LBFINES-LINE NOT = SPACES                                 
044200         MOVE SPACES TO LBFINE-REC                                
044300         UNSTRING LBFINES-LINE DELIMITED BY ';'                   
044400             INTO LBF-ID LBF-USER-ID LBF-AMOUNT LBF-PAID-TEXT     
044500         ADD 1 TO WS-FINE-COUNT                                   
044600         SET WS-F-IX TO WS-FINE-COUNT                             
044700         MOVE LBF-USER-ID   TO WS-F-USER-ID (WS-F-IX)             
044800         MOVE LBF-AMOUNT    TO WS-F-AMOUNT (WS-F-IX)              
044900         MOVE LBF-PAID-TEXT TO WS-F-PAID (WS-F-IX).               
045000     PERFORM READ-ONE-FINE-LINE.                                  
045100                                                                  
045200 PROCESS-TRANSACTIONS.                                            
045300     READ LBUSTRN                                                 
045400         AT END                                                   
045500             SET WS-TRAN-AT-EOF TO TRUE.                          
045600     IF NOT WS-TRAN-AT-EOF                                        
045700         ADD 1 TO WS-TRAN-COUNT                                   
045800         PERFORM PARSE-TRAN-LINE                                  
045900         PERFORM DISPATCH-TRAN.                                   
046000                                                                  
046100 PARSE-TRAN-LINE.                                                 
046200     MOVE SPACES TO WS-TRAN-REC.                                  
046300     UNSTRING LBUSTRN-LINE DELIMITED BY ';'                       
046400         INTO TRN-ACTION TRN-NAME TRN-EMAIL TRN-PASSWORD          
046500              TRN-USER-ID.                                        
046600                                                                  
046700 DISPATCH-TRAN.                                                   
046800     IF TRN-IS-REGISTER                                           
046900         PERFORM REGISTER-USER                                    
047000     ELSE                                                         
047100     IF TRN-IS-SVC-LOGIN                                          
047200         PERFORM LOGIN-USER                                       
047300     ELSE                                                         
047400     IF TRN-IS-SVC-LOGOUT                                         
047500         PERFORM LOGOUT-USER                                      
047600     ELSE                                                         
047700     IF TRN-IS-FIND-BY-ID                                         
047800         PERFORM FIND-BY-ID                                       
047900     ELSE                                                         
048000     IF TRN-IS-UNREGISTER                                         
048100         PERFORM UNREGISTER-USER                                  
048200     ELSE                                                         
048300     IF TRN-IS-AUTH-LOGIN-ADMIN                                   
048400         PERFORM AUTH-LOGIN-ADMIN                                 
048500     ELSE                                                         
048600     IF TRN-IS-AUTH-LOGIN-LIBRARIAN                               
048700         PERFORM AUTH-LOGIN-LIBRARIAN                             
048800     ELSE                                                         
048900     IF TRN-IS-AUTH-LOGIN-USER                                    
049000         PERFORM AUTH-LOGIN-USER                                  
049100     ELSE                                                         
049200     IF TRN-IS-AUTH-LOGOUT                                        
049300         PERFORM AUTH-LOGOUT                                      
049400     ELSE                                                         
049500         MOVE 'UNKNOWN TRANSACTION CODE, SKIPPED'                 
049600             TO RPT-MESSAGE                                       
049700         PERFORM WRITE-RPT-MESSAGE.                               
049800                                                                  
049900* register: case-sensitive exact email scan; duplicate is         
050000* rejected without touching the table; new id is U<n+1>.          
050100 REGISTER-USER.                                                   
050200     MOVE 0 TO WS-FOUND-SW.                                       
050300     MOVE 1 TO WS-USER-SUB.                                       
050400     PERFORM SCAN-FOR-EMAIL                                       
050500         UNTIL WS-USER-SUB > WS-USER-COUNT                        
050600            OR WS-WAS-FOUND.                                      
050700     IF WS-WAS-FOUND                                              
050800         MOVE 'DUPLICATE EMAIL, USER NOT REGISTERED'              
050900             TO RPT-MESSAGE                                       
051000         PERFORM WRITE-RPT-MESSAGE                                
051100         ADD 1 TO WS-REJECTED-COUNT                               
051200     ELSE                                                         
051300         ADD 1 TO WS-USER-COUNT                                   
051400         SET WS-U-IX TO WS-USER-COUNT                             
051500         MOVE WS-USER-COUNT TO WS-NEXT-ID-EDIT                    
051600         MOVE 0 TO WS-NEXT-ID-LEAD                                
051700         INSPECT WS-NEXT-ID-EDIT TALLYING WS-NEXT-ID-LEAD         
051800             FOR LEADING SPACE                                    
051900         ADD 1 TO WS-NEXT-ID-LEAD                                 
052000         MOVE SPACES TO WS-U-ID (WS-U-IX)                         
052100         STRING 'U' WS-NEXT-ID-EDIT (WS-NEXT-ID-LEAD:)            
052200                 DELIMITED BY SIZE                                
052300             INTO WS-U-ID (WS-U-IX)                               
052400         MOVE TRN-NAME     TO WS-U-NAME (WS-U-IX)                 
052500         MOVE TRN-EMAIL    TO WS-U-EMAIL (WS-U-IX)                
052600         MOVE TRN-PASSWORD TO WS-U-PASSWORD (WS-U-IX)             
052700         MOVE 'Y'          TO WS-U-ACTIVE (WS-U-IX)               
052800         ADD 1 TO WS-REGISTERED-COUNT.                            
052900                                                                  
053000 SCAN-FOR-EMAIL.                                                  
053100     SET WS-U-IX TO WS-USER-SUB.                                  
053200     IF WS-U-IS-ACTIVE (WS-U-IX)                                  
053300         IF WS-U-EMAIL (WS-U-IX) = TRN-EMAIL                      
053400             MOVE 1 TO WS-FOUND-SW.                               
053500     ADD 1 TO WS-USER-SUB.                                        
053600                                                                  
053700* service-local login -- independent of the auth slots below.     
053800 LOGIN-USER.                                                      
053900     MOVE 0 TO WS-FOUND-SW.                                       
054000     MOVE 1 TO WS-USER-SUB.                                       
054100     PERFORM SCAN-FOR-CREDENTIALS                                 
054200         UNTIL WS-USER-SUB > WS-USER-COUNT                        
054300            OR WS-WAS-FOUND.                                      
054400     IF WS-WAS-FOUND                                              
054500         SET WS-U-IX DOWN BY 1                                    
054600         MOVE WS-U-ID (WS-U-IX) TO LBS-SVC-USER-ID                
054700         MOVE SPACES TO WS-RPT-MSG-LINE                           
054800         STRING 'USER LOGGED IN - ' WS-U-ID (WS-U-IX)             
054900             DELIMITED BY SIZE INTO RPT-MESSAGE                   
055000         PERFORM WRITE-RPT-MESSAGE                                
055100     ELSE                                                         
055200         MOVE 'LOGIN NOT FOUND' TO RPT-MESSAGE                    
055300         PERFORM WRITE-RPT-MESSAGE.                               
055400                                                                  
055500 SCAN-FOR-CREDENTIALS.                                            
055600     SET WS-U-IX TO WS-USER-SUB.                                  
055700     IF WS-U-IS-ACTIVE (WS-U-IX)                                  
055800         IF WS-U-EMAIL (WS-U-IX) = TRN-EMAIL                      
055900             IF WS-U-PASSWORD (WS-U-IX) = TRN-PASSWORD            
056000                 MOVE 1 TO WS-FOUND-SW.                           
056100     ADD 1 TO WS-USER-SUB.                                        
056200                                                                  
056300 LOGOUT-USER.                                                     
056400     MOVE SPACES TO LBS-SVC-USER-ID.                              
056500                                                                  
056600 FIND-BY-ID.                                                      
056700     MOVE 0 TO WS-FOUND-SW.                                       
056800     MOVE 1 TO WS-USER-SUB.                                       
056900     PERFORM SCAN-FOR-USER-ID                                     
057000         UNTIL WS-USER-SUB > WS-USER-COUNT                        
057100            OR WS-WAS-FOUND.                                      
057200     IF WS-WAS-FOUND                                              
057300         SET WS-U-IX DOWN BY 1                                    
057400         MOVE SPACES TO WS-RPT-MSG-LINE                           
057500         STRING 'FOUND - ' WS-U-ID (WS-U-IX) ' '                  
057600                WS-U-NAME (WS-U-IX)                               
057700             DELIMITED BY SIZE INTO RPT-MESSAGE                   
057800         PERFORM WRITE-RPT-MESSAGE                                
057900     ELSE                                                         
058000         MOVE 'USER ID NOT FOUND' TO RPT-MESSAGE                  
058100         PERFORM WRITE-RPT-MESSAGE.                               
058200                                                                  
058300 SCAN-FOR-USER-ID.                                                
058400     SET WS-U-IX TO WS-USER-SUB.                                  
058500     IF WS-U-IS-ACTIVE (WS-U-IX)                                  
058600         IF WS-U-ID (WS-U-IX) = TRN-USER-ID                       
058700             MOVE 1 TO WS-FOUND-SW.                               
058800     ADD 1 TO WS-USER-SUB.                                        
058900                                                                  
059000* unregister: id-not-found is always an error regardless of       
059100* loan/fine state; the two gates only run in normal mode          
059200* (UPSI-1 off) and active-loans is checked before unpaid-fines.   
059300 UNREGISTER-USER.                                                 
059400     MOVE 0 TO WS-FOUND-SW.                                       
059500     MOVE 1 TO WS-USER-SUB.                                       
059600     PERFORM SCAN-FOR-USER-ID                                     
059700         UNTIL WS-USER-SUB > WS-USER-COUNT                        
059800            OR WS-WAS-FOUND.                                      
059900     IF NOT WS-WAS-FOUND                                          
060000         MOVE 'USER ID NOT FOUND, UNREGISTER REJECTED'            
060100             TO RPT-MESSAGE                                       
060200         PERFORM WRITE-RPT-MESSAGE                                
060300         ADD 1 TO WS-REJECTED-COUNT                               
060400     ELSE                                                         
060500         SET WS-U-IX DOWN BY 1                                    
060600         IF SW-SKIP-UNREG-GATES                                   
060700             PERFORM REMOVE-USER-ROW                              
060800         ELSE                                                     
060900             PERFORM CHECK-ACTIVE-LOANS-GATE                      
061000             IF WS-GATE-BLOCKED                                   
061100                 MOVE 'UNREGISTER REFUSED - ACTIVE LOANS'         
061200                     TO RPT-MESSAGE                               
061300                 PERFORM WRITE-RPT-MESSAGE                        
061400                 ADD 1 TO WS-REJECTED-COUNT                       
061500             ELSE                                                 
061600                 PERFORM CHECK-UNPAID-FINES-GATE                  
061700                 IF WS-GATE-BLOCKED                               
061800                     MOVE 'UNREGISTER REFUSED - UNPAID FINES'     
061900                         TO RPT-MESSAGE                           
062000                     PERFORM WRITE-RPT-MESSAGE                    
062100                     ADD 1 TO WS-REJECTED-COUNT                   
062200                 ELSE                                             
062300                     PERFORM REMOVE-USER-ROW.                     
062400                                                                  
062500 CHECK-ACTIVE-LOANS-GATE.                                         
062600     MOVE 0 TO WS-GATE-SW.                                        
062700     MOVE 1 TO WS-LOAN-SUB.                                       
062800     PERFORM TEST-ONE-LOAN-ACTIVE                                 
062900         UNTIL WS-LOAN-SUB > WS-LOAN-COUNT                        
063000            OR WS-GATE-BLOCKED.                                   
063100                                                                  
063200 TEST-ONE-LOAN-ACTIVE.                                            
063300     SET WS-L-IX TO WS-LOAN-SUB.                                  
063400     IF WS-L-USER-ID (WS-L-IX) = WS-U-ID (WS-U-IX)                
063500         IF WS-L-RETURN-DT (WS-L-IX) = 0                          
063600             MOVE 1 TO WS-GATE-SW.                                
063700     ADD 1 TO WS-LOAN-SUB.                                        
063800                                                                  
063900 CHECK-UNPAID-FINES-GATE.                                         
064000     MOVE 0 TO WS-GATE-SW.                                        
064100     MOVE 1 TO WS-FINE-SUB.                                       
064200     PERFORM TEST-ONE-FINE-UNPAID                                 
064300         UNTIL WS-FINE-SUB > WS-FINE-COUNT                        
064400            OR WS-GATE-BLOCKED.                                   
064500                                                                  
064600 TEST-ONE-FINE-UNPAID.                                            
064700     SET WS-F-IX TO WS-FINE-SUB.                                  
064800     IF WS-F-USER-ID (WS-F-IX) = WS-U-ID (WS-U-IX)                
064900         IF WS-F-PAID (WS-F-IX) (1:1) = 'F' OR 'f'                
065000             IF WS-F-AMOUNT (WS-F-IX) > 0                         
065100                 MOVE 1 TO WS-GATE-SW.                            
065200     ADD 1 TO WS-FINE-SUB.                                        
065300                                                                  
065400 REMOVE-USER-ROW.                                                 
065500     MOVE 'N' TO WS-U-ACTIVE (WS-U-IX).                           
065600     IF LBS-SVC-USER-ID = WS-U-ID (WS-U-IX)                       
065700         MOVE SPACES TO LBS-SVC-USER-ID.                          
065800     ADD 1 TO WS-REMOVED-COUNT.                                   
065900                                                                  
066000* AuthService's three slots are mutually exclusive -- a           
066100* successful login clears the other two before setting its own.   
066200 AUTH-LOGIN-ADMIN.                                                
066300     MOVE 0 TO WS-FOUND-SW.                                       
066400     MOVE 1 TO WS-ADMN-SUB.                                       
066500     PERFORM SCAN-ADMN-CREDENTIALS                                
066600         UNTIL WS-ADMN-SUB > WS-ADMN-COUNT                        
066700            OR WS-WAS-FOUND.                                      
066800     IF WS-WAS-FOUND                                              
066900         SET WS-A-IX DOWN BY 1                                    
067000         MOVE SPACES TO LBS-AUTH-LIBRARIAN-ID                     
067100         MOVE SPACES TO LBS-AUTH-USER-ID                          
067200         MOVE WS-A-ID (WS-A-IX) TO LBS-AUTH-ADMIN-ID              
067300         MOVE 'ADMIN LOGIN OK' TO RPT-MESSAGE                     
067400         PERFORM WRITE-RPT-MESSAGE                                
067500     ELSE                                                         
067600         MOVE 'ADMIN LOGIN NOT FOUND' TO RPT-MESSAGE              
067700         PERFORM WRITE-RPT-MESSAGE.                               
067800                                                                  
067900 SCAN-ADMN-CREDENTIALS.                                           
068000     SET WS-A-IX TO WS-ADMN-SUB.                                  
068100     IF WS-A-EMAIL (WS-A-IX) = TRN-EMAIL                          
068200         IF WS-A-PASSWORD (WS-A-IX) = TRN-PASSWORD                
068300             MOVE 1 TO WS-FOUND-SW.                               
068400     ADD 1 TO WS-ADMN-SUB.                                        
068500                                                                  
068600 AUTH-LOGIN-LIBRARIAN.                                            
068700     MOVE 0 TO WS-FOUND-SW.                                       
068800     MOVE 1 TO WS-LIBR-SUB.                                       
068900     PERFORM SCAN-LIBRN-CREDENTIALS                               
069000         UNTIL WS-LIBR-SUB > WS-LIBR-COUNT                        
069100            OR WS-WAS-FOUND.                                      
069200     IF WS-WAS-FOUND                                              
069300         SET WS-LB-IX DOWN BY 1                                   
069400         MOVE SPACES TO LBS-AUTH-ADMIN-ID                         
069500         MOVE SPACES TO LBS-AUTH-USER-ID                          
069600         MOVE WS-LB-ID (WS-LB-IX) TO LBS-AUTH-LIBRARIAN-ID        
069700         MOVE 'LIBRARIAN LOGIN OK' TO RPT-MESSAGE                 
069800         PERFORM WRITE-RPT-MESSAGE                                
069900     ELSE                                                         
070000         MOVE 'LIBRARIAN LOGIN NOT FOUND' TO RPT-MESSAGE          
070100         PERFORM WRITE-RPT-MESSAGE.                               
070200                                                                  
070300 SCAN-LIBRN-CREDENTIALS.                                          
070400     SET WS-LB-IX TO WS-LIBR-SUB.                                 
070500     IF WS-LB-EMAIL (WS-LB-IX) = TRN-EMAIL                        
070600         IF WS-LB-PASSWORD (WS-LB-IX) = TRN-PASSWORD              
070700             MOVE 1 TO WS-FOUND-SW.                               
070800     ADD 1 TO WS-LIBR-SUB.                                        
070900                                                                  
071000 AUTH-LOGIN-USER.                                                 
071100     MOVE 0 TO WS-FOUND-SW.                                       
071200     MOVE 1 TO WS-USER-SUB.                                       
071300     PERFORM SCAN-FOR-CREDENTIALS                                 
071400         UNTIL WS-USER-SUB > WS-USER-COUNT                        
071500            OR WS-WAS-FOUND.                                      
071600     IF WS-WAS-FOUND                                              
071700         SET WS-U-IX DOWN BY 1                                    
071800         MOVE SPACES TO LBS-AUTH-ADMIN-ID                         
071900         MOVE SPACES TO LBS-AUTH-LIBRARIAN-ID                     
072000         MOVE WS-U-ID (WS-U-IX) TO LBS-AUTH-USER-ID               
072100         MOVE 'USER LOGIN OK' TO RPT-MESSAGE                      
072200         PERFORM WRITE-RPT-MESSAGE                                
072300     ELSE                                                         
072400         MOVE 'USER LOGIN NOT FOUND' TO RPT-MESSAGE               
072500         PERFORM WRITE-RPT-MESSAGE.                               
072600                                                                  
072700 AUTH-LOGOUT.                                                     
072800     MOVE SPACES TO LBS-AUTH-ADMIN-ID.                            
072900     MOVE SPACES TO LBS-AUTH-LIBRARIAN-ID.                        
073000     MOVE SPACES TO LBS-AUTH-USER-ID.                             
073100                                                                  
073200 WRITE-RPT-MESSAGE.                                               
073300     MOVE SPACES TO LBUSRPT-LINE.                                 
073400     MOVE WS-RPT-MSG-LINE TO LBUSRPT-LINE.                        
073500     WRITE LBUSRPT-LINE                                           
073600         AFTER ADVANCING 1 LINE.                                  
073700                                                                  
073800 WRITE-RUN-TOTALS.                                                
073900     MOVE SPACES TO WS-RPT-MSG-LINE.                              
074000     MOVE WS-TRAN-COUNT TO WS-CTR-DISP.                           
074100     STRING 'TRANSACTIONS READ    - ' WS-CTR-DISP                 
074200         DELIMITED BY SIZE INTO RPT-MESSAGE.                      
074300     PERFORM WRITE-RPT-MESSAGE.                                   
074400     MOVE SPACES TO WS-RPT-MSG-LINE.                              
074500     MOVE WS-REGISTERED-COUNT TO WS-CTR-DISP.                     
074600     STRING 'USERS REGISTERED     - ' WS-CTR-DISP                 
074700         DELIMITED BY SIZE INTO RPT-MESSAGE.                      
074800     PERFORM WRITE-RPT-MESSAGE.                                   
074900     MOVE SPACES TO WS-RPT-MSG-LINE.                              
075000     MOVE WS-REMOVED-COUNT TO WS-CTR-DISP.                        
075100     STRING 'USERS UNREGISTERED   - ' WS-CTR-DISP                 
075200         DELIMITED BY SIZE INTO RPT-MESSAGE.                      
075300     PERFORM WRITE-RPT-MESSAGE.                                   
075400     MOVE SPACES TO WS-RPT-MSG-LINE.                              
075500     MOVE WS-REJECTED-COUNT TO WS-CTR-DISP.                       
075600     STRING 'TRANSACTIONS REJECTED- ' WS-CTR-DISP                 
075700         DELIMITED BY SIZE INTO RPT-MESSAGE.                      
075800     PERFORM WRITE-RPT-MESSAGE.                                   
075900     DISPLAY 'LBUSMNT DONE, ' WS-TRAN-COUNT ' TRANSACTIONS READ'  
076000         UPON CRT.                                                
076100                                                                  
076200 CLOSE-FILES.                                                     
076300     CLOSE LBUSTRN.                                               
076400     CLOSE LBUSRPT.                                               
