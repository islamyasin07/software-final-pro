000100*---------------------------------------------------------------- 
000200* LBBOOK - CATALOG RECORD FOR BOOKS.DAT.  LBB-BORROWED-TEXT IS    
000300*          THE ON-DISK 'TRUE'/'FALSE' FLAG CARRIED OVER FROM THE  
000400*          ORIGINAL CHECKOUT SCREENS; LBB-BORROWED-IND REDEFINES  
000500*          IT SO BATCH LOGIC CAN TEST THE FIRST BYTE WITH AN      
000600*          88-LEVEL INSTEAD OF COMPARING TEXT LITERALS.           
000700*---------------------------------------------------------------- 
000800 01  LBBOOK-REC.                                                  
000900     05  LBB-ID                      PIC X(10).                   
001000     05  LBB-TITLE                   PIC X(40).                   
001100     05  LBB-AUTHOR                  PIC X(30).                   
001200     05  LBB-ISBN                    PIC X(20).                   
001300     05  LBB-BORROWED-TEXT           PIC X(05).                   
001400     05  LBB-BORROWED-IND REDEFINES LBB-BORROWED-TEXT.            
001500         10  LBB-BORROWED-1ST        PIC X(01).                   
001600             88  LBB-IS-BORROWED         VALUE 'T' 't'.           
001700             88  LBB-NOT-BORROWED        VALUE 'F' 'f'.           
001800         10  FILLER                  PIC X(04).                   
001900     05  FILLER                      PIC X(05).                   
