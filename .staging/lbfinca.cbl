000100*---------------------------------------------------------------- 
000200* PROGRAM:  LBFINCA                                               
000300* TITLE:    LIBRARY BATCH - OVERDUE FINE CALCULATION AND PAYMENT  
000400*---------------------------------------------------------------- 
000500 IDENTIFICATION DIVISION.                                         
000600 PROGRAM-ID.     LBFINCA.                                         
000700 AUTHOR.         D J TREMONT.                                     
000800 INSTALLATION.   CIRCULATION SYSTEMS GROUP.                       
000900 DATE-WRITTEN.   06/18/88.                                        
001000 DATE-COMPILED.                                                   
001100 SECURITY.       NON-CONFIDENTIAL.                                
001200*---------------------------------------------------------------- 
001300*   C H A N G E   L O G                                           
001400*                                                                 
001500*   06/18/88  DJT  ORIG    ORIGINAL WRITE-UP.  FLAT FEE OF $10.00 DJTORIG 
001600*                          ON ANY OVERDUE BOOK, NO CD FINES YET.  DJTORIG 
001700*   11/15/89  DJT  CR0142  ADDED THE CD FLAT FEE ($20.00) TO GO   DJTCR014
001800*                          WITH CD CHECKOUT IN LBLNBAT.           DJTCR014
001900*   09/03/90  RKS  CR0171  PAY-FINE WAS APPLYING A PAYMENT TO THE RKSCR017
002000*                          FIRST UNPAID FINE IT FOUND REGARDLESS  RKSCR017
002100*                          OF FILE ORDER AFTER A TABLE RE-SORT    RKSCR017
002200*                          UPSTREAM.  REMOVED THE SORT -- FINES   RKSCR017
002300*                          MUST BE WALKED IN ON-FILE (APPEND)     RKSCR017
002400*                          ORDER, OLDEST FIRST, PER CIRC POLICY.  RKSCR017
002500*   02/09/93  DJT  CR0266  NO CHANGE HERE -- SEE LBLNBAT FOR THE  DJTCR026
002600*                          DUE-DATE MONTH-ROLL FIX; NOTED HERE    DJTCR026
002700*                          BECAUSE OVERDUE-DAYS FEEDS CALCULATE-  DJTCR026
002800*                          FINE AND THE TWO JOBS MUST AGREE.      DJTCR026
002900*   04/30/96  RKS  CR0298  CALCULATE-FINE NOW REJECTS A MEDIA     RKSCR029
003000*                          TYPE IT DOESN'T RECOGNIZE INSTEAD OF   RKSCR029
003100*                          DEFAULTING IT TO THE BOOK RATE --      RKSCR029
003200*                          A BAD TAPE FIELD WAS SILENTLY FINING   RKSCR029
003300*                          CD PATRONS AT THE BOOK RATE FOR        RKSCR029
003400*                          MONTHS BEFORE ANYONE CAUGHT IT.        RKSCR029
003500*   01/19/99  MWB  Y2K01   REVIEWED FOR YEAR 2000.  NO DATE MATH  MWBY2K01
003600*                          IN THIS JOB BEYOND THE OVERDUE-DAYS    MWBY2K01
003700*                          COUNT PASSED IN FROM THE TRANSACTION   MWBY2K01
003800*                          FILE; NO CHANGE REQUIRED.              MWBY2K01
003900*   07/11/07  MWB  CR0369  PAYMENT AMOUNT OF ZERO OR LESS NOW     MWBCR036
004000*                          JUST RETURNS THE CURRENT BALANCE AND   MWBCR036
004100*                          WRITES NO FINE-FILE CHANGE AT ALL,     MWBCR036
004200*                          MATCHING WHAT FINANCE ASKED FOR WHEN   MWBCR036
004300*                          A REVERSING TRANSACTION CAME THROUGH   MWBCR036
004400*                          WITH A NEGATIVE AMOUNT.                MWBCR036
004500*---------------------------------------------------------------- 
004600                                                                  
004700 ENVIRONMENT DIVISION.                                            
004800 CONFIGURATION SECTION.                                           
004900 SOURCE-COMPUTER.   IBM-370.                                      
005000 OBJECT-COMPUTER.   IBM-370.                                      
005100 SPECIAL-NAMES.                                                   
005200     CONSOLE IS CRT                                               
005300     UPSI-0 ON STATUS IS SW-SKIP-REJECT-MSGS                      
005400            OFF STATUS IS SW-SHOW-REJECT-MSGS.                    
005500                                                                  
005600 INPUT-OUTPUT SECTION.                                            
005700 FILE-CONTROL.                                                    
005800     SELECT LBFINES   ASSIGN TO DYNAMIC LBFINES-PATH              
005900            ORGANIZATION IS LINE SEQUENTIAL                       
006000            FILE STATUS IS WS-FINES-STATUS.                       
006100     SELECT LBFNTRN   ASSIGN TO LBFNTRN                           
006200            ORGANIZATION IS LINE SEQUENTIAL                       
006300            FILE STATUS IS WS-TRAN-STATUS.                        
006400     SELECT LBFNRPT   ASSIGN TO LBFNRPT                           
006500            ORGANIZATION IS LINE SEQUENTIAL.                      
006600                                                                  
006700 DATA DIVISION.                                                   
006800 FILE SECTION.                                                    
006900 FD  LBFINES                                                      
007000     LABEL RECORDS ARE STANDARD.                                  
007100 01  LBFINES-LINE                    PIC X(45).                   
007200                                                                  
007300 FD  LBFNTRN                                                      
007400     LABEL RECORDS ARE STANDARD.                                  
007500 01  LBFNTRN-LINE                    PIC X(60).                   
007600                                                                  
007700 FD  LBFNRPT                                                      
007800     LABEL RECORDS ARE STANDARD.                                  
007900 01  LBFNRPT-LINE                    PIC X(100).                  
008000                                                                  
008100 WORKING-STORAGE SECTION.                                         
008200 COPY '/users/devel/lbfine.dd.cbl'.                               
008300                                                                  
008400 01  WS-PATHS.                                                    
008500     05  LBFINES-PATH                PIC X(64)                    
008600         VALUE '/lib/batch/data/fines.txt'.                       
008700                                                                  
008800 01  WS-FILE-STATUSES.                                            
008900     05  WS-FINES-STATUS             PIC X(02).                   
009000     05  WS-TRAN-STATUS              PIC X(02).                   
009100                                                                  
009200 01  WS-SWITCHES.                                                 
009300     05  WS-FINES-EOF-SW             PIC 9(01) COMP VALUE 0.      
009400     05  WS-TRAN-EOF-SW              PIC 9(01) COMP VALUE 0.      
009500         88  WS-TRAN-AT-EOF              VALUE 1.                 
009600                                                                  
009700 01  WS-COUNTERS.                                                 
009800     05  WS-FINE-COUNT               PIC 9(05) COMP-3 VALUE 0.    
009900     05  WS-FINE-SUB                 PIC 9(05) COMP   VALUE 0.    
010000     05  WS-TRAN-COUNT               PIC 9(05) COMP-3 VALUE 0.    
010100     05  WS-CREATED-COUNT            PIC 9(05) COMP-3 VALUE 0.    
010200     05  WS-REJECTED-COUNT           PIC 9(05) COMP-3 VALUE 0.    
010300                                                                  
010400 01  WS-FINE-TABLE.                                               
010500     05  WS-FINE-ENTRY OCCURS 300 TIMES                           
010600                        INDEXED BY WS-FINE-IX.                    
010700         10  WS-F-ID                 PIC X(10).                   
010800         10  WS-F-USER-ID            PIC X(10).                   
010900         10  WS-F-AMOUNT             PIC S9(07)V99 COMP-3.        
011000         10  WS-F-PAID               PIC X(05).                   
011100         10  WS-F-PAID-R REDEFINES WS-F-PAID.                     
011200             15  WS-F-PAID-1ST       PIC X(01).                   
011300             15  FILLER              PIC X(04).                   
011400                                                                  
011500 01  WS-AMOUNT-WORK.                                              
011600     05  WS-FINE-AMOUNT              PIC S9(07)V99 COMP-3.        
011700     05  WS-OVERDUE-DAYS             PIC S9(05) COMP-3.           
011800     05  WS-PAY-REMAIN               PIC S9(07)V99 COMP-3.        
011900     05  WS-BALANCE                  PIC S9(07)V99 COMP-3.        
012000     05  WS-BALANCE-EDIT             PIC -(6)9.99.                
012100     05  WS-F-AMOUNT-DISP            PIC S9(07)V99.               
012200                                                                  
012300 01  WS-NEXT-ID.                                                  
012400     05  WS-NEXT-ID-EDIT             PIC Z(07)9.                  
012500     05  WS-NEXT-ID-LEAD             PIC 9(02) COMP.              
012600                                                                  
012700 01  WS-TRAN-REC.                                                 
012800     05  TRN-ACTION                  PIC X(02).                   
012900         88  TRN-IS-CREATE-FINE           VALUE 'CF'.             
013000         88  TRN-IS-CREATE-FOR-OVERDUE    VALUE 'CO'.             
013100         88  TRN-IS-PAY-FINE               VALUE 'PF'.            
013200         88  TRN-IS-BALANCE-INQUIRY        VALUE 'BI'.            
013300     05  TRN-USER-ID                 PIC X(10).                   
013400     05  TRN-MEDIA-TYPE              PIC X(04).                   
013500     05  TRN-AMOUNT-TEXT             PIC X(09).                   
013600     05  TRN-AMOUNT REDEFINES TRN-AMOUNT-TEXT                     
013700                                  PIC S9(07)V99.                  
013800     05  TRN-DAYS-TEXT               PIC X(05).                   
013900     05  TRN-DAYS REDEFINES TRN-DAYS-TEXT                         
014000                                  PIC S9(05).                     
014100                                                                  
014200 01  WS-RPT-MSG-LINE.                                             
014300     05  FILLER                      PIC X(02) VALUE SPACES.      
014400     05  RPT-MESSAGE                 PIC X(90).                   
014500                                                                  
014600* STRING cannot take a COMP-3 sending field directly -- move the  
014700* packed count here (plain DISPLAY) before STRINGing it in.       
014800 01  WS-CTR-DISP                     PIC 9(05).                   
014900                                                                  
015000 PROCEDURE DIVISION.                                              
015100                                                                  
015200 A010-MAIN-LINE.                                                  
015300     PERFORM OPEN-FILES.                                          
015400     PERFORM LOAD-FINES.                                          
015500     PERFORM PROCESS-TRANSACTIONS                                 
015600         UNTIL WS-TRAN-AT-EOF.                                    
015700     PERFORM SAVE-FINES.                                          
015800     PERFORM WRITE-RUN-TOTALS.                                    
015900     PERFORM CLOSE-FILES.                                         
016000     STOP RUN.                                                    
016100                                                                  
016200 OPEN-FILES.                                                      
016300     OPEN OUTPUT LBFNRPT.                                         
016400     OPEN INPUT LBFNTRN.                                          
016500     IF WS-TRAN-STATUS NOT = '00'                                 
016600         DISPLAY 'LBFINCA - CANNOT OPEN TRANSACTION FILE'         
016700             UPON CRT                                             
016800         SET WS-TRAN-AT-EOF TO TRUE                               
016900         PERFORM CLOSE-FILES                                      
017000         STOP RUN.                                                
017100                                                                  
017200 LOAD-FINES.                                                      
017300     MOVE 0 TO WS-FINE-COUNT.                                     
017400     OPEN INPUT LBFINES.                                          
017500     IF WS-FINES-STATUS = '00'                                    
017600         PERFORM READ-ONE-FINE-LINE                               
017700         PERFORM STORE-FINE-LINE                                  
017800             UNTIL WS-FINES-EOF-SW = 1                            
017900         CLOSE LBFINES.                                           
018000                                                                  
018100 READ-ONE-FINE-LINE.                                              
018200     READ LBFINES                                                 
018300         AT END MOVE 1 TO WS-FINES-EOF-SW.                        
018400                                                                  
018500 STORE-FINE-LINE.                                                 
018600     IF LBFINES-LINE NOT = SPACES                                 
018700         MOVE SPACES TO LBFINE-REC                                
018800         UNSTRING LBFINES-LINE DELIMITED BY ';'                   
018900             INTO LBF-ID LBF-USER-ID LBF-AMOUNT LBF-PAID-TEXT     
019000         ADD 1 TO WS-FINE-COUNT                                   
019100         SET WS-FINE-IX TO WS-FINE-COUNT                          
019200         MOVE LBF-ID          TO WS-F-ID (WS-FINE-IX)             
019300         MOVE LBF-USER-ID     TO WS-F-USER-ID (WS-FINE-IX)        
019400         MOVE LBF-AMOUNT      TO WS-F-AMOUNT (WS-FINE-IX)         
019500         MOVE LBF-PAID-TEXT   TO WS-F-PAID (WS-FINE-IX).          
019600     PERFORM READ-ONE-FINE-LINE.                                  
019700                                                                  
019800 SAVE-FINES.                                                      
019900     OPEN OUTPUT LBFINES.                                         
020000     MOVE 1 TO WS-FINE-SUB.                                       
020100     PERFORM WRITE-ONE-FINE-LINE                                  
020200         UNTIL WS-FINE-SUB > WS-FINE-COUNT.                       
020300     CLOSE LBFINES.                                               
020400                                                                  
020500* STRING cannot take a COMP-3 sending field directly -- move the  
020600* packed amount out to a display picture first so the digits      
020700* land in the text line instead of the raw packed bytes.          
020800 WRITE-ONE-FINE-LINE.                                             
020900     SET WS-FINE-IX TO WS-FINE-SUB.                               
021000     MOVE WS-F-AMOUNT (WS-FINE-IX) TO WS-F-AMOUNT-DISP.           
021100     STRING WS-F-ID (WS-FINE-IX)     DELIMITED BY SIZE ';'        
021200            WS-F-USER-ID (WS-FINE-IX) DELIMITED BY SIZE ';'       
021300            WS-F-AMOUNT-DISP        DELIMITED BY SIZE ';'         
021400            WS-F-PAID (WS-FINE-IX)   DELIMITED BY SIZE            
021500            INTO LBFINES-LINE.                                    
021600     WRITE LBFINES-LINE.                                          
021700     ADD 1 TO WS-FINE-SUB.                                        
021800                                                                  
021900 PROCESS-TRANSACTIONS.                                            
022000     READ LBFNTRN                                                 
022100         AT END                                                   
022200             SET WS-TRAN-AT-EOF TO TRUE.                          
022300     IF NOT WS-TRAN-AT-EOF                                        
022400         ADD 1 TO WS-TRAN-COUNT                                   
022500         PERFORM PARSE-TRAN-LINE                                  
022600         PERFORM DISPATCH-TRAN.                                   
022700                                                                  
022800 PARSE-TRAN-LINE.                                                 
022900     MOVE SPACES TO WS-TRAN-REC.                                  
023000     UNSTRING LBFNTRN-LINE DELIMITED BY ';'                       
023100         INTO TRN-ACTION TRN-USER-ID TRN-MEDIA-TYPE               
023200              TRN-AMOUNT-TEXT TRN-DAYS-TEXT.                      
023300                                                                  
023400 DISPATCH-TRAN.                                                   
023500     IF TRN-IS-CREATE-FINE                                        
023600         PERFORM CREATE-FINE                                      
023700     ELSE                                                         
023800     IF TRN-IS-CREATE-FOR-OVERDUE                                 
023900         PERFORM CREATE-FINE-FOR-OVERDUE                          
024000     ELSE                                                         
024100     IF TRN-IS-PAY-FINE                                           
024200         PERFORM PAY-FINE                                         
024300     ELSE                                                         
024400     IF TRN-IS-BALANCE-INQUIRY                                    
024500         PERFORM BALANCE-INQUIRY                                  
024600     ELSE                                                         
024700         MOVE 'UNKNOWN TRANSACTION CODE, SKIPPED'                 
024800             TO RPT-MESSAGE                                       
024900         PERFORM WRITE-RPT-MESSAGE.                               
025000                                                                  
025100* createFine: straight append, id assigned from current count.    
025200 CREATE-FINE.                                                     
025300     MOVE TRN-AMOUNT TO WS-FINE-AMOUNT.                           
025400     PERFORM APPEND-NEW-FINE.                                     
025500     ADD 1 TO WS-CREATED-COUNT.                                   
025600                                                                  
025700 APPEND-NEW-FINE.                                                 
025800     ADD 1 TO WS-FINE-COUNT.                                      
025900     SET WS-FINE-IX TO WS-FINE-COUNT.                             
026000     MOVE WS-FINE-COUNT TO WS-NEXT-ID-EDIT.                       
026100     MOVE 0 TO WS-NEXT-ID-LEAD.                                   
026200     INSPECT WS-NEXT-ID-EDIT TALLYING WS-NEXT-ID-LEAD             
026300         FOR LEADING SPACE.                                       
026400     ADD 1 TO WS-NEXT-ID-LEAD.                                    
026500     MOVE SPACES TO WS-F-ID (WS-FINE-IX).                         
026600     STRING 'F' WS-NEXT-ID-EDIT (WS-NEXT-ID-LEAD:)                
026700             DELIMITED BY SIZE                                    
026800         INTO WS-F-ID (WS-FINE-IX).                               
026900     MOVE TRN-USER-ID     TO WS-F-USER-ID (WS-FINE-IX).           
027000     MOVE WS-FINE-AMOUNT  TO WS-F-AMOUNT (WS-FINE-IX).            
027100     MOVE 'false'         TO WS-F-PAID (WS-FINE-IX).              
027200                                                                  
027300* createFineForOverdue: CALCULATE-FINE first; a zero/negative     
027400* result creates nothing and is reported, not an error.           
027500 CREATE-FINE-FOR-OVERDUE.                                         
027600     MOVE TRN-DAYS TO WS-OVERDUE-DAYS.                            
027700     PERFORM CALCULATE-FINE.                                      
027800     IF WS-FINE-AMOUNT NOT > 0                                    
027900         MOVE 'NOTHING TO FINE FOR THIS TRANSACTION'              
028000             TO RPT-MESSAGE                                       
028100         PERFORM WRITE-RPT-MESSAGE                                
028200     ELSE                                                         
028300         PERFORM APPEND-NEW-FINE                                  
028400         ADD 1 TO WS-CREATED-COUNT.                               
028500                                                                  
028600* strategy dispatch -- an overdue-days count of zero or less is   
028700* not overdue at all and fines nothing, regardless of media type. 
028800 CALCULATE-FINE.                                                  
028900     MOVE 0 TO WS-FINE-AMOUNT.                                    
029000     IF TRN-MEDIA-TYPE = 'BOOK'                                   
029100         PERFORM BOOK-FINE-STRATEGY                               
029200     ELSE                                                         
029300     IF TRN-MEDIA-TYPE = 'CD  ' OR TRN-MEDIA-TYPE = 'CD'          
029400         PERFORM CD-FINE-STRATEGY                                 
029500     ELSE                                                         
029600         MOVE 0 TO WS-FINE-AMOUNT                                 
029700         IF SW-SKIP-REJECT-MSGS                                   
029800             CONTINUE                                             
029900         ELSE                                                     
030000             MOVE 'INVALID MEDIA TYPE, FINE REJECTED'             
030100                 TO RPT-MESSAGE                                   
030200             PERFORM WRITE-RPT-MESSAGE                            
030300         ADD 1 TO WS-REJECTED-COUNT.                              
030400                                                                  
030500 BOOK-FINE-STRATEGY.                                              
030600     IF WS-OVERDUE-DAYS > 0                                       
030700         MOVE 10.00 TO WS-FINE-AMOUNT                             
030800     ELSE                                                         
030900         MOVE 0 TO WS-FINE-AMOUNT.                                
031000                                                                  
031100 CD-FINE-STRATEGY.                                                
031200     IF WS-OVERDUE-DAYS > 0                                       
031300         MOVE 20.00 TO WS-FINE-AMOUNT                             
031400     ELSE                                                         
031500         MOVE 0 TO WS-FINE-AMOUNT.                                
031600                                                                  
031700* payFine: a payment of zero or less mutates nothing and just     
031800* reports the balance.  otherwise walk the table top to bottom    
031900* (on-file order is oldest-first) applying the remaining payment  
032000* to each unpaid fine of this user until it is used up.           
032100 PAY-FINE.                                                        
032200     IF TRN-AMOUNT NOT > 0                                        
032300         PERFORM COMPUTE-BALANCE                                  
032400         PERFORM BALANCE-INQUIRY                                  
032500     ELSE                                                         
032600         MOVE TRN-AMOUNT TO WS-PAY-REMAIN                         
032700         MOVE 1 TO WS-FINE-SUB                                    
032800         PERFORM APPLY-PAYMENT-TO-ONE-FINE                        
032900             UNTIL WS-FINE-SUB > WS-FINE-COUNT                    
033000                OR WS-PAY-REMAIN = 0                              
033100         PERFORM COMPUTE-BALANCE                                  
033200         PERFORM BALANCE-INQUIRY.                                 
033300                                                                  
033400 APPLY-PAYMENT-TO-ONE-FINE.                                       
033500     SET WS-FINE-IX TO WS-FINE-SUB.                               
033600     IF WS-F-USER-ID (WS-FINE-IX) = TRN-USER-ID                   
033700         IF WS-F-PAID-1ST (WS-FINE-IX) = 'F' OR 'f'               
033800             IF WS-PAY-REMAIN >= WS-F-AMOUNT (WS-FINE-IX)         
033900                 SUBTRACT WS-F-AMOUNT (WS-FINE-IX)                
034000                     FROM WS-PAY-REMAIN                           
034100                 MOVE 0 TO WS-F-AMOUNT (WS-FINE-IX)               
034200                 MOVE 'true' TO WS-F-PAID (WS-FINE-IX)            
034300             ELSE                                                 
034400                 SUBTRACT WS-PAY-REMAIN                           
034500                     FROM WS-F-AMOUNT (WS-FINE-IX)                
034600                 MOVE 0 TO WS-PAY-REMAIN.                         
034700     ADD 1 TO WS-FINE-SUB.                                        
034800                                                                  
034900 COMPUTE-BALANCE.                                                 
035000     MOVE 0 TO WS-BALANCE.                                        
035100     MOVE 1 TO WS-FINE-SUB.                                       
035200     PERFORM ADD-ONE-FINE-TO-BALANCE                              
035300         UNTIL WS-FINE-SUB > WS-FINE-COUNT.                       
035400                                                                  
035500 ADD-ONE-FINE-TO-BALANCE.                                         
035600     SET WS-FINE-IX TO WS-FINE-SUB.                               
035700     IF WS-F-USER-ID (WS-FINE-IX) = TRN-USER-ID                   
035800         IF WS-F-PAID-1ST (WS-FINE-IX) = 'F' OR 'f'               
035900             ADD WS-F-AMOUNT (WS-FINE-IX) TO WS-BALANCE.          
036000     ADD 1 TO WS-FINE-SUB.                                        
036100                                                                  
036200 BALANCE-INQUIRY.                                                 
036300     IF NOT TRN-IS-PAY-FINE                                       
036400         PERFORM COMPUTE-BALANCE.                                 
036500     MOVE WS-BALANCE TO WS-BALANCE-EDIT.                          
036600     MOVE SPACES TO WS-RPT-MSG-LINE.                              
036700     STRING 'BALANCE FOR ' TRN-USER-ID ' IS '                     
036800            WS-BALANCE-EDIT                                       
036900         DELIMITED BY SIZE INTO RPT-MESSAGE.                      
037000     PERFORM WRITE-RPT-MESSAGE.                                   
037100                                                                  
037200 WRITE-RPT-MESSAGE.                                               
037300     MOVE SPACES TO LBFNRPT-LINE.                                 
037400     MOVE WS-RPT-MSG-LINE TO LBFNRPT-LINE.                        
037500     WRITE LBFNRPT-LINE                                           
037600         AFTER ADVANCING 1 LINE.                                  
037700                                                                  
037800 WRITE-RUN-TOTALS.                                                
037900     MOVE SPACES TO WS-RPT-MSG-LINE.                              
038000     MOVE WS-TRAN-COUNT TO WS-CTR-DISP.                           
038100     STRING 'TRANSACTIONS READ    - ' WS-CTR-DISP                 
038200         DELIMITED BY SIZE INTO RPT-MESSAGE.                      
038300     PERFORM WRITE-RPT-MESSAGE.                                   
038400     MOVE SPACES TO WS-RPT-MSG-LINE.                              
038500     MOVE WS-CREATED-COUNT TO WS-CTR-DISP.                        
038600     STRING 'FINES CREATED         - ' WS-CTR-DISP                
038700         DELIMITED BY SIZE INTO RPT-MESSAGE.                      
038800     PERFORM WRITE-RPT-MESSAGE.                                   
038900     MOVE SPACES TO WS-RPT-MSG-LINE.                              
039000     MOVE WS-REJECTED-COUNT TO WS-CTR-DISP.                       
039100     STRING 'FINES REJECTED        - ' WS-CTR-DISP                
039200         DELIMITED BY SIZE INTO RPT-MESSAGE.                      
039300     PERFORM WRITE-RPT-MESSAGE.                                   
039400     DISPLAY 'LBFINCA DONE, ' WS-TRAN-COUNT ' TRANSACTIONS READ'  
039500         UPON CRT.                                                
039600                                                                  
039700 CLOSE-FILES.                                                     
039800     CLOSE LBFNTRN.                                               
039900     CLOSE LBFNRPT.                                               
