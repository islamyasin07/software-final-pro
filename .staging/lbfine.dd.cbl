000100*---------------------------------------------------------------- 
000200* LBFINE - OUTSTANDING-FINE RECORD FOR FINES.DAT.  LBF-AMOUNT IS  
000300*          CARRIED COMP-3 LIKE EVERY OTHER MONEY FIELD IN THIS    
000400*          SHOP'S COPYBOOKS SO THE FIFO PAY-DOWN IN LBFINCA       
000500*          NEVER LOSES THE CENTS.                                 
000600*---------------------------------------------------------------- 
000700 01  LBFINE-REC.                                                  
000800     05  LBF-ID                      PIC X(10).                   
000900     05  LBF-USER-ID                 PIC X(10).                   
001000     05  LBF-AMOUNT                  PIC S9(7)V99 COMP-3.         
001100     05  LBF-PAID-TEXT               PIC X(05).                   
001200     05  LBF-PAID-IND REDEFINES LBF-PAID-TEXT.                    
001300         10  LBF-PAID-1ST            PIC X(01).                   
001400             88  LBF-IS-PAID             VALUE 'T' 't'.           
001500             88  LBF-IS-UNPAID           VALUE 'F' 'f'.           
001600         10  FILLER                  PIC X(04).                   
001700     05  FILLER                      PIC X(06).                   
