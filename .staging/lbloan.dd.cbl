000100*---------------------------------------------------------------- 
000200* LBLOAN - LOAN/CHECKOUT RECORD FOR LOANS.DAT.  ON-DISK ORDER IS  
000300*          ID;USER-ID;BOOK-ID;BORROW-DT;DUE-DT;RETURN-DT;MEDIA-   
000400*          TYPE -- MEDIA-TYPE IS A LATE ADDITION (SEE CHANGE LOG  
000500*          IN LBLNBAT) SO ITS LOAD PARAGRAPH DEFAULTS IT WHEN THE 
000600*          FIELD IS MISSING OR BLANK.  EACH *-DT FIELD CARRIES A  
000700*          YY/MM/DD REDEFINE SO THE DUE-DATE MATH IN LBLNBAT AND  
000800*          LBFINCA CAN WORK ON THE BROKEN-OUT FIELDS WITHOUT      
000900*          RE-UNSTRINGING THE 8-DIGIT FORM EVERY TIME.            
001000*---------------------------------------------------------------- 
001100 01  LBLOAN-REC.                                                  
001200     05  LBL-ID                      PIC X(10).                   
001300     05  LBL-USER-ID                 PIC X(10).                   
001400     05  LBL-BOOK-ID                 PIC X(10).                   
001500     05  LBL-BORROW-DT               PIC 9(08).                   
001600     05  LBL-BORROW-DT-R REDEFINES LBL-BORROW-DT.                 
001700         10  LBL-BORROW-YY           PIC 9(04).                   
001800         10  LBL-BORROW-MM           PIC 9(02).                   
001900         10  LBL-BORROW-DD           PIC 9(02).                   
002000     05  LBL-DUE-DT                  PIC 9(08).                   
002100     05  LBL-DUE-DT-R REDEFINES LBL-DUE-DT.                       
002200         10  LBL-DUE-YY              PIC 9(04).                   
002300         10  LBL-DUE-MM              PIC 9(02).                   
002400         10  LBL-DUE-DD              PIC 9(02).                   
002500     05  LBL-RETURN-DT               PIC 9(08).                   
002600     05  LBL-RETURN-DT-R REDEFINES LBL-RETURN-DT.                 
002700         10  LBL-RETURN-YY           PIC 9(04).                   
002800         10  LBL-RETURN-MM           PIC 9(02).                   
002900         10  LBL-RETURN-DD           PIC 9(02).                   
003000     05  LBL-MEDIA-TYPE              PIC X(04).                   
003100         88  LBL-IS-BOOK                 VALUE 'BOOK'.            
003200         88  LBL-IS-CD                   VALUE 'CD  '.            
003300     05  FILLER                      PIC X(10).                   
