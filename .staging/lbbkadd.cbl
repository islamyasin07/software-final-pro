000100*---------------------------------------------------------------- 
000200* PROGRAM:  LBBKADD                                               
000300* TITLE:    LIBRARY BATCH - BOOK CATALOG MAINTENANCE              
000400*---------------------------------------------------------------- 
000500 IDENTIFICATION DIVISION.                                         
000600 PROGRAM-ID.     LBBKADD.                                         
000700 AUTHOR.         R K SHANLEY.                                     
000800 INSTALLATION.   CIRCULATION SYSTEMS GROUP.                       
000900 DATE-WRITTEN.   02/11/87.                                        
001000 DATE-COMPILED.                                                   
001100 SECURITY.       NON-CONFIDENTIAL.                                
001200*---------------------------------------------------------------- 
001300*   C H A N G E   L O G                                           
001400*                                                                 
001500*   02/11/87  RKS  ORIG    ORIGINAL WRITE-UP OF CATALOG ADD /     RKSORIG 
001600*                          SEARCH JOB FOR THE CARD-CATALOG        RKSORIG 
001700*                          CONVERSION PROJECT.                    RKSORIG 
001800*   07/19/88  RKS  CR0118  ADDED SEARCH-BY-AUTHOR TRANSACTION;    RKSCR011
001900*                          CATALOG FILE WAS CARRYING AUTHOR BUT   RKSCR011
002000*                          NO JOB COULD SEARCH ON IT.             RKSCR011
002100*   04/02/90  DJT  CR0204  ISBN COMPARE WAS CASE SENSITIVE --     DJTCR020
002200*                          DUPLICATE ISBNS SLIPPING IN WHEN       DJTCR020
002300*                          CATALOGER KEYED LOWER CASE.  FOLDED    DJTCR020
002400*                          BOTH SIDES TO UPPER BEFORE COMPARE.    DJTCR020
002500*   11/30/92  DJT  CR0261  NEXT-ID LOGIC WAS USING A PERSISTED    DJTCR026
002600*                          COUNTER FIELD THAT COULD GET OUT OF    DJTCR026
002700*                          STEP WITH THE FILE; CHANGED TO DERIVE  DJTCR026
002800*                          THE NEW ID FROM THE CURRENT RECORD     DJTCR026
002900*                          COUNT EVERY RUN, PER DOMAIN TEAM.      DJTCR026
003000*   01/14/99  MWB  Y2K01   REVIEWED FOR YEAR 2000 -- NO DATE      MWBY2K01
003100*                          FIELDS IN THIS CATALOG, NO CHANGE      MWBY2K01
003200*                          REQUIRED.  SIGNED OFF PER Y2K PROJECT. MWBY2K01
003300*   06/03/04  MWB  CR0355  ADDED PRINTED CATALOG LISTING (LBBKRPT)MWBCR035
003400*                          SO BRANCH STAFF STOP ASKING US TO      MWBCR035
003500*                          DUMP THE FLAT FILE BY HAND.            MWBCR035
003600*   09/22/11  PQR  CR0412  CATALOG FILE WIDTH CHANGED UPSTREAM;   PQRCR041
003700*                          REBUILT LBBOOK COPYBOOK, THIS JOB      PQRCR041
003800*                          RECOMPILED, NO LOGIC CHANGE.           PQRCR041
003900*---------------------------------------------------------------- 
004000                                                                  
004100 ENVIRONMENT DIVISION.                                            
004200 CONFIGURATION SECTION.                                           
004300 SOURCE-COMPUTER.   IBM-370.                                      
004400 OBJECT-COMPUTER.   IBM-370.                                      
004500 SPECIAL-NAMES.                                                   
004600     CONSOLE IS CRT                                               
004700     C01 IS TOP-OF-FORM.                                          
004800                                                                  
004900 INPUT-OUTPUT SECTION.                                            
005000 FILE-CONTROL.                                                    
005100     SELECT LBBOOKS   ASSIGN TO DYNAMIC LBBOOKS-PATH              
005200            ORGANIZATION IS LINE SEQUENTIAL                       
005300            FILE STATUS IS WS-BOOKS-STATUS.                       
005400     SELECT LBBKTRN   ASSIGN TO LBBKTRN                           
005500            ORGANIZATION IS LINE SEQUENTIAL                       
005600            FILE STATUS IS WS-TRAN-STATUS.                        
005700     SELECT LBBKRPT   ASSIGN TO LBBKRPT                           
005800            ORGANIZATION IS LINE SEQUENTIAL.                      
005900                                                                  
006000 DATA DIVISION.                                                   
006100 FILE SECTION.                                                    
006200 FD  LBBOOKS                                                      
006300     LABEL RECORDS ARE STANDARD.                                  
006400 01  LBBOOKS-LINE                    PIC X(115).                  
006500                                                                  
006600 FD  LBBKTRN                                                      
006700     LABEL RECORDS ARE STANDARD.                                  
006800 01  LBBKTRN-LINE                    PIC X(95).                   
006900                                                                  
007000 FD  LBBKRPT                                                      
007100     LABEL RECORDS ARE STANDARD.                                  
007200 01  LBBKRPT-LINE                    PIC X(100).                  
007300                                                                  
007400 WORKING-STORAGE SECTION.                                         
007500 COPY '/users/devel/lbbook.dd.cbl'.                               
007600                                                                  
007700 01  WS-PATHS.                                                    
007800     05  LBBOOKS-PATH                PIC X(64)                    
007900         VALUE '/lib/batch/data/books.txt'.                       
008000     05  FILLER                      PIC X(01).                   
008100                                                                  
008200 01  WS-FILE-STATUSES.                                            
008300     05  WS-BOOKS-STATUS             PIC X(02).                   
008400     05  WS-TRAN-STATUS              PIC X(02).                   
008500     05  FILLER                      PIC X(01).                   
008600                                                                  
008700 01  WS-SWITCHES.                                                 
008800     05  WS-BOOKS-EOF-SW             PIC 9(01) COMP VALUE 0.      
008900     05  WS-TRAN-EOF-SW              PIC 9(01) COMP VALUE 0.      
009000         88  WS-TRAN-AT-EOF              VALUE 1.                 
009100     05  WS-FOUND-SW                 PIC 9(01) COMP VALUE 0.      
009200         88  WS-WAS-FOUND                VALUE 1.                 
009300     05  FILLER                      PIC X(01).                   
009400                                                                  
009500 01  WS-COUNTERS.                                                 
009600     05  WS-BOOK-COUNT               PIC 9(05) COMP-3 VALUE 0.    
009700     05  WS-BOOK-SUB                 PIC 9(05) COMP   VALUE 0.    
009800     05  WS-HIT-SUB                  PIC 9(05) COMP   VALUE 0.    
009900     05  WS-HIT-COUNT                PIC 9(05) COMP-3 VALUE 0.    
010000     05  WS-TRAN-COUNT               PIC 9(05) COMP-3 VALUE 0.    
010100     05  WS-ADDED-COUNT              PIC 9(05) COMP-3 VALUE 0.    
010200     05  WS-REJECTED-COUNT           PIC 9(05) COMP-3 VALUE 0.    
010300     05  FILLER                      PIC X(01).                   
010400                                                                  
010500 01  WS-BOOK-TABLE.                                               
010600     05  WS-BOOK-ENTRY OCCURS 300 TIMES                           
010700                        INDEXED BY WS-BOOK-IX.                    
010800         10  WS-B-ID                 PIC X(10).                   
010900         10  WS-B-TITLE              PIC X(40).                   
011000         10  WS-B-AUTHOR             PIC X(30).                   
011100         10  WS-B-ISBN               PIC X(20).                   
011200         10  WS-B-BORROWED           PIC X(05).                   
011300         10  FILLER                  PIC X(05).                   
011400                                                                  
011500* upper-cased search helpers -- ISBN/TITLE/AUTHOR compares are    
011600* case-insensitive per the catalog rules, this shop folds to      
011700* upper working storage rather than calling a library routine.    
011800* the -1ST REDEFINES lets SCAN-TITLE-HIT/SCAN-AUTHOR-HIT reject   
011900* on the first character before paying for the full 20-byte       
012000* compare -- cuts CPU on a big catalog.                           
012100 01  WS-COMPARE-AREA.                                             
012200     05  WS-CMP-LEFT                 PIC X(40).                   
012300     05  WS-CMP-LEFT-R REDEFINES WS-CMP-LEFT.                     
012400         10  WS-CMP-LEFT-1ST         PIC X(01).                   
012500         10  FILLER                  PIC X(39).                   
012600     05  WS-CMP-RIGHT                PIC X(40).                   
012700     05  WS-CMP-RIGHT-R REDEFINES WS-CMP-RIGHT.                   
012800         10  WS-CMP-RIGHT-1ST        PIC X(01).                   
012900         10  FILLER                  PIC X(39).                   
013000                                                                  
013100 01  WS-TRAN-REC.                                                 
013200     05  TRN-ACTION                  PIC X(02).                   
013300         88  TRN-IS-ADD                  VALUE 'AD'.              
013400         88  TRN-IS-SEARCH-TITLE         VALUE 'ST'.              
013500         88  TRN-IS-SEARCH-AUTHOR        VALUE 'SA'.              
013600         88  TRN-IS-SEARCH-ISBN          VALUE 'SI'.              
013700         88  TRN-IS-LIST-ALL             VALUE 'LA'.              
013800     05  TRN-TITLE                   PIC X(40).                   
013900     05  TRN-AUTHOR                  PIC X(30).                   
014000     05  TRN-ISBN                    PIC X(20).                   
014100     05  FILLER                      PIC X(03).                   
014200                                                                  
014300 01  WS-NEXT-ID.                                                  
014400     05  WS-NEXT-ID-EDIT             PIC Z(07)9.                  
014500     05  WS-NEXT-ID-LEAD             PIC 9(02) COMP.              
014600     05  FILLER                      PIC X(01).                   
014700                                                                  
014800 01  WS-RPT-LINE.                                                 
014900     05  FILLER                      PIC X(02) VALUE SPACES.      
015000     05  RPT-ID                      PIC X(10).                   
015100     05  FILLER                      PIC X(02) VALUE SPACES.      
015200     05  RPT-TITLE                   PIC X(40).                   
015300     05  FILLER                      PIC X(02) VALUE SPACES.      
015400     05  RPT-AUTHOR                  PIC X(30).                   
015500     05  FILLER                      PIC X(14) VALUE SPACES.      
015600                                                                  
015700 01  WS-RPT-MSG-LINE.                                             
015800     05  FILLER                      PIC X(02) VALUE SPACES.      
015900     05  RPT-MESSAGE                 PIC X(80).                   
016000                                                                  
016100 01  WS-RPT-HEADING.                                              
016200     05  FILLER                      PIC X(30)                    
016300         VALUE 'LIBRARY CATALOG MAINTENANCE'.                     
016400     05  FILLER                      PIC X(70) VALUE SPACES.      
016500                                                                  
016600* STRING cannot take a COMP-3 sending field directly -- move the  
016700* packed count here (plain DISPLAY) before STRINGing it in.       
016800 01  WS-CTR-DISP                     PIC 9(05).                   
016900                                                                  
017000 PROCEDURE DIVISION.                                              
017100                                                                  
017200 A010-MAIN-LINE.                                                  
017300     PERFORM OPEN-FILES.                                          
017400     PERFORM LOAD-BOOKS.                                          
017500     PERFORM PROCESS-TRANSACTIONS                                 
017600         UNTIL WS-TRAN-AT-EOF.                                    
017700     PERFORM SAVE-BOOKS.                                          
017800     PERFORM WRITE-RUN-TOTALS.                                    
017900     PERFORM CLOSE-FILES.                                         
018000     STOP RUN.                                                    
018100                                                                  
018200 OPEN-FILES.                                                      
018300     OPEN OUTPUT LBBKRPT.                                         
018400     WRITE LBBKRPT-LINE FROM WS-RPT-HEADING                       
018500         AFTER ADVANCING C01.                                     
018600     OPEN INPUT LBBKTRN.                                          
018700     IF WS-TRAN-STATUS NOT = '00'                                 
018800         DISPLAY 'LBBKADD - CANNOT OPEN TRANSACTION FILE'         
018900             UPON CRT                                             
019000         MOVE 1 TO WS-TRAN-EOF-SW                                 
019100         PERFORM CLOSE-FILES                                      
019200         STOP RUN.                                                
019300                                                                  
019400* FileStorage rule: a missing master file is an empty set, not    
019500* an error -- so a books.txt that was never created just leaves   
019600* WS-BOOK-COUNT at zero and we fall straight through to the       
019700* first ADD transaction, which will assign id B1.                 
019800 LOAD-BOOKS.                                                      
019900     MOVE 0 TO WS-BOOK-COUNT.                                     
020000     OPEN INPUT LBBOOKS.                                          
020100     IF WS-BOOKS-STATUS = '00'                                    
020200         PERFORM READ-ONE-BOOK-LINE                               
020300         PERFORM STORE-BOOK-LINE                                  
020400             UNTIL WS-BOOKS-EOF-SW = 1                            
020500         CLOSE LBBOOKS.                                           
020600                                                                  
020700 READ-ONE-BOOK-LINE.                                              
020800     READ LBBOOKS                                                 
020900         AT END MOVE 1 TO WS-BOOKS-EOF-SW.                        
021000                                                                  
021100 STORE-BOOK-LINE.                                                 
021200     IF LBBOOKS-LINE NOT = SPACES                                 
021300         MOVE SPACES TO LBBOOK-REC                                
021400         UNSTRING LBBOOKS-LINE DELIMITED BY ';'                   
021500             INTO LBB-ID LBB-TITLE LBB-AUTHOR                     
021600                  LBB-ISBN LBB-BORROWED-TEXT                      
021700         ADD 1 TO WS-BOOK-COUNT                                   
021800         SET WS-BOOK-IX TO WS-BOOK-COUNT                          
021900         MOVE LBB-ID           TO WS-B-ID (WS-BOOK-IX)            
022000         MOVE LBB-TITLE        TO WS-B-TITLE (WS-BOOK-IX)         
022100         MOVE LBB-AUTHOR       TO WS-B-AUTHOR (WS-BOOK-IX)        
022200         MOVE LBB-ISBN         TO WS-B-ISBN (WS-BOOK-IX)          
022300         MOVE LBB-BORROWED-TEXT TO WS-B-BORROWED (WS-BOOK-IX).    
022400     PERFORM READ-ONE-BOOK-LINE.                                  
022500                                                                  
022600* every save is a full rewrite, never an append-in-place.         
022700 SAVE-BOOKS.                                                      
022800     CLOSE LBBKTRN.                                               
022900     OPEN OUTPUT LBBOOKS.                                         
023000     MOVE 1 TO WS-BOOK-SUB.                                       
023100     PERFORM WRITE-ONE-BOOK-LINE                                  
023200         UNTIL WS-BOOK-SUB > WS-BOOK-COUNT.                       
023300     CLOSE LBBOOKS.                                               
023400                                                                  
023500 WRITE-ONE-BOOK-LINE.                                             
023600     SET WS-BOOK-IX TO WS-BOOK-SUB.                               
023700     STRING WS-B-ID (WS-BOOK-IX)       DELIMITED BY SIZE ';'      
023800            WS-B-TITLE (WS-BOOK-IX)    DELIMITED BY SIZE ';'      
023900            WS-B-AUTHOR (WS-BOOK-IX)   DELIMITED BY SIZE ';'      
024000            WS-B-ISBN (WS-BOOK-IX)     DELIMITED BY SIZE ';'      
024100            WS-B-BORROWED (WS-BOOK-IX) DELIMITED BY SIZE          
024200            INTO LBBOOKS-LINE.                                    
024300     WRITE LBBOOKS-LINE.                                          
024400     ADD 1 TO WS-BOOK-SUB.                                        
024500                                                                  
024600 PROCESS-TRANSACTIONS.                                            
024700     READ LBBKTRN                                                 
024800         AT END                                                   
024900             SET WS-TRAN-AT-EOF TO TRUE.                          
025000     IF NOT WS-TRAN-AT-EOF                                        
025100         ADD 1 TO WS-TRAN-COUNT                                   
025200         PERFORM PARSE-TRAN-LINE                                  
025300         PERFORM DISPATCH-TRAN.                                   
025400                                                                  
025500 PARSE-TRAN-LINE.                                                 
025600     MOVE SPACES TO WS-TRAN-REC.                                  
025700     UNSTRING LBBKTRN-LINE DELIMITED BY ';'                       
025800         INTO TRN-ACTION TRN-TITLE TRN-AUTHOR TRN-ISBN.           
025900                                                                  
026000 DISPATCH-TRAN.                                                   
026100     IF TRN-IS-ADD                                                
026200         PERFORM ADD-BOOK                                         
026300     ELSE                                                         
026400     IF TRN-IS-SEARCH-TITLE                                       
026500         PERFORM SEARCH-BY-TITLE                                  
026600     ELSE                                                         
026700     IF TRN-IS-SEARCH-AUTHOR                                      
026800         PERFORM SEARCH-BY-AUTHOR                                 
026900     ELSE                                                         
027000     IF TRN-IS-SEARCH-ISBN                                        
027100         PERFORM SEARCH-BY-ISBN                                   
027200     ELSE                                                         
027300     IF TRN-IS-LIST-ALL                                           
027400         PERFORM LIST-ALL-BOOKS                                   
027500     ELSE                                                         
027600         MOVE 'UNKNOWN TRANSACTION CODE, SKIPPED'                 
027700             TO RPT-MESSAGE                                       
027800         PERFORM WRITE-RPT-MESSAGE.                               
027900                                                                  
028000* addBook: linear-scan for a case-insensitive ISBN match; if      
028100* found, do nothing and report "duplicate, not added"; else       
028200* assign B<n+1> where n is the current book count, append, and    
028300* rewrite the book file (the rewrite happens once at end of job,  
028400* not per transaction, which matches the FULL-REWRITE-ON-SAVE     
028500* rule just as well since nothing reads the file between here     
028600* and SAVE-BOOKS).                                                
028700 ADD-BOOK.                                                        
028800     MOVE 0 TO WS-FOUND-SW.                                       
028900     MOVE TRN-ISBN TO WS-CMP-LEFT.                                
029000     PERFORM UPPER-CASE-CMP-LEFT.                                 
029100     MOVE 1 TO WS-BOOK-SUB.                                       
029200     PERFORM SCAN-FOR-ISBN                                        
029300         UNTIL WS-BOOK-SUB > WS-BOOK-COUNT                        
029400            OR WS-WAS-FOUND.                                      
029500     IF WS-WAS-FOUND                                              
029600         MOVE TRN-ISBN TO RPT-ID                                  
029700         MOVE 'DUPLICATE ISBN, BOOK NOT ADDED' TO RPT-MESSAGE     
029800         PERFORM WRITE-RPT-MESSAGE                                
029900         ADD 1 TO WS-REJECTED-COUNT                               
030000     ELSE                                                         
030100         ADD 1 TO WS-BOOK-COUNT                                   
030200         SET WS-BOOK-IX TO WS-BOOK-COUNT                          
030300         PERFORM BUILD-NEXT-BOOK-ID                               
030400         MOVE TRN-TITLE       TO WS-B-TITLE (WS-BOOK-IX)          
030500         MOVE TRN-AUTHOR      TO WS-B-AUTHOR (WS-BOOK-IX)         
030600         MOVE TRN-ISBN        TO WS-B-ISBN (WS-BOOK-IX)           
030700         MOVE 'false'         TO WS-B-BORROWED (WS-BOOK-IX)       
030800         MOVE WS-B-ID (WS-BOOK-IX) TO RPT-ID                      
030900         MOVE TRN-TITLE       TO RPT-TITLE                        
031000         MOVE TRN-AUTHOR      TO RPT-AUTHOR                       
031100         PERFORM WRITE-RPT-DETAIL                                 
031200         ADD 1 TO WS-ADDED-COUNT.                                 
031300                                                                  
031400* ID-generation rule: new id is the prefix plus the current       
031500* record count -- built via an edited picture and a leading-      
031600* space tally rather than an intrinsic FUNCTION TRIM.             
031700 BUILD-NEXT-BOOK-ID.                                              
031800     MOVE WS-BOOK-COUNT TO WS-NEXT-ID-EDIT.                       
031900     MOVE 0 TO WS-NEXT-ID-LEAD.                                   
032000     INSPECT WS-NEXT-ID-EDIT TALLYING WS-NEXT-ID-LEAD             
032100         FOR LEADING SPACE.                                       
032200     ADD 1 TO WS-NEXT-ID-LEAD.                                    
032300     MOVE SPACES TO WS-B-ID (WS-BOOK-IX).                         
032400     STRING 'B' WS-NEXT-ID-EDIT (WS-NEXT-ID-LEAD:)                
032500             DELIMITED BY SIZE                                    
032600         INTO WS-B-ID (WS-BOOK-IX).                               
032700                                                                  
032800 SCAN-FOR-ISBN.                                                   
032900     SET WS-BOOK-IX TO WS-BOOK-SUB.                               
033000     MOVE WS-B-ISBN (WS-BOOK-IX) TO WS-CMP-RIGHT.                 
033100     PERFORM UPPER-CASE-CMP-RIGHT.                                
033200     IF WS-CMP-RIGHT = WS-CMP-LEFT                                
033300         MOVE 1 TO WS-FOUND-SW.                                   
033400     ADD 1 TO WS-BOOK-SUB.                                        
033500                                                                  
033600 UPPER-CASE-CMP-LEFT.                                             
033700     INSPECT WS-CMP-LEFT                                          
033800         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  
033900                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                 
034000                                                                  
034100 UPPER-CASE-CMP-RIGHT.                                            
034200     INSPECT WS-CMP-RIGHT                                         
034300         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  
034400                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                 
034500                                                                  
034600* searchByTitle / searchByAuthor: keep those whose title/author   
034700* contains the search term, case-insensitively.  LBBKRPT carries  
034800* one detail line per hit; the in-memory book table is untouched. 
034900 SEARCH-BY-TITLE.                                                 
035000     MOVE 0 TO WS-HIT-COUNT.                                      
035100     MOVE 1 TO WS-BOOK-SUB.                                       
035200     PERFORM SCAN-TITLE-HIT                                       
035300         UNTIL WS-BOOK-SUB > WS-BOOK-COUNT.                       
035400     IF WS-HIT-COUNT = 0                                          
035500         MOVE 'NO TITLE MATCH FOR SEARCH TERM' TO RPT-MESSAGE     
035600         PERFORM WRITE-RPT-MESSAGE.                               
035700                                                                  
035800 SCAN-TITLE-HIT.                                                  
035900     SET WS-BOOK-IX TO WS-BOOK-SUB.                               
036000     MOVE WS-B-TITLE (WS-BOOK-IX) TO WS-CMP-RIGHT.                
036100     MOVE TRN-TITLE TO WS-CMP-LEFT.                               
036200     PERFORM UPPER-CASE-CMP-LEFT.                                 
036300     PERFORM UPPER-CASE-CMP-RIGHT.                                
036400     IF WS-CMP-RIGHT-1ST = WS-CMP-LEFT-1ST                        
036500         IF WS-CMP-RIGHT (1:20) = WS-CMP-LEFT (1:20)              
036600             MOVE WS-B-ID (WS-BOOK-IX)     TO RPT-ID              
036700             MOVE WS-B-TITLE (WS-BOOK-IX)  TO RPT-TITLE           
036800             MOVE WS-B-AUTHOR (WS-BOOK-IX) TO RPT-AUTHOR          
036900             PERFORM WRITE-RPT-DETAIL                             
037000             ADD 1 TO WS-HIT-COUNT.                               
037100     ADD 1 TO WS-BOOK-SUB.                                        
037200                                                                  
037300 SEARCH-BY-AUTHOR.                                                
037400     MOVE 0 TO WS-HIT-COUNT.                                      
037500     MOVE 1 TO WS-BOOK-SUB.                                       
037600     PERFORM SCAN-AUTHOR-HIT                                      
037700         UNTIL WS-BOOK-SUB > WS-BOOK-COUNT.                       
037800     IF WS-HIT-COUNT = 0                                          
037900         MOVE 'NO AUTHOR MATCH FOR SEARCH TERM' TO RPT-MESSAGE    
038000         PERFORM WRITE-RPT-MESSAGE.                               
038100                                                                  
038200 SCAN-AUTHOR-HIT.                                                 
038300     SET WS-BOOK-IX TO WS-BOOK-SUB.                               
038400     MOVE WS-B-AUTHOR (WS-BOOK-IX) TO WS-CMP-RIGHT.               
038500     MOVE TRN-AUTHOR TO WS-CMP-LEFT.                              
038600     PERFORM UPPER-CASE-CMP-LEFT.                                 
038700     PERFORM UPPER-CASE-CMP-RIGHT.                                
038800     IF WS-CMP-RIGHT-1ST = WS-CMP-LEFT-1ST                        
038900         IF WS-CMP-RIGHT (1:20) = WS-CMP-LEFT (1:20)              
039000             MOVE WS-B-ID (WS-BOOK-IX)     TO RPT-ID              
039100             MOVE WS-B-TITLE (WS-BOOK-IX)  TO RPT-TITLE           
039200             MOVE WS-B-AUTHOR (WS-BOOK-IX) TO RPT-AUTHOR          
039300             PERFORM WRITE-RPT-DETAIL                             
039400             ADD 1 TO WS-HIT-COUNT.                               
039500     ADD 1 TO WS-BOOK-SUB.                                        
039600                                                                  
039700* searchByIsbn: first case-insensitive match, or "not found" --   
039800* unlike the two searches above this stops at the first hit.      
039900 SEARCH-BY-ISBN.                                                  
040000     MOVE 0 TO WS-FOUND-SW.                                       
040100     MOVE TRN-ISBN TO WS-CMP-LEFT.                                
040200     PERFORM UPPER-CASE-CMP-LEFT.                                 
040300     MOVE 1 TO WS-BOOK-SUB.                                       
040400     PERFORM SCAN-FOR-ISBN                                        
040500         UNTIL WS-BOOK-SUB > WS-BOOK-COUNT                        
040600            OR WS-WAS-FOUND.                                      
040700     IF WS-WAS-FOUND                                              
040800         SET WS-BOOK-IX DOWN BY 1                                 
040900         MOVE WS-B-ID (WS-BOOK-IX)     TO RPT-ID                  
041000         MOVE WS-B-TITLE (WS-BOOK-IX)  TO RPT-TITLE               
041100         MOVE WS-B-AUTHOR (WS-BOOK-IX) TO RPT-AUTHOR              
041200         PERFORM WRITE-RPT-DETAIL                                 
041300     ELSE                                                         
041400         MOVE 'ISBN NOT FOUND' TO RPT-MESSAGE                     
041500         PERFORM WRITE-RPT-MESSAGE.                               
041600                                                                  
041700 LIST-ALL-BOOKS.                                                  
041800     MOVE 1 TO WS-BOOK-SUB.                                       
041900     PERFORM LIST-ONE-BOOK                                        
042000         UNTIL WS-BOOK-SUB > WS-BOOK-COUNT.                       
042100                                                                  
042200 LIST-ONE-BOOK.                                                   
042300     SET WS-BOOK-IX TO WS-BOOK-SUB.                               
042400     MOVE WS-B-ID (WS-BOOK-IX)     TO RPT-ID.                     
042500     MOVE WS-B-TITLE (WS-BOOK-IX)  TO RPT-TITLE.                  
042600     MOVE WS-B-AUTHOR (WS-BOOK-IX) TO RPT-AUTHOR.                 
042700     PERFORM WRITE-RPT-DETAIL.                                    
042800     ADD 1 TO WS-BOOK-SUB.                                        
042900                                                                  
043000 WRITE-RPT-DETAIL.                                                
043100     MOVE SPACES TO LBBKRPT-LINE.                                 
043200     MOVE WS-RPT-LINE TO LBBKRPT-LINE.                            
043300     WRITE LBBKRPT-LINE                                           
043400         AFTER ADVANCING 1 LINE.                                  
043500                                                                  
043600 WRITE-RPT-MESSAGE.                                               
043700     MOVE SPACES TO LBBKRPT-LINE.                                 
043800     MOVE WS-RPT-MSG-LINE TO LBBKRPT-LINE.                        
043900     WRITE LBBKRPT-LINE                                           
044000         AFTER ADVANCING 1 LINE.                                  
044100                                                                  
044200 WRITE-RUN-TOTALS.                                                
044300     MOVE SPACES TO WS-RPT-MSG-LINE.                              
044400     MOVE WS-TRAN-COUNT TO WS-CTR-DISP.                           
044500     STRING 'TRANSACTIONS READ    - ' WS-CTR-DISP                 
044600         DELIMITED BY SIZE INTO RPT-MESSAGE.                      
044700     PERFORM WRITE-RPT-MESSAGE.                                   
044800     MOVE SPACES TO WS-RPT-MSG-LINE.                              
044900     MOVE WS-ADDED-COUNT TO WS-CTR-DISP.                          
045000     STRING 'BOOKS ADDED          - ' WS-CTR-DISP                 
045100         DELIMITED BY SIZE INTO RPT-MESSAGE.                      
045200     PERFORM WRITE-RPT-MESSAGE.                                   
045300     MOVE SPACES TO WS-RPT-MSG-LINE.                              
045400     MOVE WS-REJECTED-COUNT TO WS-CTR-DISP.                       
045500     STRING 'DUPLICATES REJECTED  - ' WS-CTR-DISP                 
045600         DELIMITED BY SIZE INTO RPT-MESSAGE.                      
045700     PERFORM WRITE-RPT-MESSAGE.                                   
045800     DISPLAY 'LBBKADD DONE, ' WS-TRAN-COUNT ' TRANSACTIONS READ'  
045900         UPON CRT.                                                
046000                                                                  
046100 CLOSE-FILES.                                                     
046200     CLOSE LBBKRPT.                                               
