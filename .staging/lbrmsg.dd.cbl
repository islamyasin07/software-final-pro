000100*---------------------------------------------------------------- 
000200* LBRMSG - OVERDUE-REMINDER OUTPUT RECORD.  REPLACES THE JAVAMAIL 
000300*          EMAIL-MESSAGE OBJECT -- THIS SHOP'S BATCH HAS NO SMTP  
000400*          CLIENT, SO THE REMINDER RUN JUST WRITES ONE OF THESE   
000500*          PER RESOLVED OVERDUE LOAN AND LEAVES THE ACTUAL MAILING
000600*          TO WHATEVER PICKS UP LBRMNDS.                          
000700*---------------------------------------------------------------- 
000800 01  LBRMSG-REC.                                                  
000900     05  LBM-TO                      PIC X(40).                   
001000     05  LBM-SUBJECT                 PIC X(60).                   
001100     05  LBM-BODY                    PIC X(200).                  
001200     05  FILLER                      PIC X(10).                   
